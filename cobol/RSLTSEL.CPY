000100*****************************************************************
000110*   RSLTSEL  -  SELECT CLAUSE FOR THE "LATEST" RESULT FILE
000120*   WRITTEN  :  J BLACK   01/09/1986
000130*****************************************************************
000140     SELECT RSLTFILE ASSIGN TO WS-LATEST-FILENAME
000150     ORGANIZATION IS SEQUENTIAL
000160     ACCESS MODE IS SEQUENTIAL
000170     FILE STATUS IS FL-STATUS3.
