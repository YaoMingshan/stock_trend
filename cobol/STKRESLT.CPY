000100*****************************************************************
000110*   STKRESLT  -  RESULT RECORD FOR THE RANKING/STATISTICS FILE
000120*   USED BY  :  STOCKANLZ-NEW, SHORTANLZ-NEW (WRITERS)
000130*               VIEWSTOCKRPT-NEW (READER/REPORT)
000140*   FILE     :  RSLTFILE AND ARCHIVE COPY (SEE VIEWSTOCKRPT-NEW)
000150*   ONE 80-BYTE RECORD.  RNK/PST/OVW REDEFINE THE SAME AREA -
000160*   SRC-REC-TYPE TELLS THE READER WHICH LAYOUT APPLIES.
000170*   WRITTEN  :  J BLACK   01/09/1986
000180*   06/14/1991 JEC  ADDED PST AND OVW REDEFINES FOR SUMMARY ROWS
000190*   11/18/2002 DPK  WIDENED OVW-TOTAL-AMT-YI PER EQ-REQ-118
000200*****************************************************************
000210 01  STK-RESULT-REC.
000220     05  SRC-REC-TYPE            PIC X(01).
000230         88  SRC-IS-RANK             VALUE "R".
000240         88  SRC-IS-STAT              VALUE "S".
000250         88  SRC-IS-OVERVIEW          VALUE "O".
000260     05  FILLER                  PIC X(79).
000270 01  RNK REDEFINES STK-RESULT-REC.
000280     05  RK-REC-TYPE             PIC X(01).
000290     05  RK-PERIOD-DAYS          PIC 9(02).
000300     05  RK-SIDE                 PIC X(01).
000310     05  RK-RANK                 PIC 9(03).
000320     05  RK-SYMBOL               PIC X(06).
000330     05  RK-NAME                 PIC X(20).
000340     05  RK-PRICE                PIC S9(7)V99.
000350     05  RK-PERIOD-CHANGE        PIC S9(3)V99.
000360     05  RK-TODAY-CHANGE         PIC S9(3)V99.
000370     05  RK-TURNOVER             PIC S9(3)V99.
000380     05  RK-MARKET-CAP-YI        PIC S9(7)V99.
000390     05  FILLER                  PIC X(14).
000400 01  PST REDEFINES STK-RESULT-REC.
000410     05  PST-REC-TYPE            PIC X(01).
000420     05  PST-PERIOD-DAYS         PIC 9(02).
000430     05  PST-TOTAL-STOCKS        PIC 9(06).
000440     05  PST-AVG-CHANGE          PIC S9(3)V99.
000450     05  PST-MEDIAN-CHANGE       PIC S9(3)V99.
000460     05  PST-UP-COUNT            PIC 9(06).
000470     05  PST-DOWN-COUNT          PIC 9(06).
000480     05  PST-UP-RATIO            PIC S9(3)V99.
000490     05  FILLER                  PIC X(44).
000500 01  OVW REDEFINES STK-RESULT-REC.
000510     05  OVW-REC-TYPE            PIC X(01).
000520     05  OVW-TOTAL-STOCKS        PIC 9(06).
000530     05  OVW-UP-STOCKS           PIC 9(06).
000540     05  OVW-DOWN-STOCKS         PIC 9(06).
000550     05  OVW-FLAT-STOCKS         PIC 9(06).
000560     05  OVW-LIMIT-UP            PIC 9(06).
000570     05  OVW-LIMIT-DOWN          PIC 9(06).
000580     05  OVW-AVG-CHANGE          PIC S9(3)V99.
000590     05  OVW-TOTAL-AMT-YI        PIC S9(9)V99.
000600     05  FILLER                  PIC X(27).
