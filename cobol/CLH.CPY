000100*****************************************************************
000110*   CLH  -  DAILY CLOSE HISTORY RECORD (ONE PER STOCK PER DAY)
000120*   USED BY  :  STOCKANLZ-NEW, SHORTANLZ-NEW
000130*   FILE     :  CLHFILE  (SEE CLHSEL.CPY FOR SELECT CLAUSE)
000140*   SORTED ASCENDING BY CLH-SYMBOL THEN CLH-DATE.  THE LAST
000150*   RECORD READ FOR A SYMBOL IS ITS MOST RECENT CLOSE.
000160*   WRITTEN  :  J BLACK   01/09/1986
000170*   06/14/1991 JEC  ADDED CLH-DATE TO SUPPORT MULTI-PERIOD LOOKUP
000180*   THIS RECORD IS A FIXED 23 BYTE EXTERNAL FEED CONTRACT -
000190*   NO SPARE BYTES REMAIN FOR A TRAILING FILLER.
000200*****************************************************************
000210 01  CLH.
000220     05  CLH-SYMBOL              PIC X(06).
000230     05  CLH-DATE                PIC 9(08).
000240     05  CLH-CLOSE               PIC S9(7)V99.
