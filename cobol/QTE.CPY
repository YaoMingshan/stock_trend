000100*****************************************************************
000110*   QTE  -  DAILY QUOTE SNAPSHOT RECORD  (ONE PER STOCK)
000120*   USED BY  :  STOCKANLZ-NEW, SHORTANLZ-NEW, ZEQ10PRA,
000130*               FASTRANK-NEW
000140*   FILE     :  QTEFILE  (SEE QTESEL.CPY FOR SELECT CLAUSE)
000150*   WRITTEN  :  J BLACK   01/09/1986
000160*   01/22/1986 JB   ORIGINAL LAYOUT FOR EQUITY FEED CONVERSION
000170*   06/14/1991 JEC  ADDED QTE-TURNOVER AND QTE-MARKET-CAP
000180*   03/02/1999 JEC  Y2K - NO DATE FIELDS ON THIS RECORD, REVIEWED
000190*               AND FOUND NOT AT RISK, NO CHANGE MADE
000200*   11/18/2002 DPK  WIDENED QTE-AMOUNT TO S9(13)V99 PER EQ-REQ-118
000210*****************************************************************
000220 01  QTE.
000230     05  QTE-SYMBOL              PIC X(06).
000240     05  QTE-NAME                PIC X(20).
000250     05  QTE-PRICE                PIC S9(7)V99.
000260     05  QTE-PCT-CHANGE           PIC S9(3)V99.
000270     05  QTE-VOLUME               PIC 9(12).
000280     05  QTE-AMOUNT               PIC S9(13)V99.
000290     05  QTE-TURNOVER             PIC S9(3)V99.
000300     05  QTE-MARKET-CAP           PIC S9(15)V99.
000310     05  FILLER                  PIC X(03).
