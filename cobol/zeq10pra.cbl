000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. ZEQ10PRA.
000120 AUTHOR. JEFFREY CLENDENING
000130 INSTALLATION. DATA PROCESSING CTR.
000140 DATE-WRITTEN. 06/14/1991.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000170******************************************************************
000180*REMARKS.                                                        *
000190* FETCHER-VARIANT QUOTE FILTER.  THIS IS THE FILTER THE DATA-     *
000200* ACCESS LAYER USES WHEN IT PULLS THE RAW QUOTE SNAPSHOT - A      *
000210* LOOSER FILTER THAN THE FULL ANALYZER SO THE FETCHER DOES NOT    *
000220* THROW AWAY STOCKS THE ANALYZER MIGHT STILL WANT TO SEE.         *
000230* READS QTEFILE, WRITES THE SURVIVORS TO FQTFILE FOR STOCKANLZ-  *
000240* NEW/FASTRANK-NEW TO PICK UP.                                    *
000250******************************************************************
000260* MODIFICATION HISTORY:                                          *
000270*                                                                *
000280*   WRITTEN:    06/14/1991                                       *
000290*   PROGRAMMER: JEFFREY CLENDENING                                *
000300*   MODIFICATION: BUILT FROM THE ZMA33 MATCH SKELETON, CUT DOWN   *
000310*                 TO ONE FILE - A PLAIN FILTER, NOT A MATCH.      *
000320*                 REQ EQ-45.                                     *
000330*                                                                *
000340*   MODIFIED:   05/20/1996                                       *
000350*   PROGRAMMER: R SUMNER                                         *
000360*   MODIFICATION: ADDED THE 20% DAY-CHANGE GUARD SO A BAD TICK    *
000370*                 FROM THE FEED DOES NOT SNEAK INTO THE FAST      *
000380*                 FETCHER RUN.  REQ EQ-61.                        *
000390*                                                                *
000400*   MODIFIED:   03/02/1999                                       *
000410*   PROGRAMMER: JEFFREY CLENDENING                                *
000420*   MODIFICATION: Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED  *
000430*                 AND LOGGED PER Y2K-REVIEW-118, NO CHANGE.       *
000440*                                                                *
000450*   MODIFIED:   11/18/2002                                       *
000460*   PROGRAMMER: D KOVACH                                         *
000470*   MODIFICATION: WIDENED QT-AMOUNT-OUT TO MATCH THE WIDER        *
000480*                 QTE-AMOUNT IN QTE.CPY.  EQ-REQ-118.             *
000490*                                                                *
000500*   MODIFIED:                                                    *
000510*   PROGRAMMER:                                                  *
000520*   MODIFICATION:                                                *
000530*                                                                *
000540******************************************************************
000550/
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. HP-9000.
000590 OBJECT-COMPUTER. HP-9000.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     COPY QTESEL.
000650 
000660     SELECT FQTFILE ASSIGN TO ZEQ10A1O
000670            FILE STATUS IS FQT-STATUS
000680            ORGANIZATION IS LINE SEQUENTIAL.
000690*
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  QTEFILE
000730     RECORDING MODE IS F
000740     BLOCK CONTAINS 0 RECORDS
000750     LABEL RECORDS ARE STANDARD.
000760 COPY QTE.
000770*
000780 FD  FQTFILE
000790     RECORDING MODE IS F
000800     BLOCK CONTAINS 0 RECORDS
000810     LABEL RECORDS ARE STANDARD.
000820 01  FQT-OUTPUT-RECORD             PIC X(092).
000830*
000840 WORKING-STORAGE SECTION.
000850 
000860 01  MODULE-NAME                  PIC X(08) VALUE
000870                                   "ZEQ10PRC".
000880 01  COUNTERS.
000890     03  READ-CNT                 PIC S9(6) COMP VALUE ZERO.
000900     03  KEPT-CNT                 PIC S9(6) COMP VALUE ZERO.
000910     03  REJECT-CNT               PIC S9(6) COMP VALUE ZERO.
000920     03  WRITE-CNT                PIC S9(6) COMP VALUE ZERO.
000930     03  FILLER                   PIC X(02).
000940 
000950 01  FL-STATUS                    PIC X(02) VALUE SPACES.
000960     88  FL-OK                        VALUE '00'.
000970     88  FL-EOF                       VALUE '10'.
000980 01  FQT-STATUS                   PIC X(02) VALUE SPACES.
000990     88  FQT-OUT-OK                   VALUE '00'.
001000 
001010 01  QTE-EOF-IND.
001020     05  EOF-QTE                  PIC X(01) VALUE 'N'.
001030     05  FILLER                   PIC X(03).
001040 
001050 01  FILTER-WORK-AREA.
001060     05  WS-ST-TALLY              PIC 9(02) COMP VALUE ZERO.
001070     05  WS-TUI-TALLY             PIC 9(02) COMP VALUE ZERO.
001080     05  WS-STAR-TALLY            PIC 9(02) COMP VALUE ZERO.
001090     05  WS-KEEP-SW               PIC X(01) VALUE 'Y'.
001100         88  WS-KEEP-RECORD            VALUE 'Y'.
001110     05  FILLER                   PIC X(02).
001120 
001130*    NO FILLER HERE - THE THREE REDEFINES BELOW MUST STAY AN
001140*    EXACT 6-BYTE MATCH TO THIS GROUP.
001150 01  WS-RUN-DATE-AREA.
001160     05  WS-RUN-DATE              PIC 9(06).
001170 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-AREA.
001180     05  WS-RUN-YY                PIC 9(02).
001190     05  WS-RUN-MM                PIC 9(02).
001200     05  WS-RUN-DD                PIC 9(02).
001210 01  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE-AREA.
001220     05  WS-RUN-DATE-X            PIC X(06).
001230 01  WS-RUN-DATE-MMDDYY REDEFINES WS-RUN-DATE-AREA.
001240     05  WS-RUN-MM2               PIC 9(02).
001250     05  WS-RUN-DD2               PIC 9(02).
001260     05  WS-RUN-YY2               PIC 9(02).
001270 
001280 01  FQT-RECORD-OUT.
001290     05  FQT-SYMBOL-OUT           PIC X(06).
001300     05  FQT-NAME-OUT             PIC X(20).
001310     05  FQT-PRICE-OUT            PIC S9(7)V99.
001320     05  FQT-PCT-CHANGE-OUT       PIC S9(3)V99.
001330     05  FQT-VOLUME-OUT           PIC 9(12).
001340     05  FQT-AMOUNT-OUT           PIC S9(13)V99.
001350     05  FQT-TURNOVER-OUT         PIC S9(3)V99.
001360     05  FQT-MARKET-CAP-OUT       PIC S9(15)V99.
001370     05  FILLER                  PIC X(03).
001380 
001390 PROCEDURE DIVISION.
001400 BEGIN.
001410 
001420 1000-MAIN-RTN.
001430     PERFORM OPEN-ROUTINE THRU OPEN-ROUTINE-EXIT.
001440     PERFORM READ-ROUTINE THRU READ-ROUTINE-EXIT.
001450     PERFORM FILTER-ROUTINE THRU FILTER-ROUTINE-EXIT
001460          UNTIL EOF-QTE = 'Y'.
001470     PERFORM CLOSE-ROUTINE THRU CLOSE-ROUTINE-EXIT.
001480 
001490 OPEN-ROUTINE.
001500     ACCEPT WS-RUN-DATE FROM DATE.
001510     OPEN INPUT QTEFILE.
001520     IF NOT FL-OK
001530          DISPLAY 'QTEFILE OPEN FAILED: ' FL-STATUS
001540          STOP RUN.
001550 
001560     OPEN OUTPUT FQTFILE.
001570     IF NOT FQT-OUT-OK
001580          DISPLAY 'FQTFILE OPEN FAILED: ' FQT-STATUS
001590          STOP RUN.
001600 OPEN-ROUTINE-EXIT.
001610     EXIT.
001620 
001630 READ-ROUTINE.
001640     READ QTEFILE
001650         AT END MOVE '10' TO FL-STATUS
001660                MOVE 'Y' TO EOF-QTE
001670                GO TO READ-ROUTINE-EXIT.
001680     IF NOT FL-OK
001690          DISPLAY 'QTEFILE READ FAILED: ' FL-STATUS
001700          PERFORM CLOSE-ROUTINE.
001710     ADD 1 TO READ-CNT.
001720 READ-ROUTINE-EXIT.
001730     EXIT.
001740 
001750 FILTER-ROUTINE.
001760     PERFORM 3000-FETCHER-FILTER THRU 3000-EXIT.
001770     IF WS-KEEP-RECORD
001780          ADD 1 TO KEPT-CNT
001790          PERFORM WRITE-RECORDS THRU WRITE-RECORDS-EXIT
001800     ELSE
001810          ADD 1 TO REJECT-CNT.
001820     PERFORM READ-ROUTINE THRU READ-ROUTINE-EXIT.
001830 FILTER-ROUTINE-EXIT.
001840     EXIT.
001850 
001860*    FETCHER FILTER - NAME CARRIES NO "ST"/"TUI"/"*" MARKER,
001870*    PRICE AT LEAST 1.00, VOLUME POSITIVE, DAY CHANGE WITHIN
001880*    20 POINTS EITHER WAY.
001890 3000-FETCHER-FILTER.
001900     MOVE 'Y' TO WS-KEEP-SW.
001910     INSPECT QTE-NAME TALLYING WS-ST-TALLY FOR ALL 'ST'.
001920     INSPECT QTE-NAME TALLYING WS-TUI-TALLY FOR ALL 'TUI'.
001930     INSPECT QTE-NAME TALLYING WS-STAR-TALLY FOR ALL '*'.
001940     IF WS-ST-TALLY > 0 OR WS-TUI-TALLY > 0 OR WS-STAR-TALLY > 0
001950          MOVE 'N' TO WS-KEEP-SW
001960     END-IF.
001970     IF QTE-PRICE < 1.00
001980          MOVE 'N' TO WS-KEEP-SW
001990     END-IF.
002000     IF QTE-VOLUME = 0
002010          MOVE 'N' TO WS-KEEP-SW
002020     END-IF.
002030     IF QTE-PCT-CHANGE > 20.00 OR QTE-PCT-CHANGE < -20.00
002040          MOVE 'N' TO WS-KEEP-SW
002050     END-IF.
002060 3000-EXIT.
002070     EXIT.
002080 
002090 WRITE-RECORDS.
002100     MOVE QTE-SYMBOL TO FQT-SYMBOL-OUT.
002110     MOVE QTE-NAME TO FQT-NAME-OUT.
002120     MOVE QTE-PRICE TO FQT-PRICE-OUT.
002130     MOVE QTE-PCT-CHANGE TO FQT-PCT-CHANGE-OUT.
002140     MOVE QTE-VOLUME TO FQT-VOLUME-OUT.
002150     MOVE QTE-AMOUNT TO FQT-AMOUNT-OUT.
002160     MOVE QTE-TURNOVER TO FQT-TURNOVER-OUT.
002170     MOVE QTE-MARKET-CAP TO FQT-MARKET-CAP-OUT.
002180     WRITE FQT-OUTPUT-RECORD FROM FQT-RECORD-OUT.
002190     IF NOT FQT-OUT-OK
002200          DISPLAY 'FQTFILE WRITE FAILED: ' FQT-STATUS
002210          PERFORM CLOSE-ROUTINE
002220     ELSE
002230          ADD 1 TO WRITE-CNT
002240     END-IF.
002250 WRITE-RECORDS-EXIT.
002260     EXIT.
002270 
002280 CLOSE-ROUTINE.
002290     DISPLAY 'FETCHER FILTER RUN DATE: ' WS-RUN-MM2 '/'
002300          WS-RUN-DD2 '/' WS-RUN-YY2.
002310     DISPLAY 'QUOTES READ:      ' READ-CNT.
002320     DISPLAY 'QUOTES KEPT:      ' KEPT-CNT.
002330     DISPLAY 'QUOTES REJECTED:  ' REJECT-CNT.
002340     DISPLAY 'RECORDS WRITTEN:  ' WRITE-CNT.
002350     CLOSE QTEFILE
002360           FQTFILE.
002370     STOP RUN.
002380 CLOSE-ROUTINE-EXIT.
002390     EXIT.
