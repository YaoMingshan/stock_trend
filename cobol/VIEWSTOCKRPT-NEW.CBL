000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. VIEWSTOCKRPT-NEW.
000120 AUTHOR.        JEFF BLACK.
000130 INSTALLATION.  DATA PROCESSING CTR.
000140 DATE-WRITTEN.  01/09/1986.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000170*****************************************************************
000180* REMARKS:
000190*    PRINTS THE LATEST EQUITY RANKING RESULT SET (RSLTFILE - AS
000200*    WRITTEN BY STOCKANLZ-NEW OR SHORTANLZ-NEW) AS A COLUMNAR
000210*    REPORT, COPIES THE SAME RECORDS TO A DATED ARCHIVE FILE,
000220*    CATALOGS THE ARCHIVE, AND - WHEN THE PURGE SWITCH IS ON -
000230*    DROPS CATALOG ENTRIES OLDER THAN THE KEEP-DAYS WINDOW.
000240*****************************************************************
000250*  MODIFICATION HISTORY:
000260*
000270*   WRITTEN:    01/09/1986
000280*   PROGRAMMER: JEFF BLACK
000290*   MODIFICATION: ORIGINAL RANKING REPORT AND ARCHIVE STEP.
000300*
000310*   MODIFIED:   06/14/1991
000320*   PROGRAMMER: JEFFREY CLENDENING
000330*   MODIFICATION: ADDED THE ARCHIVE CATALOG (ARCFILE) SO THE
000340*                 RETENTION PURGE COULD DROP OLD DATED COPIES
000350*                 WITHOUT A DIRECTORY LISTING STEP.  REQ EQ-48.
000360*
000370*   MODIFIED:   09/02/1994
000380*   PROGRAMMER: R SUMNER
000390*   MODIFICATION: ADDED UPSI-1 PURGE SWITCH SO A RERUN CAN SKIP
000400*                 THE PURGE WITHOUT A SOURCE CHANGE.
000410*
000420*   MODIFIED:   03/02/1999
000430*   PROGRAMMER: JEFFREY CLENDENING
000440*   MODIFICATION: Y2K - WS-RUN-YYYY IS ALREADY FOUR DIGIT, SEE
000450*                 STOCKGATE-NW.  NO CODE CHANGE REQUIRED, LOGGED
000460*                 PER Y2K-REVIEW-118.
000470*
000480*   MODIFIED:   11/18/2002
000490*   PROGRAMMER: D KOVACH
000500*   MODIFICATION: WIDENED THE ARCHIVE FILENAME WORK AREA AND THE
000510*                 OVERVIEW AMOUNT EDIT PICTURE TO MATCH THE
000520*                 WIDER STKRESLT LAYOUT.  EQ-REQ-118.
000530*
000540*   MODIFIED:
000550*   PROGRAMMER:
000560*   MODIFICATION:
000570*
000580*****************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. TI-990.
000620 OBJECT-COMPUTER. TI-990.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     UPSI-1 ON STATUS IS WS-PURGE-SWITCH-ON
000660            OFF STATUS IS WS-PURGE-SWITCH-OFF.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     COPY RSLTSEL.
000700     COPY ARCSEL.
000710 
000720     SELECT PRTFILE ASSIGN PRINT "STOCKVIEW"
000730     STATUS FL-STATUS.
000740 
000750     SELECT ARCDATFILE ASSIGN TO WS-ARCHIVE-FILENAME
000760     ORGANIZATION IS SEQUENTIAL
000770     ACCESS MODE IS SEQUENTIAL
000780     FILE STATUS IS FL-STATUS2.
000790 DATA DIVISION.
000800 FILE SECTION.
000810 
000820 FD  RSLTFILE LABEL RECORD STANDARD DATA RECORD STK-RESULT-REC.
000830 COPY STKRESLT.
000840 
000850 FD  ARCFILE LABEL RECORD STANDARD DATA RECORD ARC.
000860 COPY ARC.
000870 
000880 FD  PRTFILE LABEL RECORD OMITTED DATA RECORD LINEPR.
000890 01  LINEPR                       PIC X(80).
000900 
000910 FD  ARCDATFILE LABEL RECORD STANDARD DATA RECORD ARC-DAT-REC.
000920 01  ARC-DAT-REC                  PIC X(80).
000930 
000940 WORKING-STORAGE SECTION.
000950 01  WORK-FIELDS.
000960     05  FL-STATUS                PIC XX     VALUE SPACE.
000970         88  FL-OK                    VALUE '00'.
000980     05  FL-STATUS2               PIC XX     VALUE SPACE.
000990         88  FL2-OK                   VALUE '00'.
001000     05  FL-STATUS3               PIC XX     VALUE SPACE.
001010         88  FL3-OK                   VALUE '00'.
001020     05  FL-STATUS4               PIC XX     VALUE SPACE.
001030         88  FL4-OK                   VALUE '00'.
001040     05  REPLYX                   PIC X      VALUE SPACE.
001050     05  WS-KEEP-DAYS             PIC 9(03)  COMP VALUE 30.
001060     05  FILLER                   PIC X(02).
001070 
001080 01  EOF-SWITCHES.
001090     05  EOF-RSLT                 PIC X(01)  VALUE 'N'.
001100     05  FILLER                   PIC X(03).
001110 
001120 01  WS-SWITCHES.
001130     05  WS-PURGE-SWITCH-ON-SW    PIC X      VALUE "N".
001140         88  WS-PURGE-SWITCH-ON            VALUE "Y".
001150     05  WS-PURGE-SWITCH-OFF-SW   PIC X      VALUE "Y".
001160         88  WS-PURGE-SWITCH-OFF           VALUE "Y".
001170     05  FILLER                   PIC X(02).
001180 
001190 01  RUN-COUNTERS.
001200     05  X1                       PIC 9(06)  COMP VALUE ZERO.
001210     05  X2                       PIC 9(06)  COMP VALUE ZERO.
001220     05  WS-LINE-CNT              PIC 9(04)  COMP VALUE ZERO.
001230     05  FILLER                   PIC X(02).
001240 
001250*    NO FILLER HERE - WS-RUN-DATE-R1 BELOW MUST STAY AN EXACT
001260*    8-BYTE REDEFINES OF THIS GROUP.
001270 01  WS-RUN-DATE.
001280     05  WS-RUN-YYYY              PIC 9(04).
001290     05  WS-RUN-MM                PIC 9(02).
001300     05  WS-RUN-DD                PIC 9(02).
001310 01  WS-RUN-DATE-R1 REDEFINES WS-RUN-DATE PIC 9(08).
001320 
001330 01  WS-RUN-TIME.
001340     05  WS-RUN-HH                PIC 9(02).
001350     05  WS-RUN-MN                PIC 9(02).
001360     05  WS-RUN-SS                PIC 9(02).
001370     05  WS-RUN-HS                PIC 9(02).
001380     05  FILLER                   PIC X(02).
001390 
001400*    DATED ARCHIVE FILENAME - BUILT FROM THE RUN DATE AT OPEN
001410*    TIME SO EACH DAY'S COPY GETS ITS OWN NAME.
001420 01  WS-ARCHIVE-FILENAME.
001430     05  FILLER                   PIC X(06)  VALUE "STKARC".
001440     05  WS-ARC-FNAME-DATE        PIC 9(08).
001450     05  FILLER                   PIC X(04)  VALUE ".DAT".
001460*    ALPHANUMERIC VIEW OF THE GENERATED FILENAME - USED WHEN
001470*    THE NAME IS COPIED INTO THE CATALOG RECORD.
001480 01  WS-ARCHIVE-FILENAME-ALPHA REDEFINES WS-ARCHIVE-FILENAME
001490                                  PIC X(18).
001500 
001510*    CUTOFF DATE FOR THE RETENTION PURGE - RUN DATE MINUS
001520*    WS-KEEP-DAYS, WALKED BACK ONE CALENDAR DAY AT A TIME.
001530*    NO FILLER HERE - WS-CUTOFF-DATE-R1 BELOW MUST STAY AN EXACT
001540*    8-BYTE REDEFINES OF THIS GROUP.
001550 01  WS-CUTOFF-DATE.
001560     05  WS-CUTOFF-YYYY           PIC 9(04).
001570     05  WS-CUTOFF-MM             PIC 9(02).
001580     05  WS-CUTOFF-DD             PIC 9(02).
001590 01  WS-CUTOFF-DATE-R1 REDEFINES WS-CUTOFF-DATE PIC 9(08).
001600 
001610 01  WS-DAYS-TABLE-AREA.
001620     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02) COMP VALUES
001630          31, 28, 31, 30, 31, 30, 31, 31, 30, 31, 30, 31.
001640     05  FILLER                   PIC X(02).
001650 01  WS-LEAP-WORK.
001660     05  WS-LEAP-INT              PIC 9(04)  COMP.
001670     05  WS-LEAP-REM              PIC 9(04)  COMP.
001680     05  WS-LEAP-SW               PIC X(01)  VALUE 'N'.
001690         88  WS-IS-LEAP-YEAR          VALUE 'Y'.
001700     05  FILLER                   PIC X(02).
001710 
001720 01  WS-PREV-BREAK.
001730     05  WS-PREV-PERIOD           PIC 9(02)  VALUE ZERO.
001740     05  WS-PREV-SIDE             PIC X(01)  VALUE SPACE.
001750     05  FILLER                   PIC X(02).
001760 
001770 01  HEAD-ONE.
001780     05  FILLER                   PIC X(20) VALUE
001790          "STOCK TREND RANKING".
001800     05  FILLER                   PIC X(16) VALUE
001810          " - DAILY REPORT".
001820     05  FILLER                   PIC X(14) VALUE
001830          "  ANAL DATE : ".
001840     05  HD-ANAL-DATE             PIC 99/99/9999.
001850 01  HEAD-TWO.
001860     05  FILLER                   PIC X(16) VALUE
001870          "  UPDATED AT : ".
001880     05  HD-RUN-HH                PIC 99.
001890     05  FILLER                   PIC X(01) VALUE ":".
001900     05  HD-RUN-MN                PIC 99.
001910     05  FILLER                   PIC X(01) VALUE ":".
001920     05  HD-RUN-SS                PIC 99.
001930 
001940 01  HEAD-OVERVIEW.
001950     05  FILLER                   PIC X(18) VALUE
001960          "MARKET OVERVIEW - ".
001970     05  FILLER                   PIC X(62) VALUE SPACE.
001980 01  OVERVIEW-LINE-1.
001990     05  FILLER                   PIC X(16) VALUE
002000          "TOTAL STOCKS : ".
002010     05  OL-TOTAL                 PIC ZZZZZ9.
002020     05  FILLER                   PIC X(04) VALUE SPACE.
002030     05  FILLER                   PIC X(10) VALUE
002040          "UP     : ".
002050     05  OL-UP                    PIC ZZZZZ9.
002060     05  FILLER                   PIC X(04) VALUE SPACE.
002070     05  FILLER                   PIC X(10) VALUE
002080          "DOWN   : ".
002090     05  OL-DOWN                  PIC ZZZZZ9.
002100     05  FILLER                   PIC X(04) VALUE SPACE.
002110     05  FILLER                   PIC X(10) VALUE
002120          "FLAT   : ".
002130     05  OL-FLAT                  PIC ZZZZZ9.
002140 01  OVERVIEW-LINE-2.
002150     05  FILLER                   PIC X(10) VALUE
002160          "LIMIT UP: ".
002170     05  OL-LIMIT-UP              PIC ZZZZZ9.
002180     05  FILLER                   PIC X(02) VALUE SPACE.
002190     05  FILLER                   PIC X(10) VALUE
002200          "LIMIT DN: ".
002210     05  OL-LIMIT-DOWN            PIC ZZZZZ9.
002220     05  FILLER                   PIC X(02) VALUE SPACE.
002230     05  FILLER                   PIC X(05) VALUE
002240          "AVG: ".
002250     05  OL-AVG-CHANGE            PIC ZZ9.99-.
002260     05  FILLER                   PIC X(02) VALUE SPACE.
002270     05  FILLER                   PIC X(09) VALUE
002280          "AMT(YI): ".
002290     05  OL-TOTAL-AMT             PIC ZZZZZZ9.99-.
002300 
002310 01  PERIOD-HEAD-LINE.
002320     05  FILLER                   PIC X(09) VALUE
002330          "  PERIOD ".
002340     05  PH-PERIOD-DAYS           PIC Z9.
002350     05  FILLER                   PIC X(06) VALUE
002360          " DAYS ".
002370     05  FILLER                   PIC X(63) VALUE SPACE.
002380 
002390 01  SIDE-HEAD-GAIN.
002400     05  FILLER                   PIC X(50) VALUE
002410          "  RANK SYMBOL NAME                 PRICE  PERD%".
002420     05  FILLER                   PIC X(35) VALUE
002430          "  TDY%  TURN% MKTCAP -- GAINERS --".
002440 
002450 01  SIDE-HEAD-LOSE.
002460     05  FILLER                   PIC X(50) VALUE
002470          "  RANK SYMBOL NAME                 PRICE  PERD%".
002480     05  FILLER                   PIC X(35) VALUE
002490          "  TDY%  TURN% MKTCAP -- LOSERS --".
002500 
002510 01  RANK-DATA-LINE.
002520     05  FILLER                   PIC X(02) VALUE SPACE.
002530     05  RD-RANK                  PIC ZZ9.
002540     05  FILLER                   PIC X(02) VALUE SPACE.
002550     05  RD-SYMBOL                PIC X(06).
002560     05  FILLER                   PIC X(01) VALUE SPACE.
002570     05  RD-NAME                  PIC X(20).
002580     05  RD-PRICE                 PIC ZZZZ9.99-.
002590     05  RD-PERIOD-CHANGE         PIC ZZ9.99-.
002600     05  RD-TODAY-CHANGE          PIC ZZ9.99-.
002610     05  RD-TURNOVER              PIC ZZ9.99-.
002620     05  RD-MARKET-CAP            PIC ZZZZ9.99-.
002630 
002640 01  STAT-FOOT-LINE-1.
002650     05  FILLER                   PIC X(16) VALUE
002660          "  PERIOD TOTAL:".
002670     05  SF-TOTAL                 PIC ZZZZZ9.
002680     05  FILLER                   PIC X(04) VALUE SPACE.
002690     05  FILLER                   PIC X(09) VALUE
002700          "AVG CHG:".
002710     05  SF-AVG                   PIC ZZ9.99-.
002720     05  FILLER                   PIC X(04) VALUE SPACE.
002730     05  FILLER                   PIC X(09) VALUE
002740          "MEDIAN :".
002750     05  SF-MEDIAN                PIC ZZ9.99-.
002760 01  STAT-FOOT-LINE-2.
002770     05  FILLER                   PIC X(16) VALUE
002780          "  UP COUNT    :".
002790     05  SF-UP-COUNT              PIC ZZZZZ9.
002800     05  FILLER                   PIC X(04) VALUE SPACE.
002810     05  FILLER                   PIC X(16) VALUE
002820          "DOWN COUNT   :".
002830     05  SF-DOWN-COUNT            PIC ZZZZZ9.
002840     05  FILLER                   PIC X(04) VALUE SPACE.
002850     05  FILLER                   PIC X(09) VALUE
002860          "UP RATIO:".
002870     05  SF-UP-RATIO              PIC ZZ9.99-.
002880 
002890 01  GRAND-FOOT-LINE.
002900     05  FILLER                   PIC X(40) VALUE
002910          "***** END OF STOCK RANKING REPORT *****".
002920     05  FILLER                   PIC X(40) VALUE SPACE.
002930 
002940 PROCEDURE DIVISION.
002950 0000-MAIN-LINE.
002960     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
002970     PERFORM 2000-ACCEPT-PARAMETERS THRU 2000-EXIT.
002980     PERFORM 3000-WRITE-LATEST THRU 3000-EXIT.
002990     PERFORM 6000-CATALOG-ARCHIVE THRU 6000-EXIT.
003000     IF WS-PURGE-SWITCH-ON
003010          PERFORM 5000-PURGE-OLD-ARCHIVES THRU 5000-EXIT
003020     END-IF.
003030     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
003040     STOP RUN.
003050 
003060 1000-OPEN-FILES.
003070     ACCEPT WS-RUN-DATE-R1 FROM SYSIN.
003080     MOVE WS-RUN-DATE-R1 TO WS-ARC-FNAME-DATE.
003090     OPEN INPUT RSLTFILE.
003100     IF NOT FL3-OK
003110          DISPLAY 'RSLTFILE OPEN FAILED: ' FL-STATUS3
003120          STOP RUN.
003130     OPEN OUTPUT PRTFILE.
003140     IF NOT FL-OK
003150          DISPLAY 'PRTFILE OPEN FAILED: ' FL-STATUS
003160          STOP RUN.
003170     OPEN OUTPUT ARCDATFILE.
003180     IF NOT FL2-OK
003190          DISPLAY 'ARCDATFILE OPEN FAILED: ' FL-STATUS2
003200          STOP RUN.
003210     PERFORM 1100-OPEN-CATALOG THRU 1100-EXIT.
003220 1000-EXIT.
003230     EXIT.
003240 
003250*    ARCFILE IS A STANDING INDEXED CATALOG - OPEN I-O, AND IF
003260*    IT HAS NEVER BEEN BUILT ON THIS SYSTEM, CREATE IT FIRST.
003270 1100-OPEN-CATALOG.
003280     OPEN I-O ARCFILE.
003290     IF NOT FL4-OK
003300          OPEN OUTPUT ARCFILE
003310          CLOSE ARCFILE
003320          OPEN I-O ARCFILE
003330     END-IF.
003340     IF NOT FL4-OK
003350          DISPLAY 'ARCFILE OPEN FAILED: ' FL-STATUS4
003360          STOP RUN.
003370 1100-EXIT.
003380     EXIT.
003390 
003400 2000-ACCEPT-PARAMETERS.
003410     ACCEPT WS-RUN-TIME FROM TIME.
003420     IF WS-PURGE-SWITCH-ON
003430          MOVE "Y" TO WS-PURGE-SWITCH-ON-SW
003440     ELSE
003450          MOVE "N" TO WS-PURGE-SWITCH-ON-SW.
003460 2000-EXIT.
003470     EXIT.
003480 
003490*    READS RSLTFILE RECORD BY RECORD, PRINTS THE COLUMNAR REPORT
003500*    AND COPIES EACH RECORD TO THE DATED ARCHIVE FILE AS IT
003510*    GOES - ONE PASS SERVES BOTH JOBS.
003520 3000-WRITE-LATEST.
003530     PERFORM 3010-PRINT-REPORT-HEADER THRU 3010-EXIT.
003540     PERFORM 3100-READ-RESULT THRU 3100-EXIT.
003550     PERFORM 3200-PROCESS-ONE-RECORD THRU 3200-EXIT
003560          UNTIL EOF-RSLT = 'Y'.
003570     PERFORM 3900-PRINT-GRAND-FOOTER THRU 3900-EXIT.
003580 3000-EXIT.
003590     EXIT.
003600 
003610 3010-PRINT-REPORT-HEADER.
003620     MOVE WS-RUN-DATE-R1 TO HD-ANAL-DATE.
003630     MOVE SPACE TO LINEPR.
003640     MOVE HEAD-ONE TO LINEPR.
003650     WRITE LINEPR AFTER ADVANCING TOP-OF-FORM.
003660     MOVE WS-RUN-HH TO HD-RUN-HH.
003670     MOVE WS-RUN-MN TO HD-RUN-MN.
003680     MOVE WS-RUN-SS TO HD-RUN-SS.
003690     MOVE SPACE TO LINEPR.
003700     MOVE HEAD-TWO TO LINEPR.
003710     WRITE LINEPR AFTER ADVANCING 1.
003720 3010-EXIT.
003730     EXIT.
003740 
003750 3100-READ-RESULT.
003760     READ RSLTFILE AT END MOVE 'Y' TO EOF-RSLT
003770          GO TO 3100-EXIT.
003780     MOVE STK-RESULT-REC TO ARC-DAT-REC.
003790     WRITE ARC-DAT-REC.
003800 3100-EXIT.
003810     EXIT.
003820 
003830 3200-PROCESS-ONE-RECORD.
003840     IF SRC-IS-OVERVIEW
003850          PERFORM 3300-PRINT-OVERVIEW THRU 3300-EXIT
003860     ELSE
003870     IF SRC-IS-RANK
003880          PERFORM 3400-PRINT-RANK-ROW THRU 3400-EXIT
003890     ELSE
003900     IF SRC-IS-STAT
003910          PERFORM 3500-PRINT-STAT-FOOTER THRU 3500-EXIT
003920     END-IF
003930     END-IF
003940     END-IF.
003950     PERFORM 3100-READ-RESULT THRU 3100-EXIT.
003960 3200-EXIT.
003970     EXIT.
003980 
003990 3300-PRINT-OVERVIEW.
004000     MOVE SPACE TO LINEPR.
004010     MOVE HEAD-OVERVIEW TO LINEPR.
004020     WRITE LINEPR AFTER ADVANCING 2.
004030     MOVE OVW-TOTAL-STOCKS TO OL-TOTAL.
004040     MOVE OVW-UP-STOCKS TO OL-UP.
004050     MOVE OVW-DOWN-STOCKS TO OL-DOWN.
004060     MOVE OVW-FLAT-STOCKS TO OL-FLAT.
004070     MOVE SPACE TO LINEPR.
004080     MOVE OVERVIEW-LINE-1 TO LINEPR.
004090     WRITE LINEPR AFTER ADVANCING 1.
004100     MOVE OVW-LIMIT-UP TO OL-LIMIT-UP.
004110     MOVE OVW-LIMIT-DOWN TO OL-LIMIT-DOWN.
004120     MOVE OVW-AVG-CHANGE TO OL-AVG-CHANGE.
004130     MOVE OVW-TOTAL-AMT-YI TO OL-TOTAL-AMT.
004140     MOVE SPACE TO LINEPR.
004150     MOVE OVERVIEW-LINE-2 TO LINEPR.
004160     WRITE LINEPR AFTER ADVANCING 1.
004170 3300-EXIT.
004180     EXIT.
004190 
004200*    CONTROL BREAK ON PERIOD-DAYS, THEN ON SIDE (G/L) - A NEW
004210*    SECTION HEADER OR TABLE HEADER PRINTS ONLY ON THE BREAK.
004220 3400-PRINT-RANK-ROW.
004230     IF RK-PERIOD-DAYS NOT = WS-PREV-PERIOD
004240          PERFORM 3410-PRINT-PERIOD-HEAD THRU 3410-EXIT
004250          MOVE RK-PERIOD-DAYS TO WS-PREV-PERIOD
004260          MOVE SPACE TO WS-PREV-SIDE
004270     END-IF.
004280     IF RK-SIDE NOT = WS-PREV-SIDE
004290          PERFORM 3420-PRINT-SIDE-HEAD THRU 3420-EXIT
004300          MOVE RK-SIDE TO WS-PREV-SIDE
004310     END-IF.
004320     PERFORM 3430-PRINT-RANK-DATA THRU 3430-EXIT.
004330 3400-EXIT.
004340     EXIT.
004350 
004360 3410-PRINT-PERIOD-HEAD.
004370     MOVE RK-PERIOD-DAYS TO PH-PERIOD-DAYS.
004380     MOVE SPACE TO LINEPR.
004390     MOVE PERIOD-HEAD-LINE TO LINEPR.
004400     WRITE LINEPR AFTER ADVANCING 2.
004410 3410-EXIT.
004420     EXIT.
004430 
004440 3420-PRINT-SIDE-HEAD.
004450     MOVE SPACE TO LINEPR.
004460     IF RK-SIDE = "G"
004470          MOVE SIDE-HEAD-GAIN TO LINEPR
004480     ELSE
004490          MOVE SIDE-HEAD-LOSE TO LINEPR
004500     END-IF.
004510     WRITE LINEPR AFTER ADVANCING 1.
004520 3420-EXIT.
004530     EXIT.
004540 
004550 3430-PRINT-RANK-DATA.
004560     MOVE RK-RANK TO RD-RANK.
004570     MOVE RK-SYMBOL TO RD-SYMBOL.
004580     MOVE RK-NAME TO RD-NAME.
004590     MOVE RK-PRICE TO RD-PRICE.
004600     MOVE RK-PERIOD-CHANGE TO RD-PERIOD-CHANGE.
004610     MOVE RK-TODAY-CHANGE TO RD-TODAY-CHANGE.
004620     MOVE RK-TURNOVER TO RD-TURNOVER.
004630     MOVE RK-MARKET-CAP-YI TO RD-MARKET-CAP.
004640     MOVE SPACE TO LINEPR.
004650     MOVE RANK-DATA-LINE TO LINEPR.
004660     WRITE LINEPR AFTER ADVANCING 1.
004670 3430-EXIT.
004680     EXIT.
004690 
004700 3500-PRINT-STAT-FOOTER.
004710     MOVE PST-TOTAL-STOCKS TO SF-TOTAL.
004720     MOVE PST-AVG-CHANGE TO SF-AVG.
004730     MOVE PST-MEDIAN-CHANGE TO SF-MEDIAN.
004740     MOVE SPACE TO LINEPR.
004750     MOVE STAT-FOOT-LINE-1 TO LINEPR.
004760     WRITE LINEPR AFTER ADVANCING 2.
004770     MOVE PST-UP-COUNT TO SF-UP-COUNT.
004780     MOVE PST-DOWN-COUNT TO SF-DOWN-COUNT.
004790     MOVE PST-UP-RATIO TO SF-UP-RATIO.
004800     MOVE SPACE TO LINEPR.
004810     MOVE STAT-FOOT-LINE-2 TO LINEPR.
004820     WRITE LINEPR AFTER ADVANCING 1.
004830 3500-EXIT.
004840     EXIT.
004850 
004860 3900-PRINT-GRAND-FOOTER.
004870     MOVE SPACE TO LINEPR.
004880     MOVE GRAND-FOOT-LINE TO LINEPR.
004890     WRITE LINEPR AFTER ADVANCING 2.
004900 3900-EXIT.
004910     EXIT.
004920 
004930*    CATALOGS TODAY'S ARCHIVE COPY SO THE PURGE CAN FIND IT BY
004940*    DATE LATER WITHOUT A DIRECTORY LISTING.
004950 6000-CATALOG-ARCHIVE.
004960     MOVE WS-RUN-DATE-R1 TO ARC-ARCHIVE-DATE.
004970     MOVE WS-ARCHIVE-FILENAME-ALPHA TO ARC-ARCHIVE-NAME.
004980     WRITE ARC INVALID KEY
004990          DISPLAY 'ARCFILE CATALOG WRITE FAILED: ' FL-STATUS4.
005000 6000-EXIT.
005010     EXIT.
005020 
005030*    RETENTION PURGE - DROPS EVERY CATALOG ENTRY WHOSE ARCHIVE
005040*    DATE IS STRICTLY EARLIER THAN (RUN DATE - WS-KEEP-DAYS).
005050*    ARCFILE IS KEYED ASCENDING BY DATE SO THE SCAN CAN STOP
005060*    AS SOON AS AN ENTRY AT OR AFTER THE CUTOFF IS SEEN.
005070 5000-PURGE-OLD-ARCHIVES.
005080     PERFORM 5100-CALC-CUTOFF-DATE THRU 5100-EXIT.
005090     MOVE LOW-VALUE TO ARC-ARCHIVE-DATE.
005100     START ARCFILE KEY NOT LESS ARC-ARCHIVE-DATE
005110          INVALID KEY GO TO 5000-EXIT.
005120 5010-READ-NEXT-CATALOG.
005130     READ ARCFILE NEXT RECORD AT END GO TO 5000-EXIT.
005140     IF ARC-ARCHIVE-DATE NOT < WS-CUTOFF-DATE-R1
005150          GO TO 5000-EXIT
005160     END-IF.
005170     DELETE ARCFILE RECORD
005180          INVALID KEY
005190               DISPLAY 'ARCFILE PURGE DELETE FAILED: '
005200                    FL-STATUS4.
005210     GO TO 5010-READ-NEXT-CATALOG.
005220 5000-EXIT.
005230     EXIT.
005240 
005250 5100-CALC-CUTOFF-DATE.
005260     MOVE WS-RUN-YYYY TO WS-CUTOFF-YYYY.
005270     MOVE WS-RUN-MM TO WS-CUTOFF-MM.
005280     MOVE WS-RUN-DD TO WS-CUTOFF-DD.
005290     PERFORM 5200-SUBTRACT-ONE-DAY THRU 5200-EXIT
005300          VARYING X2 FROM 1 BY 1 UNTIL X2 > WS-KEEP-DAYS.
005310 5100-EXIT.
005320     EXIT.
005330 
005340*    WALKS THE CUTOFF DATE BACK ONE CALENDAR DAY, ROLLING OVER
005350*    MONTH AND YEAR AS NEEDED.  FEBRUARY'S LENGTH IS ADJUSTED
005360*    FOR LEAP YEARS BEFORE THE ROLLOVER TEST.
005370 5200-SUBTRACT-ONE-DAY.
005380     PERFORM 5210-SET-FEBRUARY-LENGTH THRU 5210-EXIT.
005390     IF WS-CUTOFF-DD > 1
005400          SUBTRACT 1 FROM WS-CUTOFF-DD
005410     ELSE
005420          IF WS-CUTOFF-MM > 1
005430               SUBTRACT 1 FROM WS-CUTOFF-MM
005440          ELSE
005450               MOVE 12 TO WS-CUTOFF-MM
005460               SUBTRACT 1 FROM WS-CUTOFF-YYYY
005470          END-IF
005480          MOVE WS-DAYS-IN-MONTH (WS-CUTOFF-MM) TO WS-CUTOFF-DD
005490     END-IF.
005500 5200-EXIT.
005510     EXIT.
005520 
005530 5210-SET-FEBRUARY-LENGTH.
005540     DIVIDE WS-CUTOFF-YYYY BY 4 GIVING WS-LEAP-INT
005550          REMAINDER WS-LEAP-REM.
005560     IF WS-LEAP-REM = 0
005570          MOVE 'Y' TO WS-LEAP-SW
005580     ELSE
005590          MOVE 'N' TO WS-LEAP-SW
005600     END-IF.
005610     DIVIDE WS-CUTOFF-YYYY BY 100 GIVING WS-LEAP-INT
005620          REMAINDER WS-LEAP-REM.
005630     IF WS-LEAP-REM = 0
005640          DIVIDE WS-CUTOFF-YYYY BY 400 GIVING WS-LEAP-INT
005650               REMAINDER WS-LEAP-REM
005660          IF WS-LEAP-REM = 0
005670               MOVE 'Y' TO WS-LEAP-SW
005680          ELSE
005690               MOVE 'N' TO WS-LEAP-SW
005700          END-IF
005710     END-IF.
005720     IF WS-IS-LEAP-YEAR
005730          MOVE 29 TO WS-DAYS-IN-MONTH (2)
005740     ELSE
005750          MOVE 28 TO WS-DAYS-IN-MONTH (2)
005760     END-IF.
005770 5210-EXIT.
005780     EXIT.
005790 
005800 9000-CLOSE-FILES.
005810     CLOSE RSLTFILE PRTFILE ARCDATFILE ARCFILE.
005820 9000-EXIT.
005830     EXIT.
