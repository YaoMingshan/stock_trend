000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SHORTANLZ-NEW.
000120 AUTHOR.        JEFF BLACK.
000130 INSTALLATION.  DATA PROCESSING CTR.
000140 DATE-WRITTEN.  01/09/1986.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000170*****************************************************************
000180* REMARKS:
000190* EQUITY ANALYZER - QUICK MODE.  A LIGHTER PASS OVER THE SAME
000200* QUOTE SNAPSHOT AND CLOSE-HISTORY FEED STOCKANLZ-NEW USES, FOR
000210* WHEN THE FULL RUN CANNOT COMPLETE IN THE NIGHTLY WINDOW.  USES
000220* THE LOOSER QUICK FILTER, CAPS EACH PERIOD AT THE FIRST 300
000230* SURVIVORS, AND SKIPS THE TURNOVER FIELD, THE MEDIAN AND THE
000240* UP/DOWN COUNTS TO KEEP THE PASS SHORT.
000250*****************************************************************
000260*  MODIFICATION HISTORY:
000270*
000280*   WRITTEN:    01/09/1986
000290*   PROGRAMMER: JEFF BLACK
000300*   MODIFICATION: ORIGINAL SHORT-FORM RECAP, BUILT SIDE BY SIDE
000310*                 WITH THE FULL RECAP FOR THE NIGHTS WHEN THE
000320*                 OPERATOR CANNOT WAIT FOR THE LONG RUN.
000330*
000340*   MODIFIED:   06/14/1991
000350*   PROGRAMMER: JEFFREY CLENDENING
000360*   MODIFICATION: REBUILT ON THE SAME QUOTE/HISTORY LAYOUTS AS
000370*                 THE FULL ANALYZER SO THE TWO STAY IN STEP.
000380*                 REQ EQ-46.
000390*
000400*   MODIFIED:   09/02/1994
000410*   PROGRAMMER: R SUMNER
000420*   MODIFICATION: RAISED THE SAMPLE CAP FROM 150 TO 300 STOCKS -
000430*                 THE SECOND BOARD MADE 150 TOO THIN A SAMPLE.
000440*
000450*   MODIFIED:   03/02/1999
000460*   PROGRAMMER: JEFFREY CLENDENING
000470*   MODIFICATION: Y2K - NO TWO-DIGIT YEAR FIELDS IN THIS PROGRAM.
000480*                 REVIEWED AND LOGGED PER Y2K-REVIEW-118, NO
000490*                 CHANGE REQUIRED.
000500*
000510*   MODIFIED:   11/18/2002
000520*   PROGRAMMER: D KOVACH
000530*   MODIFICATION: WIDENED THE MARKET CAP WORK AREA TO MATCH THE
000540*                 WIDER QTE-AMOUNT LAYOUT.  EQ-REQ-118.
000550*
000560*   MODIFIED:
000570*   PROGRAMMER:
000580*   MODIFICATION:
000590*
000600*****************************************************************
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER. TI-990.
000640 OBJECT-COMPUTER. TI-990.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     COPY QTESEL.
000700     COPY CLHSEL.
000710     COPY RSLTSEL.
000720 DATA DIVISION.
000730 FILE SECTION.
000740 
000750 FD  QTEFILE LABEL RECORD STANDARD DATA RECORD QTE.
000760 COPY QTE.
000770 
000780 FD  CLHFILE LABEL RECORD STANDARD DATA RECORD CLH.
000790 COPY CLH.
000800 
000810 FD  RSLTFILE LABEL RECORD STANDARD DATA RECORD STK-RESULT-REC.
000820 COPY STKRESLT.
000830 
000840 WORKING-STORAGE SECTION.
000850 01  WORK-FIELDS.
000860     05  FL-STATUS               PIC XX     VALUE SPACE.
000870         88  FL-OK                    VALUE '00'.
000880     05  FL-STATUS2              PIC XX     VALUE SPACE.
000890         88  FL2-OK                   VALUE '00'.
000900     05  FL-STATUS3              PIC XX     VALUE SPACE.
000910         88  FL3-OK                   VALUE '00'.
000920     05  REPLYX                  PIC X      VALUE SPACE.
000930     05  WS-LATEST-FILENAME      PIC X(20)  VALUE
000940                                  "SHORTLATEST.DAT".
000950     05  FILLER                  PIC X(02).
000960 
000970 01  EOF-SWITCHES.
000980     05  EOF-QTE                 PIC X(01)  VALUE 'N'.
000990     05  EOF-CLH                 PIC X(01)  VALUE 'N'.
001000     05  FILLER                  PIC X(02).
001010 
001020 01  RUN-COUNTERS.
001030     05  X1                      PIC 9(06)  COMP VALUE ZERO.
001040     05  X2                      PIC 9(06)  COMP VALUE ZERO.
001050     05  X3                      PIC 9(06)  COMP VALUE ZERO.
001060     05  X4                      PIC 9(06)  COMP VALUE ZERO.
001070     05  WS-PASS-CNT             PIC 9(06)  COMP VALUE ZERO.
001080*    SAMPLE CAP - QUICK MODE STOPS TAKING SURVIVORS AFTER THE
001090*    FIRST THIS-MANY QUALIFY, PER PERIOD.
001100     05  WS-SAMPLE-CAP           PIC 9(06)  COMP VALUE 300.
001110     05  FILLER                  PIC X(02).
001120 
001130*    SURVIVORS OF THE QUICK FILTER.
001140 01  WS-QUOTE-TABLE.
001150     05  WS-QT-ENTRY OCCURS 300 TIMES INDEXED BY QT-IDX.
001160         10  WQ-SYMBOL           PIC X(06).
001170         10  WQ-NAME             PIC X(20).
001180         10  WQ-PRICE            PIC S9(7)V99.
001190         10  WQ-PCT-CHANGE       PIC S9(3)V99.
001200         10  WQ-VOLUME           PIC 9(12).
001210         10  WQ-AMOUNT           PIC S9(13)V99.
001220         10  WQ-MARKET-CAP       PIC S9(15)V99.
001230         10  FILLER              PIC X(04).
001240 01  WS-QUOTE-COUNT               PIC 9(06) COMP VALUE ZERO.
001250 
001260 01  WS-KEEP-SW                  PIC X(01) VALUE 'Y'.
001270     88  WS-KEEP-RECORD              VALUE 'Y'.
001280 
001290*    CHANGE TABLES, ONE PER LOOK-BACK PERIOD - NO TURNOVER FIELD
001300*    IN QUICK MODE.
001310 01  WS-P05-TABLE.
001320     05  WS-P05-ENTRY OCCURS 300 TIMES INDEXED BY P5-IDX.
001330         10  P5-SYMBOL           PIC X(06).
001340         10  P5-NAME             PIC X(20).
001350         10  P5-PRICE            PIC S9(7)V99.
001360         10  P5-PERIOD-CHANGE    PIC S9(3)V99.
001370         10  P5-TODAY-CHANGE     PIC S9(3)V99.
001380         10  P5-MARKET-CAP-YI    PIC S9(7)V99.
001390         10  FILLER              PIC X(04).
001400*    KEYED VIEW OF THE 5-DAY TABLE - SYMBOL ONLY, USED BY A
001410*    QUICK EXISTENCE CHECK WHEN TRACING A RERUN.
001420     05  WS-P05-ENTRY-KEY REDEFINES WS-P05-ENTRY
001430                          OCCURS 300 TIMES INDEXED BY P5K-IDX.
001440         10  P5K-SYMBOL          PIC X(06).
001450         10  FILLER              PIC X(53).
001460 01  WS-P10-TABLE.
001470     05  WS-P10-ENTRY OCCURS 300 TIMES INDEXED BY P10-IDX.
001480         10  P10-SYMBOL          PIC X(06).
001490         10  P10-NAME            PIC X(20).
001500         10  P10-PRICE           PIC S9(7)V99.
001510         10  P10-PERIOD-CHANGE   PIC S9(3)V99.
001520         10  P10-TODAY-CHANGE    PIC S9(3)V99.
001530         10  P10-MARKET-CAP-YI   PIC S9(7)V99.
001540         10  FILLER              PIC X(04).
001550 01  WS-P20-TABLE.
001560     05  WS-P20-ENTRY OCCURS 300 TIMES INDEXED BY P20-IDX.
001570         10  P20-SYMBOL          PIC X(06).
001580         10  P20-NAME            PIC X(20).
001590         10  P20-PRICE           PIC S9(7)V99.
001600         10  P20-PERIOD-CHANGE   PIC S9(3)V99.
001610         10  P20-TODAY-CHANGE    PIC S9(3)V99.
001620         10  P20-MARKET-CAP-YI   PIC S9(7)V99.
001630         10  FILLER              PIC X(04).
001640 
001650 01  WS-P05-COUNT                PIC 9(06) COMP VALUE ZERO.
001660 01  WS-P10-COUNT                PIC 9(06) COMP VALUE ZERO.
001670 01  WS-P20-COUNT                PIC 9(06) COMP VALUE ZERO.
001680 01  WS-P05-SUM                  PIC S9(9)V99 VALUE ZERO.
001690 01  WS-P10-SUM                  PIC S9(9)V99 VALUE ZERO.
001700 01  WS-P20-SUM                  PIC S9(9)V99 VALUE ZERO.
001710*    UP-COUNT ONLY - FEEDS THE UP RATIO.  QUICK MODE DOES NOT
001720*    KEEP A SEPARATE DOWN-COUNT.
001730 01  WS-P05-UP-CNT               PIC 9(06) COMP VALUE ZERO.
001740 01  WS-P10-UP-CNT               PIC 9(06) COMP VALUE ZERO.
001750 01  WS-P20-UP-CNT               PIC 9(06) COMP VALUE ZERO.
001760 
001770*    ONE SYMBOL'S CLOSE HISTORY, BUILT WHILE CLHFILE IS IN
001780*    SYMBOL/DATE SEQUENCE.
001790 01  WS-HIST-BUFFER.
001800     05  WS-HIST-SYMBOL          PIC X(06) VALUE SPACE.
001810     05  WS-HIST-COUNT           PIC 9(03) COMP VALUE ZERO.
001820     05  WS-HIST-CLOSE OCCURS 260 TIMES INDEXED BY H-IDX
001830                                 PIC S9(7)V99.
001840     05  FILLER                  PIC X(02).
001850 01  WS-HIST-SAVE-KEY            PIC X(06) VALUE SPACE.
001860*    NO FILLER HERE - THE DATE-BREAKDOWN REDEFINES BELOW MUST
001870*    STAY AN EXACT MATCH TO THIS GROUP'S SIZE.
001880 01  WS-CLH-REC-SAVE.
001890     05  WS-CLH-SYMBOL           PIC X(06).
001900     05  WS-CLH-DATE             PIC 9(08).
001910     05  WS-CLH-CLOSE            PIC S9(7)V99.
001920*    ALTERNATE VIEW OF THE SAVED CLOSE RECORD, DATE BROKEN OUT -
001930*    USED WHEN TRACING A SYMBOL'S HISTORY DURING A RERUN.
001940 01  WS-CLH-DATE-BREAKDOWN REDEFINES WS-CLH-REC-SAVE.
001950     05  FILLER                  PIC X(06).
001960     05  WS-CLH-YYYY             PIC 9(04).
001970     05  WS-CLH-MM               PIC 9(02).
001980     05  WS-CLH-DD               PIC 9(02).
001990     05  FILLER                  PIC X(09).
002000 
002010*    GENERIC SORT/RANK WORK AREA - REUSED FOR EACH PERIOD.
002020 01  WS-SORT-TABLE.
002030     05  WS-SORT-ENTRY OCCURS 300 TIMES INDEXED BY SRT-IDX.
002040         10  SRT-SYMBOL          PIC X(06).
002050         10  SRT-NAME            PIC X(20).
002060         10  SRT-PRICE           PIC S9(7)V99.
002070         10  SRT-PERIOD-CHANGE   PIC S9(3)V99.
002080         10  SRT-TODAY-CHANGE    PIC S9(3)V99.
002090         10  SRT-MARKET-CAP-YI   PIC S9(7)V99.
002100         10  FILLER              PIC X(04).
002110 01  WS-SORT-SWAP.
002120     05  SW-SYMBOL               PIC X(06).
002130     05  SW-NAME                 PIC X(20).
002140     05  SW-PRICE                PIC S9(7)V99.
002150     05  SW-PERIOD-CHANGE        PIC S9(3)V99.
002160     05  SW-TODAY-CHANGE         PIC S9(3)V99.
002170     05  SW-MARKET-CAP-YI        PIC S9(7)V99.
002180     05  FILLER                  PIC X(04).
002190*    FLAT ALPHANUMERIC VIEW OF THE SWAP AREA - LETS THE SORT
002200*    PARAGRAPH MOVE A WHOLE ENTRY IN ONE STATEMENT IF NEEDED.
002210 01  WS-SORT-SWAP-ALPHA REDEFINES WS-SORT-SWAP PIC X(59).
002220 
002230 01  WS-SORT-COUNT               PIC 9(06) COMP VALUE ZERO.
002240 01  WS-SORT-SUM                 PIC S9(9)V99 VALUE ZERO.
002250 01  WS-SORT-UP-CNT              PIC 9(06) COMP VALUE ZERO.
002260 01  WS-CURRENT-PERIOD           PIC 9(02) COMP VALUE ZERO.
002270 01  WS-CALC-CHANGE              PIC S9(3)V99 VALUE ZERO.
002280 01  WS-TOP-N                    PIC 9(03) COMP VALUE 50.
002290 01  WS-AVG-CHANGE               PIC S9(3)V99 VALUE ZERO.
002300 01  WS-UP-RATIO                 PIC S9(3)V99 VALUE ZERO.
002310*    MARKET OVERVIEW ACCUMULATORS - NO FLAT-STOCK COUNT IN
002320*    QUICK MODE.
002330 01  OVERVIEW-COUNTERS.
002340     05  WS-OV-TOTAL             PIC 9(06) COMP VALUE ZERO.
002350     05  WS-OV-UP                PIC 9(06) COMP VALUE ZERO.
002360     05  WS-OV-DOWN              PIC 9(06) COMP VALUE ZERO.
002370     05  WS-OV-LIMIT-UP          PIC 9(06) COMP VALUE ZERO.
002380     05  WS-OV-LIMIT-DOWN        PIC 9(06) COMP VALUE ZERO.
002390     05  WS-OV-SUM-CHANGE        PIC S9(9)V99 VALUE ZERO.
002400     05  WS-OV-SUM-AMOUNT        PIC S9(17)V99 VALUE ZERO.
002410     05  FILLER                  PIC X(04).
002420 
002430 PROCEDURE DIVISION.
002440 0000-MAIN-LINE.
002450     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
002460     PERFORM 3000-LOAD-QUOTES THRU 3000-EXIT.
002470     PERFORM 5000-BUILD-OVERVIEW THRU 5000-EXIT.
002480     PERFORM 6000-BUILD-PERIOD-TABLES THRU 6000-EXIT.
002490     PERFORM 8000-WRITE-RESULTS THRU 8000-EXIT.
002500     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
002510     STOP RUN.
002520 
002530 1000-OPEN-FILES.
002540     OPEN INPUT QTEFILE.
002550     IF NOT FL-OK
002560          DISPLAY 'QTEFILE OPEN FAILED: ' FL-STATUS
002570          STOP RUN.
002580     OPEN INPUT CLHFILE.
002590     IF NOT FL2-OK
002600          DISPLAY 'CLHFILE OPEN FAILED: ' FL-STATUS2
002610          STOP RUN.
002620     OPEN OUTPUT RSLTFILE.
002630     IF NOT FL3-OK
002640          DISPLAY 'RSLTFILE OPEN FAILED: ' FL-STATUS3
002650          STOP RUN.
002660 1000-EXIT.
002670     EXIT.
002680 
002690*    STOP TAKING SURVIVORS ONCE THE SAMPLE CAP IS REACHED - THE
002700*    QUICK PASS IS A BOUNDED SAMPLE, NOT A FULL SWEEP.
002710 3000-LOAD-QUOTES.
002720     IF WS-QUOTE-COUNT NOT < WS-SAMPLE-CAP
002730          GO TO 3000-EXIT
002740     END-IF.
002750     READ QTEFILE AT END MOVE 'Y' TO EOF-QTE GO TO 3000-EXIT.
002760     PERFORM 4000-QUICK-FILTER THRU 4000-EXIT.
002770     IF WS-KEEP-RECORD
002780          ADD 1 TO WS-QUOTE-COUNT
002790          MOVE QTE-SYMBOL      TO WQ-SYMBOL (WS-QUOTE-COUNT)
002800          MOVE QTE-NAME        TO WQ-NAME (WS-QUOTE-COUNT)
002810          MOVE QTE-PRICE       TO WQ-PRICE (WS-QUOTE-COUNT)
002820          MOVE QTE-PCT-CHANGE  TO WQ-PCT-CHANGE (WS-QUOTE-COUNT)
002830          MOVE QTE-VOLUME      TO WQ-VOLUME (WS-QUOTE-COUNT)
002840          MOVE QTE-AMOUNT      TO WQ-AMOUNT (WS-QUOTE-COUNT)
002850          MOVE QTE-MARKET-CAP  TO WQ-MARKET-CAP (WS-QUOTE-COUNT)
002860     END-IF.
002870     IF EOF-QTE NOT = 'Y'
002880          GO TO 3000-LOAD-QUOTES
002890     END-IF.
002900 3000-EXIT.
002910     EXIT.
002920 
002930*    QUICK FILTER - SPEC RULES 1 THRU 4.  NO '*' CHECK, STRICT
002940*    GREATER-THAN ON PRICE.
002950 4000-QUICK-FILTER.
002960     MOVE 'Y' TO WS-KEEP-SW.
002970     IF QTE-PRICE NOT > 1.00
002980          MOVE 'N' TO WS-KEEP-SW
002990     END-IF.
003000     MOVE ZERO TO X2 X3.
003010     INSPECT QTE-NAME TALLYING X2 FOR ALL 'ST'.
003020     INSPECT QTE-NAME TALLYING X3 FOR ALL 'TUI'.
003030     IF X2 > 0 OR X3 > 0
003040          MOVE 'N' TO WS-KEEP-SW
003050     END-IF.
003060     IF QTE-VOLUME = 0
003070          MOVE 'N' TO WS-KEEP-SW
003080     END-IF.
003090     IF QTE-PCT-CHANGE NOT > -11
003100          MOVE 'N' TO WS-KEEP-SW
003110     END-IF.
003120     IF QTE-PCT-CHANGE NOT < 11
003130          MOVE 'N' TO WS-KEEP-SW
003140     END-IF.
003150 4000-EXIT.
003160     EXIT.
003170 
003180*    MARKET OVERVIEW OVER THE FILTERED SURVIVOR TABLE.
003190 5000-BUILD-OVERVIEW.
003200     MOVE ZERO TO WS-OV-TOTAL WS-OV-UP WS-OV-DOWN
003210          WS-OV-LIMIT-UP WS-OV-LIMIT-DOWN WS-OV-SUM-CHANGE
003220          WS-OV-SUM-AMOUNT.
003230     MOVE WS-QUOTE-COUNT TO WS-OV-TOTAL.
003240     PERFORM 5100-OVERVIEW-ONE-STOCK THRU 5100-EXIT
003250          VARYING X1 FROM 1 BY 1 UNTIL X1 > WS-QUOTE-COUNT.
003260     IF WS-OV-TOTAL > 0
003270          COMPUTE WS-OV-SUM-CHANGE ROUNDED =
003280               WS-OV-SUM-CHANGE / WS-OV-TOTAL
003290     END-IF.
003300     MOVE SPACE TO SRC-REC-TYPE.
003310     MOVE "O" TO OVW-REC-TYPE.
003320     MOVE WS-OV-TOTAL TO OVW-TOTAL-STOCKS.
003330     MOVE WS-OV-UP TO OVW-UP-STOCKS.
003340     MOVE WS-OV-DOWN TO OVW-DOWN-STOCKS.
003350     MOVE ZERO TO OVW-FLAT-STOCKS.
003360     MOVE WS-OV-LIMIT-UP TO OVW-LIMIT-UP.
003370     MOVE WS-OV-LIMIT-DOWN TO OVW-LIMIT-DOWN.
003380     MOVE WS-OV-SUM-CHANGE TO OVW-AVG-CHANGE.
003390     COMPUTE OVW-TOTAL-AMT-YI ROUNDED = WS-OV-SUM-AMOUNT /
003400          100000000.
003410     WRITE STK-RESULT-REC FROM OVW.
003420     IF NOT FL3-OK
003430          DISPLAY 'RSLTFILE WRITE FAILED: ' FL-STATUS3
003440     END-IF.
003450 5000-EXIT.
003460     EXIT.
003470 
003480*    QUICK MODE DOES NOT COUNT FLAT STOCKS, SO ANY ZERO CHANGE
003490*    ENTRY FALLS THROUGH WITHOUT BUMPING UP OR DOWN.
003500 5100-OVERVIEW-ONE-STOCK.
003510     ADD WQ-PCT-CHANGE (X1) TO WS-OV-SUM-CHANGE.
003520     ADD WQ-AMOUNT (X1) TO WS-OV-SUM-AMOUNT.
003530     IF WQ-PCT-CHANGE (X1) > 0
003540          ADD 1 TO WS-OV-UP
003550     ELSE
003560          IF WQ-PCT-CHANGE (X1) < 0
003570               ADD 1 TO WS-OV-DOWN
003580          END-IF
003590     END-IF.
003600     IF WQ-PCT-CHANGE (X1) NOT < 9.9
003610          ADD 1 TO WS-OV-LIMIT-UP
003620     END-IF.
003630     IF WQ-PCT-CHANGE (X1) NOT > -9.9
003640          ADD 1 TO WS-OV-LIMIT-DOWN
003650     END-IF.
003660 5100-EXIT.
003670     EXIT.
003680 
003690*    WALK CLHFILE IN SYMBOL/DATE SEQUENCE, BUFFER EACH SYMBOL'S
003700*    CLOSES, AND COMPUTE ITS PERIOD CHANGES WHEN THE SYMBOL
003710*    BREAKS OR THE FILE ENDS.
003720 6000-BUILD-PERIOD-TABLES.
003730     MOVE ZERO TO WS-HIST-COUNT.
003740     MOVE SPACE TO WS-HIST-SYMBOL.
003750     PERFORM 6010-READ-CLH THRU 6010-EXIT.
003760     PERFORM 6020-PROCESS-CLH THRU 6020-EXIT
003770          UNTIL EOF-CLH = 'Y'.
003780     IF WS-HIST-COUNT > 0
003790          PERFORM 6100-PROCESS-SYMBOL-HISTORY THRU 6100-EXIT
003800     END-IF.
003810 6000-EXIT.
003820     EXIT.
003830 
003840 6010-READ-CLH.
003850     READ CLHFILE INTO WS-CLH-REC-SAVE
003860          AT END MOVE 'Y' TO EOF-CLH.
003870 6010-EXIT.
003880     EXIT.
003890 
003900 6020-PROCESS-CLH.
003910     IF WS-HIST-COUNT > 0 AND
003920          WS-CLH-SYMBOL NOT = WS-HIST-SYMBOL
003930          PERFORM 6100-PROCESS-SYMBOL-HISTORY THRU 6100-EXIT
003940          MOVE ZERO TO WS-HIST-COUNT
003950     END-IF.
003960     MOVE WS-CLH-SYMBOL TO WS-HIST-SYMBOL.
003970     IF WS-HIST-COUNT < 260
003980          ADD 1 TO WS-HIST-COUNT
003990          MOVE WS-CLH-CLOSE TO WS-HIST-CLOSE (WS-HIST-COUNT)
004000     END-IF.
004010     PERFORM 6010-READ-CLH THRU 6010-EXIT.
004020 6020-EXIT.
004030     EXIT.
004040 
004050*    LOOK UP THE SYMBOL AMONG THE FILTER SURVIVORS; IF NOT A
004060*    SURVIVOR, THE HISTORY IS IGNORED PER THE ANALYZER RULE.
004070 6100-PROCESS-SYMBOL-HISTORY.
004080     SET QT-IDX TO 1.
004090     SEARCH WS-QT-ENTRY
004100          AT END MOVE 'N' TO WS-KEEP-SW
004110          WHEN WQ-SYMBOL (QT-IDX) = WS-HIST-SYMBOL
004120               MOVE 'Y' TO WS-KEEP-SW.
004130     IF WS-KEEP-RECORD
004140          PERFORM 6210-CALC-P05 THRU 6210-EXIT
004150          PERFORM 6220-CALC-P10 THRU 6220-EXIT
004160          PERFORM 6230-CALC-P20 THRU 6230-EXIT
004170     END-IF.
004180 6100-EXIT.
004190     EXIT.
004200 
004210*    PERIOD CHANGE = (C-LAST - C-(LAST-P)) / C-(LAST-P) * 100.
004220*    QUICK MODE CAPS EACH PERIOD TABLE AT THE SAMPLE CAP - A
004230*    SURVIVOR PAST THE CAP IS SIMPLY NOT ADDED.
004240 6210-CALC-P05.
004250     IF WS-HIST-COUNT NOT < 6 AND WS-P05-COUNT < WS-SAMPLE-CAP
004260          COMPUTE WS-CALC-CHANGE ROUNDED =
004270               ((WS-HIST-CLOSE (WS-HIST-COUNT) -
004280                 WS-HIST-CLOSE (WS-HIST-COUNT - 5)) /
004290                 WS-HIST-CLOSE (WS-HIST-COUNT - 5)) * 100
004300          ADD WS-CALC-CHANGE TO WS-P05-SUM
004310          IF WS-CALC-CHANGE > 0
004320               ADD 1 TO WS-P05-UP-CNT
004330          END-IF
004340          ADD 1 TO WS-P05-COUNT
004350          MOVE WQ-SYMBOL (QT-IDX) TO P5-SYMBOL (WS-P05-COUNT)
004360          MOVE WQ-NAME (QT-IDX) TO P5-NAME (WS-P05-COUNT)
004370          MOVE WQ-PRICE (QT-IDX) TO P5-PRICE (WS-P05-COUNT)
004380          MOVE WS-CALC-CHANGE TO P5-PERIOD-CHANGE (WS-P05-COUNT)
004390          MOVE WQ-PCT-CHANGE (QT-IDX) TO
004400               P5-TODAY-CHANGE (WS-P05-COUNT)
004410          COMPUTE P5-MARKET-CAP-YI (WS-P05-COUNT) ROUNDED =
004420               WQ-MARKET-CAP (QT-IDX) / 100000000
004430     END-IF.
004440 6210-EXIT.
004450     EXIT.
004460 
004470 6220-CALC-P10.
004480     IF WS-HIST-COUNT NOT < 11 AND WS-P10-COUNT < WS-SAMPLE-CAP
004490          COMPUTE WS-CALC-CHANGE ROUNDED =
004500               ((WS-HIST-CLOSE (WS-HIST-COUNT) -
004510                 WS-HIST-CLOSE (WS-HIST-COUNT - 10)) /
004520                 WS-HIST-CLOSE (WS-HIST-COUNT - 10)) * 100
004530          ADD WS-CALC-CHANGE TO WS-P10-SUM
004540          IF WS-CALC-CHANGE > 0
004550               ADD 1 TO WS-P10-UP-CNT
004560          END-IF
004570          ADD 1 TO WS-P10-COUNT
004580          MOVE WQ-SYMBOL (QT-IDX) TO P10-SYMBOL (WS-P10-COUNT)
004590          MOVE WQ-NAME (QT-IDX) TO P10-NAME (WS-P10-COUNT)
004600          MOVE WQ-PRICE (QT-IDX) TO P10-PRICE (WS-P10-COUNT)
004610          MOVE WS-CALC-CHANGE TO P10-PERIOD-CHANGE (WS-P10-COUNT)
004620          MOVE WQ-PCT-CHANGE (QT-IDX) TO
004630               P10-TODAY-CHANGE (WS-P10-COUNT)
004640          COMPUTE P10-MARKET-CAP-YI (WS-P10-COUNT) ROUNDED =
004650               WQ-MARKET-CAP (QT-IDX) / 100000000
004660     END-IF.
004670 6220-EXIT.
004680     EXIT.
004690 
004700 6230-CALC-P20.
004710     IF WS-HIST-COUNT NOT < 21 AND WS-P20-COUNT < WS-SAMPLE-CAP
004720          COMPUTE WS-CALC-CHANGE ROUNDED =
004730               ((WS-HIST-CLOSE (WS-HIST-COUNT) -
004740                 WS-HIST-CLOSE (WS-HIST-COUNT - 20)) /
004750                 WS-HIST-CLOSE (WS-HIST-COUNT - 20)) * 100
004760          ADD WS-CALC-CHANGE TO WS-P20-SUM
004770          IF WS-CALC-CHANGE > 0
004780               ADD 1 TO WS-P20-UP-CNT
004790          END-IF
004800          ADD 1 TO WS-P20-COUNT
004810          MOVE WQ-SYMBOL (QT-IDX) TO P20-SYMBOL (WS-P20-COUNT)
004820          MOVE WQ-NAME (QT-IDX) TO P20-NAME (WS-P20-COUNT)
004830          MOVE WQ-PRICE (QT-IDX) TO P20-PRICE (WS-P20-COUNT)
004840          MOVE WS-CALC-CHANGE TO P20-PERIOD-CHANGE (WS-P20-COUNT)
004850          MOVE WQ-PCT-CHANGE (QT-IDX) TO
004860               P20-TODAY-CHANGE (WS-P20-COUNT)
004870          COMPUTE P20-MARKET-CAP-YI (WS-P20-COUNT) ROUNDED =
004880               WQ-MARKET-CAP (QT-IDX) / 100000000
004890     END-IF.
004900 6230-EXIT.
004910     EXIT.
004920 
004930*    DRIVE RANKING AND STATISTICS FOR EACH OF THE THREE PERIODS
004940*    BY COPYING ITS TABLE INTO THE SHARED SORT WORK AREA.
004950 8000-WRITE-RESULTS.
004960     MOVE 5 TO WS-CURRENT-PERIOD.
004970     MOVE WS-P05-TABLE TO WS-SORT-TABLE.
004980     MOVE WS-P05-COUNT TO WS-SORT-COUNT.
004990     MOVE WS-P05-SUM TO WS-SORT-SUM.
005000     MOVE WS-P05-UP-CNT TO WS-SORT-UP-CNT.
005010     PERFORM 7000-RANK-PERIOD THRU 7000-EXIT.
005020     PERFORM 7500-PERIOD-STATISTICS THRU 7500-EXIT.
005030 
005040     MOVE 10 TO WS-CURRENT-PERIOD.
005050     MOVE WS-P10-TABLE TO WS-SORT-TABLE.
005060     MOVE WS-P10-COUNT TO WS-SORT-COUNT.
005070     MOVE WS-P10-SUM TO WS-SORT-SUM.
005080     MOVE WS-P10-UP-CNT TO WS-SORT-UP-CNT.
005090     PERFORM 7000-RANK-PERIOD THRU 7000-EXIT.
005100     PERFORM 7500-PERIOD-STATISTICS THRU 7500-EXIT.
005110 
005120     MOVE 20 TO WS-CURRENT-PERIOD.
005130     MOVE WS-P20-TABLE TO WS-SORT-TABLE.
005140     MOVE WS-P20-COUNT TO WS-SORT-COUNT.
005150     MOVE WS-P20-SUM TO WS-SORT-SUM.
005160     MOVE WS-P20-UP-CNT TO WS-SORT-UP-CNT.
005170     PERFORM 7000-RANK-PERIOD THRU 7000-EXIT.
005180     PERFORM 7500-PERIOD-STATISTICS THRU 7500-EXIT.
005190 
005200     PERFORM 8100-CHECK-ANY-RESULTS THRU 8100-EXIT.
005210 8000-EXIT.
005220     EXIT.
005230 
005240*    SELECTION SORT OF WS-SORT-TABLE, DESCENDING BY PERIOD
005250*    CHANGE, THEN WRITE GAINERS (TOP) AND LOSERS (BOTTOM,
005260*    WORST FIRST).
005270 7000-RANK-PERIOD.
005280     IF WS-SORT-COUNT > 1
005290          PERFORM 7050-SELECTION-SORT THRU 7050-EXIT
005300               VARYING X1 FROM 1 BY 1
005310               UNTIL X1 NOT < WS-SORT-COUNT
005320     END-IF.
005330     PERFORM 7100-WRITE-GAINERS THRU 7100-EXIT.
005340     PERFORM 7200-WRITE-LOSERS THRU 7200-EXIT.
005350 7000-EXIT.
005360     EXIT.
005370 
005380 7050-SELECTION-SORT.
005390     MOVE X1 TO X2.
005400     PERFORM 7060-FIND-LARGEST THRU 7060-EXIT
005410          VARYING X3 FROM X1 BY 1 UNTIL X3 > WS-SORT-COUNT.
005420     IF X2 NOT = X1
005430          MOVE SRT-SYMBOL (X1) TO SW-SYMBOL
005440          MOVE SRT-NAME (X1) TO SW-NAME
005450          MOVE SRT-PRICE (X1) TO SW-PRICE
005460          MOVE SRT-PERIOD-CHANGE (X1) TO SW-PERIOD-CHANGE
005470          MOVE SRT-TODAY-CHANGE (X1) TO SW-TODAY-CHANGE
005480          MOVE SRT-MARKET-CAP-YI (X1) TO SW-MARKET-CAP-YI
005490          MOVE SRT-SYMBOL (X2) TO SRT-SYMBOL (X1)
005500          MOVE SRT-NAME (X2) TO SRT-NAME (X1)
005510          MOVE SRT-PRICE (X2) TO SRT-PRICE (X1)
005520          MOVE SRT-PERIOD-CHANGE (X2) TO SRT-PERIOD-CHANGE (X1)
005530          MOVE SRT-TODAY-CHANGE (X2) TO SRT-TODAY-CHANGE (X1)
005540          MOVE SRT-MARKET-CAP-YI (X2) TO SRT-MARKET-CAP-YI (X1)
005550          MOVE SW-SYMBOL TO SRT-SYMBOL (X2)
005560          MOVE SW-NAME TO SRT-NAME (X2)
005570          MOVE SW-PRICE TO SRT-PRICE (X2)
005580          MOVE SW-PERIOD-CHANGE TO SRT-PERIOD-CHANGE (X2)
005590          MOVE SW-TODAY-CHANGE TO SRT-TODAY-CHANGE (X2)
005600          MOVE SW-MARKET-CAP-YI TO SRT-MARKET-CAP-YI (X2)
005610     END-IF.
005620 7050-EXIT.
005630     EXIT.
005640 
005650 7060-FIND-LARGEST.
005660     IF SRT-PERIOD-CHANGE (X3) > SRT-PERIOD-CHANGE (X2)
005670          MOVE X3 TO X2
005680     END-IF.
005690 7060-EXIT.
005700     EXIT.
005710 
005720 7100-WRITE-GAINERS.
005730     MOVE ZERO TO X4.
005740     IF WS-SORT-COUNT < WS-TOP-N
005750          MOVE WS-SORT-COUNT TO X4
005760     ELSE
005770          MOVE WS-TOP-N TO X4
005780     END-IF.
005790     PERFORM 7110-WRITE-ONE-GAINER THRU 7110-EXIT
005800          VARYING X1 FROM 1 BY 1 UNTIL X1 > X4.
005810 7100-EXIT.
005820     EXIT.
005830 
005840 7110-WRITE-ONE-GAINER.
005850     MOVE SPACE TO SRC-REC-TYPE.
005860     MOVE "R" TO RK-REC-TYPE.
005870     MOVE WS-CURRENT-PERIOD TO RK-PERIOD-DAYS.
005880     MOVE "G" TO RK-SIDE.
005890     MOVE X1 TO RK-RANK.
005900     MOVE SRT-SYMBOL (X1) TO RK-SYMBOL.
005910     MOVE SRT-NAME (X1) TO RK-NAME.
005920     MOVE SRT-PRICE (X1) TO RK-PRICE.
005930     MOVE SRT-PERIOD-CHANGE (X1) TO RK-PERIOD-CHANGE.
005940     MOVE SRT-TODAY-CHANGE (X1) TO RK-TODAY-CHANGE.
005950     MOVE ZERO TO RK-TURNOVER.
005960     MOVE SRT-MARKET-CAP-YI (X1) TO RK-MARKET-CAP-YI.
005970     WRITE STK-RESULT-REC FROM RNK.
005980 7110-EXIT.
005990     EXIT.
006000 
006010 7200-WRITE-LOSERS.
006020     MOVE ZERO TO X4.
006030     IF WS-SORT-COUNT < WS-TOP-N
006040          MOVE WS-SORT-COUNT TO X4
006050     ELSE
006060          MOVE WS-TOP-N TO X4
006070     END-IF.
006080     PERFORM 7210-WRITE-ONE-LOSER THRU 7210-EXIT
006090          VARYING X1 FROM 1 BY 1 UNTIL X1 > X4.
006100 7200-EXIT.
006110     EXIT.
006120 
006130 7210-WRITE-ONE-LOSER.
006140     COMPUTE X2 = WS-SORT-COUNT - X1 + 1.
006150     MOVE SPACE TO SRC-REC-TYPE.
006160     MOVE "R" TO RK-REC-TYPE.
006170     MOVE WS-CURRENT-PERIOD TO RK-PERIOD-DAYS.
006180     MOVE "L" TO RK-SIDE.
006190     MOVE X1 TO RK-RANK.
006200     MOVE SRT-SYMBOL (X2) TO RK-SYMBOL.
006210     MOVE SRT-NAME (X2) TO RK-NAME.
006220     MOVE SRT-PRICE (X2) TO RK-PRICE.
006230     MOVE SRT-PERIOD-CHANGE (X2) TO RK-PERIOD-CHANGE.
006240     MOVE SRT-TODAY-CHANGE (X2) TO RK-TODAY-CHANGE.
006250     MOVE ZERO TO RK-TURNOVER.
006260     MOVE SRT-MARKET-CAP-YI (X2) TO RK-MARKET-CAP-YI.
006270     WRITE STK-RESULT-REC FROM RNK.
006280 7210-EXIT.
006290     EXIT.
006300 
006310*    QUICK MODE STATISTICS - SAMPLE SIZE, MEAN AND UP RATIO ONLY.
006320*    NO MEDIAN, NO UP/DOWN COUNTS (THE SORT PASS ITSELF IS
006330*    SKIPPED FOR THOSE, SO THE FIELDS ARE LEFT ZERO).
006340 7500-PERIOD-STATISTICS.
006350     MOVE ZERO TO WS-AVG-CHANGE WS-UP-RATIO.
006360     IF WS-SORT-COUNT > 0
006370          COMPUTE WS-AVG-CHANGE ROUNDED =
006380               WS-SORT-SUM / WS-SORT-COUNT
006390          COMPUTE WS-UP-RATIO ROUNDED =
006400               (WS-SORT-UP-CNT / WS-SORT-COUNT) * 100
006410     END-IF.
006420     MOVE SPACE TO SRC-REC-TYPE.
006430     MOVE "S" TO PST-REC-TYPE.
006440     MOVE WS-CURRENT-PERIOD TO PST-PERIOD-DAYS.
006450     MOVE WS-SORT-COUNT TO PST-TOTAL-STOCKS.
006460     MOVE WS-AVG-CHANGE TO PST-AVG-CHANGE.
006470     MOVE ZERO TO PST-MEDIAN-CHANGE.
006480     MOVE ZERO TO PST-UP-COUNT.
006490     MOVE ZERO TO PST-DOWN-COUNT.
006500     MOVE WS-UP-RATIO TO PST-UP-RATIO.
006510     WRITE STK-RESULT-REC FROM PST.
006520 7500-EXIT.
006530     EXIT.
006540 
006550 8100-CHECK-ANY-RESULTS.
006560     COMPUTE WS-PASS-CNT =
006570          WS-P05-COUNT + WS-P10-COUNT + WS-P20-COUNT.
006580     IF WS-PASS-CNT = 0
006590          DISPLAY 'NO PERIOD PRODUCED ANY RESULTS'
006600          MOVE 1 TO RETURN-CODE
006610     ELSE
006620          MOVE 0 TO RETURN-CODE
006630     END-IF.
006640 8100-EXIT.
006650     EXIT.
006660 
006670 9000-CLOSE-FILES.
006680     CLOSE QTEFILE CLHFILE RSLTFILE.
006690 9000-EXIT.
006700     EXIT.
