000100*****************************************************************
000110*   ARC  -  ARCHIVE CATALOG RECORD (ONE PER DATED ARCHIVE COPY)
000120*   USED BY  :  VIEWSTOCKRPT-NEW
000130*   FILE     :  ARCFILE  (SEE ARCSEL.CPY FOR SELECT CLAUSE)
000140*   KEYED BY ARC-ARCHIVE-DATE SO THE RETENTION PURGE CAN DELETE
000150*   A CATALOG ENTRY DIRECTLY BY DATE.
000160*   WRITTEN  :  J BLACK   01/09/1986
000170*   06/14/1991 JEC  ADDED ARC-ARCHIVE-NAME FOR THE DATED FILE ID
000180*****************************************************************
000190 01  ARC.
000200     05  ARC-ARCHIVE-DATE        PIC 9(08).
000210     05  ARC-ARCHIVE-NAME        PIC X(20).
000220     05  FILLER                  PIC X(08).
