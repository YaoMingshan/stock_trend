000100*****************************************************************
000110*   ARCSEL  -  SELECT CLAUSE FOR THE ARCHIVE CATALOG FILE
000120*   WRITTEN  :  J BLACK   01/09/1986
000130*****************************************************************
000140     SELECT ARCFILE ASSIGN RANDOM "ARCCAT.KEY"
000150     ORGANIZATION INDEXED
000160     ACCESS DYNAMIC RECORD ARC-ARCHIVE-DATE OF ARC
000170     STATUS FL-STATUS4.
