000100*****************************************************************
000110*   QTESEL  -  SELECT CLAUSE FOR THE DAILY QUOTE SNAPSHOT FILE
000120*   WRITTEN  :  J BLACK   01/09/1986
000130*   11/18/2002 DPK  STATUS FIELD ADDED PER EQ-REQ-118
000140*****************************************************************
000150     SELECT QTEFILE ASSIGN TO "QTEFILE"
000160     ORGANIZATION IS SEQUENTIAL
000170     ACCESS MODE IS SEQUENTIAL
000180     FILE STATUS IS FL-STATUS.
