000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    STOCKGATE-NW.
000120 AUTHOR.        JEFF BLACK.
000130 INSTALLATION.  DATA PROCESSING CTR.
000140 DATE-WRITTEN.  01/09/1986.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000170*REMARKS AND MODIFICATIONS.
000180*****************************************************************
000190* REMARKS:
000200*    RUN-CONTROL GATE FOR THE EQUITY RANKING BATCH STREAM.
000210*    DECIDES WHETHER TODAY IS A TRADING DAY (MON-FRI, NO HOLIDAY
000220*    CALENDAR) AND, IF NOT, WHETHER THE OPERATOR FORCED THE RUN
000230*    ANYWAY.  DOWNSTREAM STEPS (STOCKANLZ-NEW, SHORTANLZ-NEW,
000240*    FASTRANK-NEW) ARE CONDITIONED ON THE MESSAGE THIS STEP
000250*    WRITES TO SYSOUT AND ON RETURN-CODE.
000260*****************************************************************
000270*  MODIFICATION HISTORY:
000280*
000290*   WRITTEN:    01/09/1986
000300*   PROGRAMMER: JEFF BLACK
000310*   MODIFICATION: ORIGINAL WEEKDAY GATE FOR THE NIGHTLY EQUITY
000320*                 RANKING STREAM.  TI-990 SHOP STANDARD.
000330*
000340*   MODIFIED:   06/14/1991
000350*   PROGRAMMER: JEFFREY CLENDENING
000360*   MODIFICATION: REPLACED THE CALENDAR-TABLE LOOKUP WITH A
000370*                 ZELLER CONGRUENCE CALC SO NO TABLE MAINTENANCE
000380*                 IS NEEDED WHEN THE YEAR ROLLS OVER.  REQ EQ-44.
000390*
000400*   MODIFIED:   09/02/1994
000410*   PROGRAMMER: R SUMNER
000420*   MODIFICATION: ADDED UPSI-0 FORCE SWITCH SO THE WEEKEND
000430*                 RERUN PROCEDURE NO LONGER NEEDS A SOURCE CHANGE.
000440*
000450*   MODIFIED:   03/02/1999
000460*   PROGRAMMER: JEFFREY CLENDENING
000470*   MODIFICATION: Y2K - WS-RUN-YYYY IS ALREADY FOUR DIGIT, CLHFILE
000480*                 AND QTEFILE FEEDS REVIEWED AND FOUND NOT AT
000490*                 RISK.  NO CODE CHANGE REQUIRED, LOGGED PER
000500*                 Y2K-REVIEW-118.
000510*
000520*   MODIFIED:   11/18/2002
000530*   PROGRAMMER: D KOVACH
000540*   MODIFICATION: CORRECTED THE CENTURY TERM IN THE ZELLER CALC
000550*                 (J WAS ONE LOW FOR DATES IN JANUARY/FEBRUARY).
000560*                 EQ-REQ-118.
000570*
000580*   MODIFIED:
000590*   PROGRAMMER:
000600*   MODIFICATION:
000610*
000620*****************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER.  TI-990.
000660 OBJECT-COMPUTER.  TI-990.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     UPSI-0 ON STATUS IS WS-FORCE-SWITCH-ON
000700            OFF STATUS IS WS-FORCE-SWITCH-OFF.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT GTEFILE ASSIGN PRINT "GATELOG"
000740     STATUS FL-STATUS.
000750 DATA DIVISION.
000760 FILE SECTION.
000770 FD  GTEFILE LABEL RECORD OMITTED DATA RECORD LINEPR.
000780 01  LINEPR                      PIC X(80).
000790 WORKING-STORAGE SECTION.
000800 01  WORK-FIELDS.
000810     05  FL-STATUS               PIC XX     VALUE SPACE.
000820     05  REPLYX                  PIC X      VALUE SPACE.
000830     05  FILLER                  PIC X(02).
000840*    THE REDEFINES BELOW MUST STAY AN EXACT 8-BYTE MATCH TO
000850*    THIS GROUP - NO FILLER ADDED HERE.
000860 01  WS-RUN-DATE.
000870     05  WS-RUN-YYYY             PIC 9(04).
000880     05  WS-RUN-MM               PIC 9(02).
000890     05  WS-RUN-DD               PIC 9(02).
000900 01  WS-RUN-DATE-R1 REDEFINES WS-RUN-DATE PIC 9(08).
000910*    ALPHA VIEW - USED ON THE GATELOG LINE WHEN THE RUN DATE
000920*    IS DISPLAYED AS A STRAIGHT 8-BYTE STRING.
000930 01  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE PIC X(08).
000940*    MM/DD/YYYY BREAKOUT - USED WHEN TRACING A RERUN BY HAND
000950*    AGAINST THE OPERATOR'S FORCE LOG.
000960 01  WS-RUN-DATE-MDY REDEFINES WS-RUN-DATE.
000970     05  WS-RUN-MM-R2            PIC 9(02).
000980     05  WS-RUN-DD-R2            PIC 9(02).
000990     05  WS-RUN-YYYY-R2          PIC 9(04).
001000 01  WS-SWITCHES.
001010     05  WS-FORCE-SWITCH-ON-SW   PIC X      VALUE "N".
001020         88  WS-FORCE-SWITCH-ON          VALUE "Y".
001030     05  WS-FORCE-SWITCH-OFF-SW  PIC X      VALUE "Y".
001040         88  WS-FORCE-SWITCH-OFF          VALUE "Y".
001050     05  WS-TRADING-DAY-SW       PIC X      VALUE "N".
001060         88  WS-IS-TRADING-DAY            VALUE "Y".
001070     05  FILLER                  PIC X(02).
001080 01  ZELLER-WORK-AREA.
001090     05  WS-Z-MONTH              PIC 9(02)  COMP.
001100     05  WS-Z-YEAR                PIC 9(04)  COMP.
001110     05  WS-Z-CENTURY            PIC 9(02)  COMP.
001120     05  WS-Z-YR-OF-CENT         PIC 9(02)  COMP.
001130     05  WS-Z-TERM1              PIC 9(04)  COMP.
001140     05  WS-Z-TERM1-INT          PIC 9(04)  COMP.
001150     05  WS-Z-TERM1-REM          PIC 9(04)  COMP.
001160     05  WS-Z-YOC-INT            PIC 9(02)  COMP.
001170     05  WS-Z-YOC-REM            PIC 9(02)  COMP.
001180     05  WS-Z-CENT-INT           PIC 9(02)  COMP.
001190     05  WS-Z-CENT-REM           PIC 9(02)  COMP.
001200     05  WS-Z-H-SUM              PIC 9(06)  COMP.
001210     05  WS-Z-H-INT              PIC 9(06)  COMP.
001220     05  WS-Z-DOW                PIC 9(02)  COMP.
001230     05  FILLER                  PIC X(02).
001240 01  WS-MESSAGE-AREA.
001250     05  WS-MSG-LINE             PIC X(80)  VALUE SPACE.
001260     05  FILLER                  PIC X(02).
001270 PROCEDURE DIVISION.
001280 0000-MAIN-LINE.
001290     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
001300     PERFORM 2000-ACCEPT-PARAMETERS THRU 2000-EXIT.
001310     PERFORM 3000-CALC-DAY-OF-WEEK THRU 3000-EXIT.
001320     PERFORM 4000-APPLY-GATE-RULE THRU 4000-EXIT.
001330     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001340     STOP RUN.
001350 1000-OPEN-FILES.
001360     OPEN OUTPUT GTEFILE.
001370 1000-EXIT.
001380     EXIT.
001390 2000-ACCEPT-PARAMETERS.
001400     ACCEPT WS-RUN-DATE-R1 FROM SYSIN.
001410     IF WS-FORCE-SWITCH-ON
001420        MOVE "Y" TO WS-FORCE-SWITCH-ON-SW
001430     ELSE
001440        MOVE "N" TO WS-FORCE-SWITCH-ON-SW.
001450 2000-EXIT.
001460     EXIT.
001470 3000-CALC-DAY-OF-WEEK.
001480*    ZELLER CONGRUENCE, GREGORIAN FORM, NO NEGATIVE TERMS -
001490*    H = 0 SAT, 1 SUN, 2 MON, 3 TUE, 4 WED, 5 THU, 6 FRI.
001500     IF WS-RUN-MM < 3
001510        COMPUTE WS-Z-MONTH = WS-RUN-MM + 12
001520        COMPUTE WS-Z-YEAR = WS-RUN-YYYY - 1
001530     ELSE
001540        MOVE WS-RUN-MM TO WS-Z-MONTH
001550        MOVE WS-RUN-YYYY TO WS-Z-YEAR
001560     END-IF.
001570     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY
001580        REMAINDER WS-Z-YR-OF-CENT.
001590     COMPUTE WS-Z-TERM1 = 13 * (WS-Z-MONTH + 1).
001600     DIVIDE WS-Z-TERM1 BY 5 GIVING WS-Z-TERM1-INT
001610        REMAINDER WS-Z-TERM1-REM.
001620     DIVIDE WS-Z-YR-OF-CENT BY 4 GIVING WS-Z-YOC-INT
001630        REMAINDER WS-Z-YOC-REM.
001640     DIVIDE WS-Z-CENTURY BY 4 GIVING WS-Z-CENT-INT
001650        REMAINDER WS-Z-CENT-REM.
001660     COMPUTE WS-Z-H-SUM = WS-RUN-DD + WS-Z-TERM1-INT +
001670              WS-Z-YR-OF-CENT + WS-Z-YOC-INT + WS-Z-CENT-INT +
001680              (5 * WS-Z-CENTURY).
001690     DIVIDE WS-Z-H-SUM BY 7 GIVING WS-Z-H-INT REMAINDER WS-Z-DOW.
001700 3000-EXIT.
001710     EXIT.
001720 4000-APPLY-GATE-RULE.
001730     IF WS-Z-DOW = 0 OR WS-Z-DOW = 1
001740        MOVE "N" TO WS-TRADING-DAY-SW
001750     ELSE
001760        MOVE "Y" TO WS-TRADING-DAY-SW.
001770     IF WS-IS-TRADING-DAY
001780        MOVE "TRADING DAY - PROCEED WITH RANKING STREAM"
001790          TO WS-MSG-LINE
001800        MOVE 0 TO RETURN-CODE
001810     ELSE
001820        IF WS-FORCE-SWITCH-ON
001830           MOVE "WEEKEND RUN FORCED BY OPERATOR - PROCEED"
001840             TO WS-MSG-LINE
001850           MOVE 0 TO RETURN-CODE
001860        ELSE
001870           MOVE "NOT A TRADING DAY - PROCESSING SKIPPED"
001880             TO WS-MSG-LINE
001890           MOVE 0 TO RETURN-CODE
001900        END-IF
001910     END-IF.
001920     DISPLAY WS-MSG-LINE.
001930     MOVE SPACE TO LINEPR.
001940     MOVE WS-MSG-LINE TO LINEPR.
001950     WRITE LINEPR AFTER ADVANCING 1.
001960 4000-EXIT.
001970     EXIT.
001980 9000-CLOSE-FILES.
001990     CLOSE GTEFILE.
002000 9000-EXIT.
002010     EXIT.
