000100*****************************************************************
000110*   CLHSEL  -  SELECT CLAUSE FOR THE CLOSE HISTORY FILE
000120*   WRITTEN  :  J BLACK   01/09/1986
000130*****************************************************************
000140     SELECT CLHFILE ASSIGN TO "CLHFILE"
000150     ORGANIZATION IS SEQUENTIAL
000160     ACCESS MODE IS SEQUENTIAL
000170     FILE STATUS IS FL-STATUS2.
