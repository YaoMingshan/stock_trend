000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. FASTRANK-NEW.
000120 AUTHOR.        JEFF BLACK.
000130 INSTALLATION.  DATA PROCESSING CTR.
000140 DATE-WRITTEN.  01/09/1986.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000170*****************************************************************
000180* REMARKS:
000190* SAME-DAY TOP-TEN/BOTTOM-TEN.  RUNS STRAIGHT OFF THE QUOTE
000200* SNAPSHOT - NO CLOSE-HISTORY READ - SO THE TRADING DESK CAN GET
000210* A QUICK LOOK AT TODAY'S BIGGEST MOVERS WHILE STOCKANLZ-NEW IS
000220* STILL CHEWING THROUGH THE FULL PERIOD ANALYSIS.  ONE IDENTICAL
000230* SET OF ROWS IS WRITTEN PER CONFIGURED LOOK-BACK PERIOD SO THE
000240* FASTRANK FILE LINES UP WITH THE OTHER RESULT FILES ON
000250* FR-PERIOD-DAYS WHEN THE DESK SCREEN JOINS THEM.
000260*****************************************************************
000270*  MODIFICATION HISTORY:
000280*
000290*   WRITTEN:    01/09/1986
000300*   PROGRAMMER: JEFF BLACK
000310*   MODIFICATION: ORIGINAL SAME-DAY MOVERS LIST FOR THE TRADING
000320*                 DESK SCREEN.
000330*
000340*   MODIFIED:   06/14/1991
000350*   PROGRAMMER: JEFFREY CLENDENING
000360*   MODIFICATION: ADDED FR-PERIOD-DAYS SO THE DESK SCREEN CAN
000370*                 JOIN FASTRANK ROWS TO THE MATCHING STOCKANLZ
000380*                 PERIOD WITHOUT A SEPARATE LOOKUP.  REQ EQ-47.
000390*
000400*   MODIFIED:   09/02/1994
000410*   PROGRAMMER: R SUMNER
000420*   MODIFICATION: RAISED THE SURVIVOR TABLE TO 6000 ENTRIES TO
000430*                 MATCH THE FULL ANALYZER AFTER THE SECOND
000440*                 BOARD WENT LIVE.
000450*
000460*   MODIFIED:   03/02/1999
000470*   PROGRAMMER: JEFFREY CLENDENING
000480*   MODIFICATION: Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED
000490*                 AND LOGGED PER Y2K-REVIEW-118, NO CHANGE.
000500*
000510*   MODIFIED:   11/18/2002
000520*   PROGRAMMER: D KOVACH
000530*   MODIFICATION: WIDENED FR-AMOUNT AND THE TRADED-AMOUNT WORK
000540*                 AREA TO MATCH THE WIDER QTE-AMOUNT LAYOUT.
000550*                 EQ-REQ-118.
000560*
000570*   MODIFIED:
000580*   PROGRAMMER:
000590*   MODIFICATION:
000600*
000610*****************************************************************
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER. TI-990.
000650 OBJECT-COMPUTER. TI-990.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     COPY QTESEL.
000710     COPY FRKSEL.
000720 DATA DIVISION.
000730 FILE SECTION.
000740 
000750 FD  QTEFILE LABEL RECORD STANDARD DATA RECORD QTE.
000760 COPY QTE.
000770 
000780 FD  FRKFILE LABEL RECORD STANDARD DATA RECORD FRK.
000790 COPY FRK.
000800 
000810 WORKING-STORAGE SECTION.
000820 01  WORK-FIELDS.
000830     05  FL-STATUS               PIC XX     VALUE SPACE.
000840         88  FL-OK                    VALUE '00'.
000850     05  FL-STATUS2              PIC XX     VALUE SPACE.
000860         88  FL2-OK                   VALUE '00'.
000870     05  REPLYX                  PIC X      VALUE SPACE.
000880     05  FILLER                  PIC X(02).
000890 
000900 01  EOF-SWITCHES.
000910     05  EOF-QTE                 PIC X(01)  VALUE 'N'.
000920     05  FILLER                  PIC X(03).
000930 
000940 01  RUN-COUNTERS.
000950     05  X1                      PIC 9(06)  COMP VALUE ZERO.
000960     05  X2                      PIC 9(06)  COMP VALUE ZERO.
000970     05  X3                      PIC 9(06)  COMP VALUE ZERO.
000980     05  X4                      PIC 9(06)  COMP VALUE ZERO.
000990     05  WS-PERIOD-IDX           PIC 9(02)  COMP VALUE ZERO.
001000     05  FILLER                  PIC X(02).
001010 
001020*    SURVIVORS OF THE FAST FILTER.
001030 01  WS-SORT-TABLE.
001040     05  WS-SORT-ENTRY OCCURS 6000 TIMES INDEXED BY SRT-IDX.
001050         10  SRT-SYMBOL          PIC X(06).
001060         10  SRT-NAME            PIC X(20).
001070         10  SRT-PRICE           PIC S9(7)V99.
001080         10  SRT-TODAY-CHANGE    PIC S9(3)V99.
001090         10  SRT-AMOUNT          PIC S9(13)V99.
001100         10  FILLER              PIC X(02).
001110*    KEYED VIEW OF THE SORT TABLE - SYMBOL ONLY, USED BY A
001120*    QUICK EXISTENCE CHECK WHEN TRACING A RERUN.
001130 01  WS-SORT-ENTRY-KEY REDEFINES WS-SORT-TABLE.
001140     05  WS-SRTK-ENTRY OCCURS 6000 TIMES INDEXED BY SRTK-IDX.
001150         10  SRTK-SYMBOL         PIC X(06).
001160         10  FILLER              PIC X(49).
001170 01  WS-SORT-COUNT                PIC 9(06) COMP VALUE ZERO.
001180 
001190 01  WS-KEEP-SW                  PIC X(01) VALUE 'Y'.
001200     88  WS-KEEP-RECORD              VALUE 'Y'.
001210 
001220 01  WS-SORT-SWAP.
001230     05  SW-SYMBOL               PIC X(06).
001240     05  SW-NAME                 PIC X(20).
001250     05  SW-PRICE                PIC S9(7)V99.
001260     05  SW-TODAY-CHANGE         PIC S9(3)V99.
001270     05  SW-AMOUNT               PIC S9(13)V99.
001280     05  FILLER                  PIC X(02).
001290*    FLAT ALPHANUMERIC VIEW OF THE SWAP AREA - LETS THE SORT
001300*    PARAGRAPH MOVE A WHOLE ENTRY IN ONE STATEMENT IF NEEDED.
001310 01  WS-SORT-SWAP-ALPHA REDEFINES WS-SORT-SWAP PIC X(50).
001320*    SYMBOL-ONLY VIEW OF THE SWAP AREA - USED WHEN TRACING A
001330*    RERUN AGAINST THE PRIOR DAY'S SAME-DAY LIST BY HAND.
001340 01  WS-SORT-SWAP-KEY REDEFINES WS-SORT-SWAP.
001350     05  SWK-SYMBOL              PIC X(06).
001360     05  FILLER                  PIC X(44).
001370 
001380 01  WS-TOP-N                    PIC 9(03) COMP VALUE 10.
001390*    THE THREE CONFIGURED LOOK-BACK PERIODS - THE SAME-DAY LIST
001400*    IS WRITTEN ONCE PER PERIOD SO IT JOINS TO STOCKANLZ-NEW.
001410 01  WS-PERIOD-TABLE.
001420     05  WS-PERIOD-VALUE OCCURS 3 TIMES PIC 9(02)
001430          VALUE 5, 10, 20.
001440     05  FILLER                  PIC X(02).
001450 
001460 PROCEDURE DIVISION.
001470 0000-MAIN-LINE.
001480     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
001490     PERFORM 3000-LOAD-QUOTES THRU 3000-EXIT.
001500     PERFORM 7000-RANK-ALL-PERIODS THRU 7000-EXIT.
001510     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001520     STOP RUN.
001530 
001540 1000-OPEN-FILES.
001550     OPEN INPUT QTEFILE.
001560     IF NOT FL-OK
001570          DISPLAY 'QTEFILE OPEN FAILED: ' FL-STATUS
001580          STOP RUN.
001590     OPEN OUTPUT FRKFILE.
001600     IF NOT FL2-OK
001610          DISPLAY 'FRKFILE OPEN FAILED: ' FL-STATUS2
001620          STOP RUN.
001630 1000-EXIT.
001640     EXIT.
001650 
001660 3000-LOAD-QUOTES.
001670     READ QTEFILE AT END MOVE 'Y' TO EOF-QTE GO TO 3000-EXIT.
001680     PERFORM 4000-FAST-FILTER THRU 4000-EXIT.
001690     IF WS-KEEP-RECORD
001700          ADD 1 TO WS-SORT-COUNT
001710          MOVE QTE-SYMBOL      TO SRT-SYMBOL (WS-SORT-COUNT)
001720          MOVE QTE-NAME        TO SRT-NAME (WS-SORT-COUNT)
001730          MOVE QTE-PRICE       TO SRT-PRICE (WS-SORT-COUNT)
001740          MOVE QTE-PCT-CHANGE  TO
001750               SRT-TODAY-CHANGE (WS-SORT-COUNT)
001760          MOVE QTE-AMOUNT      TO SRT-AMOUNT (WS-SORT-COUNT)
001770     END-IF.
001780     GO TO 3000-LOAD-QUOTES.
001790 3000-EXIT.
001800     EXIT.
001810 
001820*    FAST FILTER - SPEC RULES 1 THRU 4.
001830 4000-FAST-FILTER.
001840     MOVE 'Y' TO WS-KEEP-SW.
001850     MOVE ZERO TO X2 X3.
001860     INSPECT QTE-NAME TALLYING X2 FOR ALL 'ST'.
001870     INSPECT QTE-NAME TALLYING X3 FOR ALL 'TUI'.
001880     IF X2 > 0 OR X3 > 0
001890          MOVE 'N' TO WS-KEEP-SW
001900     END-IF.
001910     IF QTE-VOLUME = 0
001920          MOVE 'N' TO WS-KEEP-SW
001930     END-IF.
001940     IF QTE-PCT-CHANGE NOT > -20
001950          MOVE 'N' TO WS-KEEP-SW
001960     END-IF.
001970     IF QTE-PCT-CHANGE NOT < 20
001980          MOVE 'N' TO WS-KEEP-SW
001990     END-IF.
002000     IF QTE-PRICE < 1.00
002010          MOVE 'N' TO WS-KEEP-SW
002020     END-IF.
002030 4000-EXIT.
002040     EXIT.
002050 
002060*    SORT THE SURVIVOR TABLE ONCE, DESCENDING BY TODAY'S CHANGE,
002070*    THEN WRITE THE TOP/BOTTOM TEN ONCE FOR EACH CONFIGURED
002080*    PERIOD SO THE ROWS LINE UP WITH STOCKANLZ-NEW'S OUTPUT.
002090 7000-RANK-ALL-PERIODS.
002100     IF WS-SORT-COUNT > 1
002110          PERFORM 7050-SELECTION-SORT THRU 7050-EXIT
002120               VARYING X1 FROM 1 BY 1
002130               UNTIL X1 NOT < WS-SORT-COUNT
002140     END-IF.
002150     PERFORM 7300-WRITE-ONE-PERIOD THRU 7300-EXIT
002160          VARYING WS-PERIOD-IDX FROM 1 BY 1 UNTIL
002170               WS-PERIOD-IDX > 3.
002180 7000-EXIT.
002190     EXIT.
002200 
002210 7050-SELECTION-SORT.
002220     MOVE X1 TO X2.
002230     PERFORM 7060-FIND-LARGEST THRU 7060-EXIT
002240          VARYING X3 FROM X1 BY 1 UNTIL X3 > WS-SORT-COUNT.
002250     IF X2 NOT = X1
002260          MOVE SRT-SYMBOL (X1) TO SW-SYMBOL
002270          MOVE SRT-NAME (X1) TO SW-NAME
002280          MOVE SRT-PRICE (X1) TO SW-PRICE
002290          MOVE SRT-TODAY-CHANGE (X1) TO SW-TODAY-CHANGE
002300          MOVE SRT-AMOUNT (X1) TO SW-AMOUNT
002310          MOVE SRT-SYMBOL (X2) TO SRT-SYMBOL (X1)
002320          MOVE SRT-NAME (X2) TO SRT-NAME (X1)
002330          MOVE SRT-PRICE (X2) TO SRT-PRICE (X1)
002340          MOVE SRT-TODAY-CHANGE (X2) TO SRT-TODAY-CHANGE (X1)
002350          MOVE SRT-AMOUNT (X2) TO SRT-AMOUNT (X1)
002360          MOVE SW-SYMBOL TO SRT-SYMBOL (X2)
002370          MOVE SW-NAME TO SRT-NAME (X2)
002380          MOVE SW-PRICE TO SRT-PRICE (X2)
002390          MOVE SW-TODAY-CHANGE TO SRT-TODAY-CHANGE (X2)
002400          MOVE SW-AMOUNT TO SRT-AMOUNT (X2)
002410     END-IF.
002420 7050-EXIT.
002430     EXIT.
002440 
002450 7060-FIND-LARGEST.
002460     IF SRT-TODAY-CHANGE (X3) > SRT-TODAY-CHANGE (X2)
002470          MOVE X3 TO X2
002480     END-IF.
002490 7060-EXIT.
002500     EXIT.
002510 
002520 7300-WRITE-ONE-PERIOD.
002530     PERFORM 7100-WRITE-GAINERS THRU 7100-EXIT.
002540     PERFORM 7200-WRITE-LOSERS THRU 7200-EXIT.
002550 7300-EXIT.
002560     EXIT.
002570 
002580 7100-WRITE-GAINERS.
002590     MOVE ZERO TO X4.
002600     IF WS-SORT-COUNT < WS-TOP-N
002610          MOVE WS-SORT-COUNT TO X4
002620     ELSE
002630          MOVE WS-TOP-N TO X4
002640     END-IF.
002650     PERFORM 7110-WRITE-ONE-GAINER THRU 7110-EXIT
002660          VARYING X1 FROM 1 BY 1 UNTIL X1 > X4.
002670 7100-EXIT.
002680     EXIT.
002690 
002700 7110-WRITE-ONE-GAINER.
002710     MOVE WS-PERIOD-VALUE (WS-PERIOD-IDX) TO FR-PERIOD-DAYS.
002720     MOVE "G" TO FR-SIDE.
002730     MOVE X1 TO FR-RANK.
002740     MOVE SRT-SYMBOL (X1) TO FR-SYMBOL.
002750     MOVE SRT-NAME (X1) TO FR-NAME.
002760     MOVE SRT-PRICE (X1) TO FR-PRICE.
002770     MOVE SRT-TODAY-CHANGE (X1) TO FR-TODAY-CHANGE.
002780     MOVE SRT-AMOUNT (X1) TO FR-AMOUNT.
002790     WRITE FRK.
002800 7110-EXIT.
002810     EXIT.
002820 
002830 7200-WRITE-LOSERS.
002840     MOVE ZERO TO X4.
002850     IF WS-SORT-COUNT < WS-TOP-N
002860          MOVE WS-SORT-COUNT TO X4
002870     ELSE
002880          MOVE WS-TOP-N TO X4
002890     END-IF.
002900     PERFORM 7210-WRITE-ONE-LOSER THRU 7210-EXIT
002910          VARYING X1 FROM 1 BY 1 UNTIL X1 > X4.
002920 7200-EXIT.
002930     EXIT.
002940 
002950 7210-WRITE-ONE-LOSER.
002960     COMPUTE X2 = WS-SORT-COUNT - X1 + 1.
002970     MOVE WS-PERIOD-VALUE (WS-PERIOD-IDX) TO FR-PERIOD-DAYS.
002980     MOVE "L" TO FR-SIDE.
002990     MOVE X1 TO FR-RANK.
003000     MOVE SRT-SYMBOL (X2) TO FR-SYMBOL.
003010     MOVE SRT-NAME (X2) TO FR-NAME.
003020     MOVE SRT-PRICE (X2) TO FR-PRICE.
003030     MOVE SRT-TODAY-CHANGE (X2) TO FR-TODAY-CHANGE.
003040     MOVE SRT-AMOUNT (X2) TO FR-AMOUNT.
003050     WRITE FRK.
003060 7210-EXIT.
003070     EXIT.
003080 
003090 9000-CLOSE-FILES.
003100     CLOSE QTEFILE FRKFILE.
003110 9000-EXIT.
003120     EXIT.
