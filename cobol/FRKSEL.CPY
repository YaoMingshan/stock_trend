000100*****************************************************************
000110*   FRKSEL  -  SELECT CLAUSE FOR THE FASTRANK OUTPUT FILE
000120*   WRITTEN  :  J BLACK   01/09/1986
000130*****************************************************************
000140     SELECT FRKFILE ASSIGN TO "FASTRANK"
000150     ORGANIZATION IS SEQUENTIAL
000160     ACCESS MODE IS SEQUENTIAL
000170     FILE STATUS IS FL-STATUS.
