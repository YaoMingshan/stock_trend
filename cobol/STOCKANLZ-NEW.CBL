000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. STOCKANLZ-NEW.
000120 AUTHOR.        JEFFREY CLENDENING.
000130 INSTALLATION.  DATA PROCESSING CTR.
000140 DATE-WRITTEN.  06/14/1991.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000170*******************************************
000180* REMARKS:
000190* EQUITY ANALYZER - FULL MODE.  READS THE DAILY QUOTE SNAPSHOT
000200* AND THE CLOSE-HISTORY FILE, FILTERS OUT UNTRADEABLE ISSUES,
000210* COMPUTES 5/10/20-DAY PERIOD CHANGE, RANKS TOP-50 GAINERS AND
000220* LOSERS PER PERIOD, BUILDS PERIOD STATISTICS AND THE MARKET
000230* OVERVIEW, AND WRITES THE WHOLE RESULT SET TO THE LATEST
000240* RESULT FILE FOR VIEWSTOCKRPT-NEW TO REPORT AND ARCHIVE.
000250*
000260********************************************
000270*  MODIFICATION HISTORY:
000280*
000290*   MODIFIED: 06/14/1991
000300*   PROGRAMMER: Jeffrey Clendening
000310*   MODIFICATION:
000320*   JEC-1: ORIGINAL EQUITY ANALYZER, FULL MODE.  BUILT FROM THE
000330*          UPC CROSS-REFERENCE TABLE SKELETON - SAME LOAD-A-
000340*          BIG-TABLE-THEN-WALK-IT SHAPE.
000350*   JEC-2: ADDED THE 20-DAY PERIOD SO LONGER TRENDS SHOW UP
000360*          ALONGSIDE THE 5 AND 10 DAY NUMBERS.
000370*   JEC-3  SPLIT STATISTICS OUT OF THE RANKING PARAGRAPH SO A
000380*          PERIOD WITH NO QUALIFYING STOCKS STILL GETS A ZERO
000390*          STAT ROW INSTEAD OF BLOWING UP THE RUN.
000400*
000410*   MODIFIED: 09/02/1994
000420*   PROGRAMMER: R SUMNER
000430*   MODIFICATION: RAISED WS-QUOTE-TABLE AND THE PERIOD TABLES TO
000440*                 6000 ENTRIES - THE EXCHANGE ADDED A SECOND
000450*                 BOARD AND 1500 WAS NOT ENOUGH ANY MORE.
000460*
000470*   MODIFIED: 03/02/1999
000480*   PROGRAMMER: JEFFREY CLENDENING
000490*   MODIFICATION: Y2K - CLH-DATE AND ALL WORKING DATE FIELDS ARE
000500*                 ALREADY FOUR-DIGIT YEAR.  REVIEWED AND LOGGED
000510*                 PER Y2K-REVIEW-118, NO CODE CHANGE REQUIRED.
000520*
000530*   MODIFIED: 11/18/2002
000540*   PROGRAMMER: D KOVACH
000550*   MODIFICATION: WIDENED THE MARKET CAP AND TOTAL AMOUNT WORK
000560*                 AREAS TO MATCH THE WIDER QTE-AMOUNT LAYOUT.
000570*                 EQ-REQ-118.
000580*
000590*   MODIFIED:
000600*   PROGRAMMER:
000610*   MODIFICATION:
000620*
000630*  ********************************************
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. TI-990.
000670 OBJECT-COMPUTER. TI-990.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     COPY QTESEL.
000730     COPY CLHSEL.
000740     COPY RSLTSEL.
000750 DATA DIVISION.
000760 FILE SECTION.
000770 
000780 FD  QTEFILE LABEL RECORD STANDARD DATA RECORD QTE.
000790 COPY QTE.
000800 
000810 FD  CLHFILE LABEL RECORD STANDARD DATA RECORD CLH.
000820 COPY CLH.
000830 
000840 FD  RSLTFILE LABEL RECORD STANDARD DATA RECORD STK-RESULT-REC.
000850 COPY STKRESLT.
000860 
000870 WORKING-STORAGE SECTION.
000880 01  WORK-FIELDS.
000890     05  FL-STATUS               PIC XX     VALUE SPACE.
000900         88  FL-OK                    VALUE '00'.
000910     05  FL-STATUS2              PIC XX     VALUE SPACE.
000920         88  FL2-OK                   VALUE '00'.
000930     05  FL-STATUS3              PIC XX     VALUE SPACE.
000940         88  FL3-OK                   VALUE '00'.
000950     05  REPLYX                  PIC X      VALUE SPACE.
000960     05  WS-LATEST-FILENAME      PIC X(20)  VALUE "STOCKLATEST.DAT".
000970     05  FILLER                  PIC X(02).
000980 
000990 01  EOF-SWITCHES.
001000     05  EOF-QTE                 PIC X(01)  VALUE 'N'.
001010     05  EOF-CLH                 PIC X(01)  VALUE 'N'.
001020     05  FILLER                  PIC X(02).
001030 
001040 01  RUN-COUNTERS.
001050     05  X1                      PIC 9(06)  COMP VALUE ZERO.
001060     05  X2                      PIC 9(06)  COMP VALUE ZERO.
001070     05  X3                      PIC 9(06)  COMP VALUE ZERO.
001080     05  X4                      PIC 9(06)  COMP VALUE ZERO.
001090     05  WS-PASS-CNT             PIC 9(06)  COMP VALUE ZERO.
001100     05  FILLER                  PIC X(02).
001110 
001120*    SURVIVORS OF THE ANALYZER FILTER.
001130 01  WS-QUOTE-TABLE.
001140     05  WS-QT-ENTRY OCCURS 6000 TIMES INDEXED BY QT-IDX.
001150         10  WQ-SYMBOL           PIC X(06).
001160         10  WQ-NAME             PIC X(20).
001170         10  WQ-PRICE            PIC S9(7)V99.
001180         10  WQ-PCT-CHANGE       PIC S9(3)V99.
001190         10  WQ-VOLUME           PIC 9(12).
001200         10  WQ-AMOUNT           PIC S9(13)V99.
001210         10  WQ-TURNOVER         PIC S9(3)V99.
001220         10  WQ-MARKET-CAP       PIC S9(15)V99.
001230         10  FILLER              PIC X(02).
001240 01  WS-QUOTE-COUNT               PIC 9(06) COMP VALUE ZERO.
001250 
001260 01  WS-KEEP-SW                  PIC X(01) VALUE 'Y'.
001270     88  WS-KEEP-RECORD              VALUE 'Y'.
001280 
001290*    CHANGE TABLES, ONE PER LOOK-BACK PERIOD.
001300 01  WS-P05-TABLE.
001310     05  WS-P05-ENTRY OCCURS 6000 TIMES INDEXED BY P5-IDX.
001320         10  P5-SYMBOL           PIC X(06).
001330         10  P5-NAME             PIC X(20).
001340         10  P5-PRICE            PIC S9(7)V99.
001350         10  P5-PERIOD-CHANGE    PIC S9(3)V99.
001360         10  P5-TODAY-CHANGE     PIC S9(3)V99.
001370         10  P5-TURNOVER         PIC S9(3)V99.
001380         10  P5-MARKET-CAP-YI    PIC S9(7)V99.
001390         10  FILLER              PIC X(02).
001400*    KEYED VIEW OF THE 5-DAY TABLE - SYMBOL ONLY, USED BY A
001410*    QUICK EXISTENCE CHECK WHEN TRACING A RERUN.
001420     05  WS-P05-ENTRY-KEY REDEFINES WS-P05-ENTRY
001430                          OCCURS 6000 TIMES INDEXED BY P5K-IDX.
001440         10  P5K-SYMBOL          PIC X(06).
001450         10  FILLER              PIC X(55).
001460 01  WS-P10-TABLE.
001470     05  WS-P10-ENTRY OCCURS 6000 TIMES INDEXED BY P10-IDX.
001480         10  P10-SYMBOL          PIC X(06).
001490         10  P10-NAME            PIC X(20).
001500         10  P10-PRICE           PIC S9(7)V99.
001510         10  P10-PERIOD-CHANGE   PIC S9(3)V99.
001520         10  P10-TODAY-CHANGE    PIC S9(3)V99.
001530         10  P10-TURNOVER        PIC S9(3)V99.
001540         10  P10-MARKET-CAP-YI   PIC S9(7)V99.
001550         10  FILLER              PIC X(02).
001560 01  WS-P20-TABLE.
001570     05  WS-P20-ENTRY OCCURS 6000 TIMES INDEXED BY P20-IDX.
001580         10  P20-SYMBOL          PIC X(06).
001590         10  P20-NAME            PIC X(20).
001600         10  P20-PRICE           PIC S9(7)V99.
001610         10  P20-PERIOD-CHANGE   PIC S9(3)V99.
001620         10  P20-TODAY-CHANGE    PIC S9(3)V99.
001630         10  P20-TURNOVER        PIC S9(3)V99.
001640         10  P20-MARKET-CAP-YI   PIC S9(7)V99.
001650         10  FILLER              PIC X(02).
001660 
001670 01  WS-P05-COUNT                PIC 9(06) COMP VALUE ZERO.
001680 01  WS-P10-COUNT                PIC 9(06) COMP VALUE ZERO.
001690 01  WS-P20-COUNT                PIC 9(06) COMP VALUE ZERO.
001700 01  WS-P05-SUM                  PIC S9(9)V99 VALUE ZERO.
001710 01  WS-P10-SUM                  PIC S9(9)V99 VALUE ZERO.
001720 01  WS-P20-SUM                  PIC S9(9)V99 VALUE ZERO.
001730 01  WS-P05-UP-CNT               PIC 9(06) COMP VALUE ZERO.
001740 01  WS-P10-UP-CNT               PIC 9(06) COMP VALUE ZERO.
001750 01  WS-P20-UP-CNT               PIC 9(06) COMP VALUE ZERO.
001760 01  WS-P05-DOWN-CNT             PIC 9(06) COMP VALUE ZERO.
001770 01  WS-P10-DOWN-CNT             PIC 9(06) COMP VALUE ZERO.
001780 01  WS-P20-DOWN-CNT             PIC 9(06) COMP VALUE ZERO.
001790 
001800*    ONE SYMBOL'S CLOSE HISTORY, BUILT WHILE CLHFILE IS IN
001810*    SYMBOL/DATE SEQUENCE.
001820 01  WS-HIST-BUFFER.
001830     05  WS-HIST-SYMBOL          PIC X(06) VALUE SPACE.
001840     05  WS-HIST-COUNT           PIC 9(03) COMP VALUE ZERO.
001850     05  WS-HIST-CLOSE OCCURS 260 TIMES INDEXED BY H-IDX
001860                                 PIC S9(7)V99.
001870     05  FILLER                  PIC X(02).
001880 01  WS-HIST-SAVE-KEY            PIC X(06) VALUE SPACE.
001890*    NO FILLER HERE - THE DATE-BREAKDOWN REDEFINES BELOW MUST
001900*    STAY AN EXACT MATCH TO THIS GROUP'S SIZE.
001910 01  WS-CLH-REC-SAVE.
001920     05  WS-CLH-SYMBOL           PIC X(06).
001930     05  WS-CLH-DATE             PIC 9(08).
001940     05  WS-CLH-CLOSE            PIC S9(7)V99.
001950*    ALTERNATE VIEW OF THE SAVED CLOSE RECORD, DATE BROKEN OUT -
001960*    USED WHEN TRACING A SYMBOL'S HISTORY DURING A RERUN.
001970 01  WS-CLH-DATE-BREAKDOWN REDEFINES WS-CLH-REC-SAVE.
001980     05  FILLER                  PIC X(06).
001990     05  WS-CLH-YYYY             PIC 9(04).
002000     05  WS-CLH-MM               PIC 9(02).
002010     05  WS-CLH-DD               PIC 9(02).
002020     05  FILLER                  PIC X(09).
002030 
002040*    GENERIC SORT/RANK WORK AREA - REUSED FOR EACH PERIOD.
002050 01  WS-SORT-TABLE.
002060     05  WS-SORT-ENTRY OCCURS 6000 TIMES INDEXED BY SRT-IDX.
002070         10  SRT-SYMBOL          PIC X(06).
002080         10  SRT-NAME            PIC X(20).
002090         10  SRT-PRICE           PIC S9(7)V99.
002100         10  SRT-PERIOD-CHANGE   PIC S9(3)V99.
002110         10  SRT-TODAY-CHANGE    PIC S9(3)V99.
002120         10  SRT-TURNOVER        PIC S9(3)V99.
002130         10  SRT-MARKET-CAP-YI   PIC S9(7)V99.
002140         10  FILLER              PIC X(02).
002150 01  WS-SORT-SWAP.
002160     05  SW-SYMBOL               PIC X(06).
002170     05  SW-NAME                 PIC X(20).
002180     05  SW-PRICE                PIC S9(7)V99.
002190     05  SW-PERIOD-CHANGE        PIC S9(3)V99.
002200     05  SW-TODAY-CHANGE         PIC S9(3)V99.
002210     05  SW-TURNOVER             PIC S9(3)V99.
002220     05  SW-MARKET-CAP-YI        PIC S9(7)V99.
002230     05  FILLER                  PIC X(02).
002240*    FLAT ALPHANUMERIC VIEW OF THE SWAP AREA - LETS THE SORT
002250*    PARAGRAPH MOVE A WHOLE ENTRY IN ONE STATEMENT IF NEEDED.
002260 01  WS-SORT-SWAP-ALPHA REDEFINES WS-SORT-SWAP PIC X(61).
002270 
002280 01  WS-SORT-COUNT               PIC 9(06) COMP VALUE ZERO.
002290 01  WS-SORT-SUM                 PIC S9(9)V99 VALUE ZERO.
002300 01  WS-SORT-UP-CNT              PIC 9(06) COMP VALUE ZERO.
002310 01  WS-SORT-DOWN-CNT            PIC 9(06) COMP VALUE ZERO.
002320 01  WS-CURRENT-PERIOD           PIC 9(02) COMP VALUE ZERO.
002330 01  WS-CALC-CHANGE              PIC S9(3)V99 VALUE ZERO.
002340 01  WS-TOP-N                    PIC 9(03) COMP VALUE 50.
002350 01  WS-MEDIAN-CHANGE            PIC S9(3)V99 VALUE ZERO.
002360 01  WS-AVG-CHANGE               PIC S9(3)V99 VALUE ZERO.
002370 01  WS-UP-RATIO                 PIC S9(3)V99 VALUE ZERO.
002380*    MARKET OVERVIEW ACCUMULATORS.
002390 01  OVERVIEW-COUNTERS.
002400     05  WS-OV-TOTAL             PIC 9(06) COMP VALUE ZERO.
002410     05  WS-OV-UP                PIC 9(06) COMP VALUE ZERO.
002420     05  WS-OV-DOWN              PIC 9(06) COMP VALUE ZERO.
002430     05  WS-OV-FLAT              PIC 9(06) COMP VALUE ZERO.
002440     05  WS-OV-LIMIT-UP          PIC 9(06) COMP VALUE ZERO.
002450     05  WS-OV-LIMIT-DOWN        PIC 9(06) COMP VALUE ZERO.
002460     05  WS-OV-SUM-CHANGE        PIC S9(9)V99 VALUE ZERO.
002470     05  WS-OV-SUM-AMOUNT        PIC S9(17)V99 VALUE ZERO.
002480     05  FILLER                  PIC X(02).
002490 
002500 PROCEDURE DIVISION.
002510 0000-MAIN-LINE.
002520     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
002530     PERFORM 3000-LOAD-QUOTES THRU 3000-EXIT.
002540     PERFORM 5000-BUILD-OVERVIEW THRU 5000-EXIT.
002550     PERFORM 6000-BUILD-PERIOD-TABLES THRU 6000-EXIT.
002560     PERFORM 8000-WRITE-RESULTS THRU 8000-EXIT.
002570     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
002580     STOP RUN.
002590 
002600 1000-OPEN-FILES.
002610     OPEN INPUT QTEFILE.
002620     IF NOT FL-OK
002630          DISPLAY 'QTEFILE OPEN FAILED: ' FL-STATUS
002640          STOP RUN.
002650     OPEN INPUT CLHFILE.
002660     IF NOT FL2-OK
002670          DISPLAY 'CLHFILE OPEN FAILED: ' FL-STATUS2
002680          STOP RUN.
002690     OPEN OUTPUT RSLTFILE.
002700     IF NOT FL3-OK
002710          DISPLAY 'RSLTFILE OPEN FAILED: ' FL-STATUS3
002720          STOP RUN.
002730 1000-EXIT.
002740     EXIT.
002750 
002760 3000-LOAD-QUOTES.
002770     READ QTEFILE AT END MOVE 'Y' TO EOF-QTE GO TO 3000-EXIT.
002780     PERFORM 4000-ANALYZER-FILTER THRU 4000-EXIT.
002790     IF WS-KEEP-RECORD
002800          ADD 1 TO WS-QUOTE-COUNT
002810          MOVE QTE-SYMBOL      TO WQ-SYMBOL (WS-QUOTE-COUNT)
002820          MOVE QTE-NAME        TO WQ-NAME (WS-QUOTE-COUNT)
002830          MOVE QTE-PRICE       TO WQ-PRICE (WS-QUOTE-COUNT)
002840          MOVE QTE-PCT-CHANGE  TO WQ-PCT-CHANGE (WS-QUOTE-COUNT)
002850          MOVE QTE-VOLUME      TO WQ-VOLUME (WS-QUOTE-COUNT)
002860          MOVE QTE-AMOUNT      TO WQ-AMOUNT (WS-QUOTE-COUNT)
002870          MOVE QTE-TURNOVER    TO WQ-TURNOVER (WS-QUOTE-COUNT)
002880          MOVE QTE-MARKET-CAP  TO WQ-MARKET-CAP (WS-QUOTE-COUNT)
002890     END-IF.
002900     GO TO 3000-LOAD-QUOTES.
002910 3000-EXIT.
002920     EXIT.
002930 
002940*    ANALYZER FILTER (FULL MODE) - SPEC RULES 1 THRU 5.
002950 4000-ANALYZER-FILTER.
002960     MOVE 'Y' TO WS-KEEP-SW.
002970     IF QTE-PRICE NOT > 0
002980          MOVE 'N' TO WS-KEEP-SW
002990     END-IF.
003000     MOVE ZERO TO X2 X3 X4.
003010     INSPECT QTE-NAME TALLYING X2 FOR ALL 'ST'.
003020     INSPECT QTE-NAME TALLYING X3 FOR ALL 'TUI'.
003030     INSPECT QTE-NAME TALLYING X4 FOR ALL '*'.
003040     IF X2 > 0 OR X3 > 0 OR X4 > 0
003050          MOVE 'N' TO WS-KEEP-SW
003060     END-IF.
003070     IF QTE-PRICE < 1.00
003080          MOVE 'N' TO WS-KEEP-SW
003090     END-IF.
003100     IF QTE-VOLUME = 0
003110          MOVE 'N' TO WS-KEEP-SW
003120     END-IF.
003130     IF QTE-PCT-CHANGE NOT > -11
003140          MOVE 'N' TO WS-KEEP-SW
003150     END-IF.
003160     IF QTE-PCT-CHANGE NOT < 11
003170          MOVE 'N' TO WS-KEEP-SW
003180     END-IF.
003190 4000-EXIT.
003200     EXIT.
003210 
003220*    MARKET OVERVIEW OVER THE FILTERED SURVIVOR TABLE.
003230 5000-BUILD-OVERVIEW.
003240     MOVE ZERO TO WS-OV-TOTAL WS-OV-UP WS-OV-DOWN WS-OV-FLAT
003250          WS-OV-LIMIT-UP WS-OV-LIMIT-DOWN WS-OV-SUM-CHANGE
003260          WS-OV-SUM-AMOUNT.
003270     MOVE WS-QUOTE-COUNT TO WS-OV-TOTAL.
003280     PERFORM 5100-OVERVIEW-ONE-STOCK THRU 5100-EXIT
003290          VARYING X1 FROM 1 BY 1 UNTIL X1 > WS-QUOTE-COUNT.
003300     IF WS-OV-TOTAL > 0
003310          COMPUTE WS-OV-SUM-CHANGE ROUNDED =
003320               WS-OV-SUM-CHANGE / WS-OV-TOTAL
003330     END-IF.
003340     MOVE SPACE TO SRC-REC-TYPE.
003350     MOVE "O" TO OVW-REC-TYPE.
003360     MOVE WS-OV-TOTAL TO OVW-TOTAL-STOCKS.
003370     MOVE WS-OV-UP TO OVW-UP-STOCKS.
003380     MOVE WS-OV-DOWN TO OVW-DOWN-STOCKS.
003390     MOVE WS-OV-FLAT TO OVW-FLAT-STOCKS.
003400     MOVE WS-OV-LIMIT-UP TO OVW-LIMIT-UP.
003410     MOVE WS-OV-LIMIT-DOWN TO OVW-LIMIT-DOWN.
003420     MOVE WS-OV-SUM-CHANGE TO OVW-AVG-CHANGE.
003430     COMPUTE OVW-TOTAL-AMT-YI ROUNDED = WS-OV-SUM-AMOUNT /
003440          100000000.
003450     WRITE STK-RESULT-REC FROM OVW.
003460     IF NOT FL3-OK
003470          DISPLAY 'RSLTFILE WRITE FAILED: ' FL-STATUS3
003480     END-IF.
003490 5000-EXIT.
003500     EXIT.
003510 
003520 5100-OVERVIEW-ONE-STOCK.
003530     ADD WQ-PCT-CHANGE (X1) TO WS-OV-SUM-CHANGE.
003540     ADD WQ-AMOUNT (X1) TO WS-OV-SUM-AMOUNT.
003550     IF WQ-PCT-CHANGE (X1) > 0
003560          ADD 1 TO WS-OV-UP
003570     ELSE
003580          IF WQ-PCT-CHANGE (X1) < 0
003590               ADD 1 TO WS-OV-DOWN
003600          ELSE
003610               ADD 1 TO WS-OV-FLAT
003620          END-IF
003630     END-IF.
003640     IF WQ-PCT-CHANGE (X1) NOT < 9.9
003650          ADD 1 TO WS-OV-LIMIT-UP
003660     END-IF.
003670     IF WQ-PCT-CHANGE (X1) NOT > -9.9
003680          ADD 1 TO WS-OV-LIMIT-DOWN
003690     END-IF.
003700 5100-EXIT.
003710     EXIT.
003720 
003730*    WALK CLHFILE IN SYMBOL/DATE SEQUENCE, BUFFER EACH SYMBOL'S
003740*    CLOSES, AND COMPUTE ITS PERIOD CHANGES WHEN THE SYMBOL
003750*    BREAKS OR THE FILE ENDS.
003760 6000-BUILD-PERIOD-TABLES.
003770     MOVE ZERO TO WS-HIST-COUNT.
003780     MOVE SPACE TO WS-HIST-SYMBOL.
003790     PERFORM 6010-READ-CLH THRU 6010-EXIT.
003800     PERFORM 6020-PROCESS-CLH THRU 6020-EXIT
003810          UNTIL EOF-CLH = 'Y'.
003820     IF WS-HIST-COUNT > 0
003830          PERFORM 6100-PROCESS-SYMBOL-HISTORY THRU 6100-EXIT
003840     END-IF.
003850 6000-EXIT.
003860     EXIT.
003870 
003880 6010-READ-CLH.
003890     READ CLHFILE INTO WS-CLH-REC-SAVE
003900          AT END MOVE 'Y' TO EOF-CLH.
003910 6010-EXIT.
003920     EXIT.
003930 
003940 6020-PROCESS-CLH.
003950     IF WS-HIST-COUNT > 0 AND
003960          WS-CLH-SYMBOL NOT = WS-HIST-SYMBOL
003970          PERFORM 6100-PROCESS-SYMBOL-HISTORY THRU 6100-EXIT
003980          MOVE ZERO TO WS-HIST-COUNT
003990     END-IF.
004000     MOVE WS-CLH-SYMBOL TO WS-HIST-SYMBOL.
004010     IF WS-HIST-COUNT < 260
004020          ADD 1 TO WS-HIST-COUNT
004030          MOVE WS-CLH-CLOSE TO WS-HIST-CLOSE (WS-HIST-COUNT)
004040     END-IF.
004050     PERFORM 6010-READ-CLH THRU 6010-EXIT.
004060 6020-EXIT.
004070     EXIT.
004080 
004090*    LOOK UP THE SYMBOL AMONG THE FILTER SURVIVORS; IF NOT A
004100*    SURVIVOR, THE HISTORY IS IGNORED PER THE ANALYZER RULE.
004110 6100-PROCESS-SYMBOL-HISTORY.
004120     SET QT-IDX TO 1.
004130     SEARCH WS-QT-ENTRY
004140          AT END MOVE 'N' TO WS-KEEP-SW
004150          WHEN WQ-SYMBOL (QT-IDX) = WS-HIST-SYMBOL
004160               MOVE 'Y' TO WS-KEEP-SW.
004170     IF WS-KEEP-RECORD
004180          PERFORM 6210-CALC-P05 THRU 6210-EXIT
004190          PERFORM 6220-CALC-P10 THRU 6220-EXIT
004200          PERFORM 6230-CALC-P20 THRU 6230-EXIT
004210     END-IF.
004220 6100-EXIT.
004230     EXIT.
004240 
004250*    PERIOD CHANGE = (C-LAST - C-(LAST-P)) / C-(LAST-P) * 100.
004260 6210-CALC-P05.
004270     IF WS-HIST-COUNT NOT < 6
004280          COMPUTE WS-CALC-CHANGE ROUNDED =
004290               ((WS-HIST-CLOSE (WS-HIST-COUNT) -
004300                 WS-HIST-CLOSE (WS-HIST-COUNT - 5)) /
004310                 WS-HIST-CLOSE (WS-HIST-COUNT - 5)) * 100
004320          ADD WS-CALC-CHANGE TO WS-P05-SUM
004330          IF WS-CALC-CHANGE > 0
004340               ADD 1 TO WS-P05-UP-CNT
004350          ELSE
004360               IF WS-CALC-CHANGE < 0
004370                    ADD 1 TO WS-P05-DOWN-CNT
004380               END-IF
004390          END-IF
004400          ADD 1 TO WS-P05-COUNT
004410          MOVE WQ-SYMBOL (QT-IDX) TO P5-SYMBOL (WS-P05-COUNT)
004420          MOVE WQ-NAME (QT-IDX) TO P5-NAME (WS-P05-COUNT)
004430          MOVE WQ-PRICE (QT-IDX) TO P5-PRICE (WS-P05-COUNT)
004440          MOVE WS-CALC-CHANGE TO P5-PERIOD-CHANGE (WS-P05-COUNT)
004450          MOVE WQ-PCT-CHANGE (QT-IDX) TO
004460               P5-TODAY-CHANGE (WS-P05-COUNT)
004470          MOVE WQ-TURNOVER (QT-IDX) TO
004480               P5-TURNOVER (WS-P05-COUNT)
004490          COMPUTE P5-MARKET-CAP-YI (WS-P05-COUNT) ROUNDED =
004500               WQ-MARKET-CAP (QT-IDX) / 100000000
004510     END-IF.
004520 6210-EXIT.
004530     EXIT.
004540 
004550 6220-CALC-P10.
004560     IF WS-HIST-COUNT NOT < 11
004570          COMPUTE WS-CALC-CHANGE ROUNDED =
004580               ((WS-HIST-CLOSE (WS-HIST-COUNT) -
004590                 WS-HIST-CLOSE (WS-HIST-COUNT - 10)) /
004600                 WS-HIST-CLOSE (WS-HIST-COUNT - 10)) * 100
004610          ADD WS-CALC-CHANGE TO WS-P10-SUM
004620          IF WS-CALC-CHANGE > 0
004630               ADD 1 TO WS-P10-UP-CNT
004640          ELSE
004650               IF WS-CALC-CHANGE < 0
004660                    ADD 1 TO WS-P10-DOWN-CNT
004670               END-IF
004680          END-IF
004690          ADD 1 TO WS-P10-COUNT
004700          MOVE WQ-SYMBOL (QT-IDX) TO P10-SYMBOL (WS-P10-COUNT)
004710          MOVE WQ-NAME (QT-IDX) TO P10-NAME (WS-P10-COUNT)
004720          MOVE WQ-PRICE (QT-IDX) TO P10-PRICE (WS-P10-COUNT)
004730          MOVE WS-CALC-CHANGE TO P10-PERIOD-CHANGE (WS-P10-COUNT)
004740          MOVE WQ-PCT-CHANGE (QT-IDX) TO
004750               P10-TODAY-CHANGE (WS-P10-COUNT)
004760          MOVE WQ-TURNOVER (QT-IDX) TO
004770               P10-TURNOVER (WS-P10-COUNT)
004780          COMPUTE P10-MARKET-CAP-YI (WS-P10-COUNT) ROUNDED =
004790               WQ-MARKET-CAP (QT-IDX) / 100000000
004800     END-IF.
004810 6220-EXIT.
004820     EXIT.
004830 
004840 6230-CALC-P20.
004850     IF WS-HIST-COUNT NOT < 21
004860          COMPUTE WS-CALC-CHANGE ROUNDED =
004870               ((WS-HIST-CLOSE (WS-HIST-COUNT) -
004880                 WS-HIST-CLOSE (WS-HIST-COUNT - 20)) /
004890                 WS-HIST-CLOSE (WS-HIST-COUNT - 20)) * 100
004900          ADD WS-CALC-CHANGE TO WS-P20-SUM
004910          IF WS-CALC-CHANGE > 0
004920               ADD 1 TO WS-P20-UP-CNT
004930          ELSE
004940               IF WS-CALC-CHANGE < 0
004950                    ADD 1 TO WS-P20-DOWN-CNT
004960               END-IF
004970          END-IF
004980          ADD 1 TO WS-P20-COUNT
004990          MOVE WQ-SYMBOL (QT-IDX) TO P20-SYMBOL (WS-P20-COUNT)
005000          MOVE WQ-NAME (QT-IDX) TO P20-NAME (WS-P20-COUNT)
005010          MOVE WQ-PRICE (QT-IDX) TO P20-PRICE (WS-P20-COUNT)
005020          MOVE WS-CALC-CHANGE TO P20-PERIOD-CHANGE (WS-P20-COUNT)
005030          MOVE WQ-PCT-CHANGE (QT-IDX) TO
005040               P20-TODAY-CHANGE (WS-P20-COUNT)
005050          MOVE WQ-TURNOVER (QT-IDX) TO
005060               P20-TURNOVER (WS-P20-COUNT)
005070          COMPUTE P20-MARKET-CAP-YI (WS-P20-COUNT) ROUNDED =
005080               WQ-MARKET-CAP (QT-IDX) / 100000000
005090     END-IF.
005100 6230-EXIT.
005110     EXIT.
005120 
005130*    DRIVE RANKING AND STATISTICS FOR EACH OF THE THREE PERIODS
005140*    BY COPYING ITS TABLE INTO THE SHARED SORT WORK AREA.
005150 8000-WRITE-RESULTS.
005160     MOVE 5 TO WS-CURRENT-PERIOD.
005170     MOVE WS-P05-TABLE TO WS-SORT-TABLE.
005180     MOVE WS-P05-COUNT TO WS-SORT-COUNT.
005190     MOVE WS-P05-SUM TO WS-SORT-SUM.
005200     MOVE WS-P05-UP-CNT TO WS-SORT-UP-CNT.
005210     MOVE WS-P05-DOWN-CNT TO WS-SORT-DOWN-CNT.
005220     PERFORM 7000-RANK-PERIOD THRU 7000-EXIT.
005230     PERFORM 7500-PERIOD-STATISTICS THRU 7500-EXIT.
005240 
005250     MOVE 10 TO WS-CURRENT-PERIOD.
005260     MOVE WS-P10-TABLE TO WS-SORT-TABLE.
005270     MOVE WS-P10-COUNT TO WS-SORT-COUNT.
005280     MOVE WS-P10-SUM TO WS-SORT-SUM.
005290     MOVE WS-P10-UP-CNT TO WS-SORT-UP-CNT.
005300     MOVE WS-P10-DOWN-CNT TO WS-SORT-DOWN-CNT.
005310     PERFORM 7000-RANK-PERIOD THRU 7000-EXIT.
005320     PERFORM 7500-PERIOD-STATISTICS THRU 7500-EXIT.
005330 
005340     MOVE 20 TO WS-CURRENT-PERIOD.
005350     MOVE WS-P20-TABLE TO WS-SORT-TABLE.
005360     MOVE WS-P20-COUNT TO WS-SORT-COUNT.
005370     MOVE WS-P20-SUM TO WS-SORT-SUM.
005380     MOVE WS-P20-UP-CNT TO WS-SORT-UP-CNT.
005390     MOVE WS-P20-DOWN-CNT TO WS-SORT-DOWN-CNT.
005400     PERFORM 7000-RANK-PERIOD THRU 7000-EXIT.
005410     PERFORM 7500-PERIOD-STATISTICS THRU 7500-EXIT.
005420 
005430     PERFORM 8100-CHECK-ANY-RESULTS THRU 8100-EXIT.
005440 8000-EXIT.
005450     EXIT.
005460 
005470*    SELECTION SORT OF WS-SORT-TABLE, DESCENDING BY PERIOD
005480*    CHANGE, THEN WRITE GAINERS (TOP) AND LOSERS (BOTTOM,
005490*    WORST FIRST).
005500 7000-RANK-PERIOD.
005510     IF WS-SORT-COUNT > 1
005520          PERFORM 7050-SELECTION-SORT THRU 7050-EXIT
005530               VARYING X1 FROM 1 BY 1
005540               UNTIL X1 NOT < WS-SORT-COUNT
005550     END-IF.
005560     PERFORM 7100-WRITE-GAINERS THRU 7100-EXIT.
005570     PERFORM 7200-WRITE-LOSERS THRU 7200-EXIT.
005580 7000-EXIT.
005590     EXIT.
005600 
005610 7050-SELECTION-SORT.
005620     MOVE X1 TO X2.
005630     PERFORM 7060-FIND-LARGEST THRU 7060-EXIT
005640          VARYING X3 FROM X1 BY 1 UNTIL X3 > WS-SORT-COUNT.
005650     IF X2 NOT = X1
005660          MOVE SRT-SYMBOL (X1) TO SW-SYMBOL
005670          MOVE SRT-NAME (X1) TO SW-NAME
005680          MOVE SRT-PRICE (X1) TO SW-PRICE
005690          MOVE SRT-PERIOD-CHANGE (X1) TO SW-PERIOD-CHANGE
005700          MOVE SRT-TODAY-CHANGE (X1) TO SW-TODAY-CHANGE
005710          MOVE SRT-TURNOVER (X1) TO SW-TURNOVER
005720          MOVE SRT-MARKET-CAP-YI (X1) TO SW-MARKET-CAP-YI
005730          MOVE SRT-SYMBOL (X2) TO SRT-SYMBOL (X1)
005740          MOVE SRT-NAME (X2) TO SRT-NAME (X1)
005750          MOVE SRT-PRICE (X2) TO SRT-PRICE (X1)
005760          MOVE SRT-PERIOD-CHANGE (X2) TO SRT-PERIOD-CHANGE (X1)
005770          MOVE SRT-TODAY-CHANGE (X2) TO SRT-TODAY-CHANGE (X1)
005780          MOVE SRT-TURNOVER (X2) TO SRT-TURNOVER (X1)
005790          MOVE SRT-MARKET-CAP-YI (X2) TO SRT-MARKET-CAP-YI (X1)
005800          MOVE SW-SYMBOL TO SRT-SYMBOL (X2)
005810          MOVE SW-NAME TO SRT-NAME (X2)
005820          MOVE SW-PRICE TO SRT-PRICE (X2)
005830          MOVE SW-PERIOD-CHANGE TO SRT-PERIOD-CHANGE (X2)
005840          MOVE SW-TODAY-CHANGE TO SRT-TODAY-CHANGE (X2)
005850          MOVE SW-TURNOVER TO SRT-TURNOVER (X2)
005860          MOVE SW-MARKET-CAP-YI TO SRT-MARKET-CAP-YI (X2)
005870     END-IF.
005880 7050-EXIT.
005890     EXIT.
005900 
005910 7060-FIND-LARGEST.
005920     IF SRT-PERIOD-CHANGE (X3) > SRT-PERIOD-CHANGE (X2)
005930          MOVE X3 TO X2
005940     END-IF.
005950 7060-EXIT.
005960     EXIT.
005970 
005980 7100-WRITE-GAINERS.
005990     MOVE ZERO TO X4.
006000     IF WS-SORT-COUNT < WS-TOP-N
006010          MOVE WS-SORT-COUNT TO X4
006020     ELSE
006030          MOVE WS-TOP-N TO X4
006040     END-IF.
006050     PERFORM 7110-WRITE-ONE-GAINER THRU 7110-EXIT
006060          VARYING X1 FROM 1 BY 1 UNTIL X1 > X4.
006070 7100-EXIT.
006080     EXIT.
006090 
006100 7110-WRITE-ONE-GAINER.
006110     MOVE SPACE TO SRC-REC-TYPE.
006120     MOVE "R" TO RK-REC-TYPE.
006130     MOVE WS-CURRENT-PERIOD TO RK-PERIOD-DAYS.
006140     MOVE "G" TO RK-SIDE.
006150     MOVE X1 TO RK-RANK.
006160     MOVE SRT-SYMBOL (X1) TO RK-SYMBOL.
006170     MOVE SRT-NAME (X1) TO RK-NAME.
006180     MOVE SRT-PRICE (X1) TO RK-PRICE.
006190     MOVE SRT-PERIOD-CHANGE (X1) TO RK-PERIOD-CHANGE.
006200     MOVE SRT-TODAY-CHANGE (X1) TO RK-TODAY-CHANGE.
006210     MOVE SRT-TURNOVER (X1) TO RK-TURNOVER.
006220     MOVE SRT-MARKET-CAP-YI (X1) TO RK-MARKET-CAP-YI.
006230     WRITE STK-RESULT-REC FROM RNK.
006240 7110-EXIT.
006250     EXIT.
006260 
006270 7200-WRITE-LOSERS.
006280     MOVE ZERO TO X4.
006290     IF WS-SORT-COUNT < WS-TOP-N
006300          MOVE WS-SORT-COUNT TO X4
006310     ELSE
006320          MOVE WS-TOP-N TO X4
006330     END-IF.
006340     PERFORM 7210-WRITE-ONE-LOSER THRU 7210-EXIT
006350          VARYING X1 FROM 1 BY 1 UNTIL X1 > X4.
006360 7200-EXIT.
006370     EXIT.
006380 
006390 7210-WRITE-ONE-LOSER.
006400     COMPUTE X2 = WS-SORT-COUNT - X1 + 1.
006410     MOVE SPACE TO SRC-REC-TYPE.
006420     MOVE "R" TO RK-REC-TYPE.
006430     MOVE WS-CURRENT-PERIOD TO RK-PERIOD-DAYS.
006440     MOVE "L" TO RK-SIDE.
006450     MOVE X1 TO RK-RANK.
006460     MOVE SRT-SYMBOL (X2) TO RK-SYMBOL.
006470     MOVE SRT-NAME (X2) TO RK-NAME.
006480     MOVE SRT-PRICE (X2) TO RK-PRICE.
006490     MOVE SRT-PERIOD-CHANGE (X2) TO RK-PERIOD-CHANGE.
006500     MOVE SRT-TODAY-CHANGE (X2) TO RK-TODAY-CHANGE.
006510     MOVE SRT-TURNOVER (X2) TO RK-TURNOVER.
006520     MOVE SRT-MARKET-CAP-YI (X2) TO RK-MARKET-CAP-YI.
006530     WRITE STK-RESULT-REC FROM RNK.
006540 7210-EXIT.
006550     EXIT.
006560 
006570*    MEAN/MEDIAN/UP-DOWN/UP-RATIO OVER ALL QUALIFYING ENTRIES.
006580 7500-PERIOD-STATISTICS.
006590     MOVE ZERO TO WS-MEDIAN-CHANGE WS-AVG-CHANGE WS-UP-RATIO.
006600     IF WS-SORT-COUNT > 0
006610          COMPUTE WS-AVG-CHANGE ROUNDED =
006620               WS-SORT-SUM / WS-SORT-COUNT
006630          COMPUTE WS-UP-RATIO ROUNDED =
006640               (WS-SORT-UP-CNT / WS-SORT-COUNT) * 100
006650     END-IF.
006660     PERFORM 7510-CALC-MEDIAN THRU 7510-EXIT.
006670     MOVE SPACE TO SRC-REC-TYPE.
006680     MOVE "S" TO PST-REC-TYPE.
006690     MOVE WS-CURRENT-PERIOD TO PST-PERIOD-DAYS.
006700     MOVE WS-SORT-COUNT TO PST-TOTAL-STOCKS.
006710     MOVE WS-AVG-CHANGE TO PST-AVG-CHANGE.
006720     MOVE WS-MEDIAN-CHANGE TO PST-MEDIAN-CHANGE.
006730     MOVE WS-SORT-UP-CNT TO PST-UP-COUNT.
006740     MOVE WS-SORT-DOWN-CNT TO PST-DOWN-COUNT.
006750     MOVE WS-UP-RATIO TO PST-UP-RATIO.
006760     WRITE STK-RESULT-REC FROM PST.
006770 7500-EXIT.
006780     EXIT.
006790 
006800*    THE TABLE IS SORTED DESCENDING.  THE MIDDLE ELEMENT(S) ARE
006810*    AT THE SAME POSITIONS WHETHER THE TABLE RUNS ASCENDING OR
006820*    DESCENDING, SO THE SORTED TABLE IS READ AS-IS.
006830 7510-CALC-MEDIAN.
006840     IF WS-SORT-COUNT = 0
006850          GO TO 7510-EXIT
006860     END-IF.
006870     DIVIDE WS-SORT-COUNT BY 2 GIVING X2 REMAINDER X3.
006880     IF X3 = 1
006890          COMPUTE X2 = X2 + 1
006900          MOVE SRT-PERIOD-CHANGE (X2) TO WS-MEDIAN-CHANGE
006910     ELSE
006920          COMPUTE WS-MEDIAN-CHANGE ROUNDED =
006930               (SRT-PERIOD-CHANGE (X2) +
006940                SRT-PERIOD-CHANGE (X2 + 1)) / 2
006950     END-IF.
006960 7510-EXIT.
006970     EXIT.
006980 
006990 8100-CHECK-ANY-RESULTS.
007000     COMPUTE WS-PASS-CNT =
007010          WS-P05-COUNT + WS-P10-COUNT + WS-P20-COUNT.
007020     IF WS-PASS-CNT = 0
007030          DISPLAY 'NO PERIOD PRODUCED ANY RESULTS'
007040          MOVE 1 TO RETURN-CODE
007050     ELSE
007060          MOVE 0 TO RETURN-CODE
007070     END-IF.
007080 8100-EXIT.
007090     EXIT.
007100 
007110 9000-CLOSE-FILES.
007120     CLOSE QTEFILE CLHFILE RSLTFILE.
007130 9000-EXIT.
007140     EXIT.
