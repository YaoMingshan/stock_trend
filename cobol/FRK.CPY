000100*****************************************************************
000110*   FRK  -  FASTRANK RECORD (SAME-DAY TOP/BOTTOM TEN)
000120*   USED BY  :  FASTRANK-NEW
000130*   FILE     :  FRKFILE  (SEE FRKSEL.CPY FOR SELECT CLAUSE)
000140*   WRITTEN  :  J BLACK   01/09/1986
000150*   06/14/1991 JEC  ADDED FR-PERIOD-DAYS, ONE SET OF ROWS PER
000160*               CONFIGURED LOOK-BACK PERIOD
000170*****************************************************************
000180 01  FRK.
000190     05  FR-PERIOD-DAYS          PIC 9(02).
000200     05  FR-SIDE                 PIC X(01).
000210     05  FR-RANK                 PIC 9(02).
000220     05  FR-SYMBOL               PIC X(06).
000230     05  FR-NAME                 PIC X(20).
000240     05  FR-PRICE                PIC S9(7)V99.
000250     05  FR-TODAY-CHANGE         PIC S9(3)V99.
000260     05  FR-AMOUNT               PIC S9(13)V99.
000270     05  FILLER                  PIC X(04).
