      *****************************************************************
      *   CLHSEL  -  SELECT CLAUSE FOR THE CLOSE HISTORY FILE
      *   WRITTEN  :  J BLACK   01/09/1986
      *****************************************************************
           SELECT CLHFILE ASSIGN TO "CLHFILE"
           ORGANIZATION IS SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FL-STATUS2.
