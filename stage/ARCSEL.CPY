      *****************************************************************
      *   ARCSEL  -  SELECT CLAUSE FOR THE ARCHIVE CATALOG FILE
      *   WRITTEN  :  J BLACK   01/09/1986
      *****************************************************************
           SELECT ARCFILE ASSIGN RANDOM "ARCCAT.KEY"
           ORGANIZATION INDEXED
           ACCESS DYNAMIC RECORD ARC-ARCHIVE-DATE OF ARC
           STATUS FL-STATUS4.
