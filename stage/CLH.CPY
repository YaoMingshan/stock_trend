      *****************************************************************
      *   CLH  -  DAILY CLOSE HISTORY RECORD (ONE PER STOCK PER DAY)
      *   USED BY  :  STOCKANLZ-NEW, SHORTANLZ-NEW
      *   FILE     :  CLHFILE  (SEE CLHSEL.CPY FOR SELECT CLAUSE)
      *   SORTED ASCENDING BY CLH-SYMBOL THEN CLH-DATE.  THE LAST
      *   RECORD READ FOR A SYMBOL IS ITS MOST RECENT CLOSE.
      *   WRITTEN  :  J BLACK   01/09/1986
      *   06/14/1991 JEC  ADDED CLH-DATE TO SUPPORT MULTI-PERIOD LOOKUP
      *   THIS RECORD IS A FIXED 23 BYTE EXTERNAL FEED CONTRACT -
      *   NO SPARE BYTES REMAIN FOR A TRAILING FILLER.
      *****************************************************************
       01  CLH.
           05  CLH-SYMBOL              PIC X(06).
           05  CLH-DATE                PIC 9(08).
           05  CLH-CLOSE               PIC S9(7)V99.
