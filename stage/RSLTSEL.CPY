      *****************************************************************
      *   RSLTSEL  -  SELECT CLAUSE FOR THE "LATEST" RESULT FILE
      *   WRITTEN  :  J BLACK   01/09/1986
      *****************************************************************
           SELECT RSLTFILE ASSIGN TO WS-LATEST-FILENAME
           ORGANIZATION IS SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FL-STATUS3.
