      *****************************************************************
      *   FRK  -  FASTRANK RECORD (SAME-DAY TOP/BOTTOM TEN)
      *   USED BY  :  FASTRANK-NEW
      *   FILE     :  FRKFILE  (SEE FRKSEL.CPY FOR SELECT CLAUSE)
      *   WRITTEN  :  J BLACK   01/09/1986
      *   06/14/1991 JEC  ADDED FR-PERIOD-DAYS, ONE SET OF ROWS PER
      *               CONFIGURED LOOK-BACK PERIOD
      *****************************************************************
       01  FRK.
           05  FR-PERIOD-DAYS          PIC 9(02).
           05  FR-SIDE                 PIC X(01).
           05  FR-RANK                 PIC 9(02).
           05  FR-SYMBOL               PIC X(06).
           05  FR-NAME                 PIC X(20).
           05  FR-PRICE                PIC S9(7)V99.
           05  FR-TODAY-CHANGE         PIC S9(3)V99.
           05  FR-AMOUNT               PIC S9(13)V99.
           05  FILLER                  PIC X(04).
