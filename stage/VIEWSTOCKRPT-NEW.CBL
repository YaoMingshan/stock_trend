       IDENTIFICATION DIVISION.
       PROGRAM-ID. VIEWSTOCKRPT-NEW.
       AUTHOR.        JEFF BLACK.
       INSTALLATION.  DATA PROCESSING CTR.
       DATE-WRITTEN.  01/09/1986.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *****************************************************************
      * REMARKS:
      *    PRINTS THE LATEST EQUITY RANKING RESULT SET (RSLTFILE - AS
      *    WRITTEN BY STOCKANLZ-NEW OR SHORTANLZ-NEW) AS A COLUMNAR
      *    REPORT, COPIES THE SAME RECORDS TO A DATED ARCHIVE FILE,
      *    CATALOGS THE ARCHIVE, AND - WHEN THE PURGE SWITCH IS ON -
      *    DROPS CATALOG ENTRIES OLDER THAN THE KEEP-DAYS WINDOW.
      *****************************************************************
      *  MODIFICATION HISTORY:
      *
      *   WRITTEN:    01/09/1986
      *   PROGRAMMER: JEFF BLACK
      *   MODIFICATION: ORIGINAL RANKING REPORT AND ARCHIVE STEP.
      *
      *   MODIFIED:   06/14/1991
      *   PROGRAMMER: JEFFREY CLENDENING
      *   MODIFICATION: ADDED THE ARCHIVE CATALOG (ARCFILE) SO THE
      *                 RETENTION PURGE COULD DROP OLD DATED COPIES
      *                 WITHOUT A DIRECTORY LISTING STEP.  REQ EQ-48.
      *
      *   MODIFIED:   09/02/1994
      *   PROGRAMMER: R SUMNER
      *   MODIFICATION: ADDED UPSI-1 PURGE SWITCH SO A RERUN CAN SKIP
      *                 THE PURGE WITHOUT A SOURCE CHANGE.
      *
      *   MODIFIED:   03/02/1999
      *   PROGRAMMER: JEFFREY CLENDENING
      *   MODIFICATION: Y2K - WS-RUN-YYYY IS ALREADY FOUR DIGIT, SEE
      *                 STOCKGATE-NW.  NO CODE CHANGE REQUIRED, LOGGED
      *                 PER Y2K-REVIEW-118.
      *
      *   MODIFIED:   11/18/2002
      *   PROGRAMMER: D KOVACH
      *   MODIFICATION: WIDENED THE ARCHIVE FILENAME WORK AREA AND THE
      *                 OVERVIEW AMOUNT EDIT PICTURE TO MATCH THE
      *                 WIDER STKRESLT LAYOUT.  EQ-REQ-118.
      *
      *   MODIFIED:
      *   PROGRAMMER:
      *   MODIFICATION:
      *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. TI-990.
       OBJECT-COMPUTER. TI-990.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-1 ON STATUS IS WS-PURGE-SWITCH-ON
                  OFF STATUS IS WS-PURGE-SWITCH-OFF.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           COPY RSLTSEL.
           COPY ARCSEL.

           SELECT PRTFILE ASSIGN PRINT "STOCKVIEW"
           STATUS FL-STATUS.

           SELECT ARCDATFILE ASSIGN TO WS-ARCHIVE-FILENAME
           ORGANIZATION IS SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FL-STATUS2.
       DATA DIVISION.
       FILE SECTION.

       FD  RSLTFILE LABEL RECORD STANDARD DATA RECORD STK-RESULT-REC.
       COPY STKRESLT.

       FD  ARCFILE LABEL RECORD STANDARD DATA RECORD ARC.
       COPY ARC.

       FD  PRTFILE LABEL RECORD OMITTED DATA RECORD LINEPR.
       01  LINEPR                       PIC X(80).

       FD  ARCDATFILE LABEL RECORD STANDARD DATA RECORD ARC-DAT-REC.
       01  ARC-DAT-REC                  PIC X(80).

       WORKING-STORAGE SECTION.
       01  WORK-FIELDS.
           05  FL-STATUS                PIC XX     VALUE SPACE.
               88  FL-OK                    VALUE '00'.
           05  FL-STATUS2               PIC XX     VALUE SPACE.
               88  FL2-OK                   VALUE '00'.
           05  FL-STATUS3               PIC XX     VALUE SPACE.
               88  FL3-OK                   VALUE '00'.
           05  FL-STATUS4               PIC XX     VALUE SPACE.
               88  FL4-OK                   VALUE '00'.
           05  REPLYX                   PIC X      VALUE SPACE.
           05  WS-KEEP-DAYS             PIC 9(03)  COMP VALUE 30.
           05  FILLER                   PIC X(02).

       01  EOF-SWITCHES.
           05  EOF-RSLT                 PIC X(01)  VALUE 'N'.
           05  FILLER                   PIC X(03).

       01  WS-SWITCHES.
           05  WS-PURGE-SWITCH-ON-SW    PIC X      VALUE "N".
               88  WS-PURGE-SWITCH-ON            VALUE "Y".
           05  WS-PURGE-SWITCH-OFF-SW   PIC X      VALUE "Y".
               88  WS-PURGE-SWITCH-OFF           VALUE "Y".
           05  FILLER                   PIC X(02).

       01  RUN-COUNTERS.
           05  X1                       PIC 9(06)  COMP VALUE ZERO.
           05  X2                       PIC 9(06)  COMP VALUE ZERO.
           05  WS-LINE-CNT              PIC 9(04)  COMP VALUE ZERO.
           05  FILLER                   PIC X(02).

      *    NO FILLER HERE - WS-RUN-DATE-R1 BELOW MUST STAY AN EXACT
      *    8-BYTE REDEFINES OF THIS GROUP.
       01  WS-RUN-DATE.
           05  WS-RUN-YYYY              PIC 9(04).
           05  WS-RUN-MM                PIC 9(02).
           05  WS-RUN-DD                PIC 9(02).
       01  WS-RUN-DATE-R1 REDEFINES WS-RUN-DATE PIC 9(08).

       01  WS-RUN-TIME.
           05  WS-RUN-HH                PIC 9(02).
           05  WS-RUN-MN                PIC 9(02).
           05  WS-RUN-SS                PIC 9(02).
           05  WS-RUN-HS                PIC 9(02).
           05  FILLER                   PIC X(02).

      *    DATED ARCHIVE FILENAME - BUILT FROM THE RUN DATE AT OPEN
      *    TIME SO EACH DAY'S COPY GETS ITS OWN NAME.
       01  WS-ARCHIVE-FILENAME.
           05  FILLER                   PIC X(06)  VALUE "STKARC".
           05  WS-ARC-FNAME-DATE        PIC 9(08).
           05  FILLER                   PIC X(04)  VALUE ".DAT".
      *    ALPHANUMERIC VIEW OF THE GENERATED FILENAME - USED WHEN
      *    THE NAME IS COPIED INTO THE CATALOG RECORD.
       01  WS-ARCHIVE-FILENAME-ALPHA REDEFINES WS-ARCHIVE-FILENAME
                                        PIC X(18).

      *    CUTOFF DATE FOR THE RETENTION PURGE - RUN DATE MINUS
      *    WS-KEEP-DAYS, WALKED BACK ONE CALENDAR DAY AT A TIME.
      *    NO FILLER HERE - WS-CUTOFF-DATE-R1 BELOW MUST STAY AN EXACT
      *    8-BYTE REDEFINES OF THIS GROUP.
       01  WS-CUTOFF-DATE.
           05  WS-CUTOFF-YYYY           PIC 9(04).
           05  WS-CUTOFF-MM             PIC 9(02).
           05  WS-CUTOFF-DD             PIC 9(02).
       01  WS-CUTOFF-DATE-R1 REDEFINES WS-CUTOFF-DATE PIC 9(08).

       01  WS-DAYS-TABLE-AREA.
           05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02) COMP VALUES
                31, 28, 31, 30, 31, 30, 31, 31, 30, 31, 30, 31.
           05  FILLER                   PIC X(02).
       01  WS-LEAP-WORK.
           05  WS-LEAP-INT              PIC 9(04)  COMP.
           05  WS-LEAP-REM              PIC 9(04)  COMP.
           05  WS-LEAP-SW               PIC X(01)  VALUE 'N'.
               88  WS-IS-LEAP-YEAR          VALUE 'Y'.
           05  FILLER                   PIC X(02).

       01  WS-PREV-BREAK.
           05  WS-PREV-PERIOD           PIC 9(02)  VALUE ZERO.
           05  WS-PREV-SIDE             PIC X(01)  VALUE SPACE.
           05  FILLER                   PIC X(02).

       01  HEAD-ONE.
           05  FILLER                   PIC X(20) VALUE
                "STOCK TREND RANKING".
           05  FILLER                   PIC X(16) VALUE
                " - DAILY REPORT".
           05  FILLER                   PIC X(14) VALUE
                "  ANAL DATE : ".
           05  HD-ANAL-DATE             PIC 99/99/9999.
       01  HEAD-TWO.
           05  FILLER                   PIC X(16) VALUE
                "  UPDATED AT : ".
           05  HD-RUN-HH                PIC 99.
           05  FILLER                   PIC X(01) VALUE ":".
           05  HD-RUN-MN                PIC 99.
           05  FILLER                   PIC X(01) VALUE ":".
           05  HD-RUN-SS                PIC 99.

       01  HEAD-OVERVIEW.
           05  FILLER                   PIC X(18) VALUE
                "MARKET OVERVIEW - ".
           05  FILLER                   PIC X(62) VALUE SPACE.
       01  OVERVIEW-LINE-1.
           05  FILLER                   PIC X(16) VALUE
                "TOTAL STOCKS : ".
           05  OL-TOTAL                 PIC ZZZZZ9.
           05  FILLER                   PIC X(04) VALUE SPACE.
           05  FILLER                   PIC X(10) VALUE
                "UP     : ".
           05  OL-UP                    PIC ZZZZZ9.
           05  FILLER                   PIC X(04) VALUE SPACE.
           05  FILLER                   PIC X(10) VALUE
                "DOWN   : ".
           05  OL-DOWN                  PIC ZZZZZ9.
           05  FILLER                   PIC X(04) VALUE SPACE.
           05  FILLER                   PIC X(10) VALUE
                "FLAT   : ".
           05  OL-FLAT                  PIC ZZZZZ9.
       01  OVERVIEW-LINE-2.
           05  FILLER                   PIC X(10) VALUE
                "LIMIT UP: ".
           05  OL-LIMIT-UP              PIC ZZZZZ9.
           05  FILLER                   PIC X(02) VALUE SPACE.
           05  FILLER                   PIC X(10) VALUE
                "LIMIT DN: ".
           05  OL-LIMIT-DOWN            PIC ZZZZZ9.
           05  FILLER                   PIC X(02) VALUE SPACE.
           05  FILLER                   PIC X(05) VALUE
                "AVG: ".
           05  OL-AVG-CHANGE            PIC ZZ9.99-.
           05  FILLER                   PIC X(02) VALUE SPACE.
           05  FILLER                   PIC X(09) VALUE
                "AMT(YI): ".
           05  OL-TOTAL-AMT             PIC ZZZZZZ9.99-.

       01  PERIOD-HEAD-LINE.
           05  FILLER                   PIC X(09) VALUE
                "  PERIOD ".
           05  PH-PERIOD-DAYS           PIC Z9.
           05  FILLER                   PIC X(06) VALUE
                " DAYS ".
           05  FILLER                   PIC X(63) VALUE SPACE.

       01  SIDE-HEAD-GAIN.
           05  FILLER                   PIC X(50) VALUE
                "  RANK SYMBOL NAME                 PRICE  PERD%".
           05  FILLER                   PIC X(35) VALUE
                "  TDY%  TURN% MKTCAP -- GAINERS --".

       01  SIDE-HEAD-LOSE.
           05  FILLER                   PIC X(50) VALUE
                "  RANK SYMBOL NAME                 PRICE  PERD%".
           05  FILLER                   PIC X(35) VALUE
                "  TDY%  TURN% MKTCAP -- LOSERS --".

       01  RANK-DATA-LINE.
           05  FILLER                   PIC X(02) VALUE SPACE.
           05  RD-RANK                  PIC ZZ9.
           05  FILLER                   PIC X(02) VALUE SPACE.
           05  RD-SYMBOL                PIC X(06).
           05  FILLER                   PIC X(01) VALUE SPACE.
           05  RD-NAME                  PIC X(20).
           05  RD-PRICE                 PIC ZZZZ9.99-.
           05  RD-PERIOD-CHANGE         PIC ZZ9.99-.
           05  RD-TODAY-CHANGE          PIC ZZ9.99-.
           05  RD-TURNOVER              PIC ZZ9.99-.
           05  RD-MARKET-CAP            PIC ZZZZ9.99-.

       01  STAT-FOOT-LINE-1.
           05  FILLER                   PIC X(16) VALUE
                "  PERIOD TOTAL:".
           05  SF-TOTAL                 PIC ZZZZZ9.
           05  FILLER                   PIC X(04) VALUE SPACE.
           05  FILLER                   PIC X(09) VALUE
                "AVG CHG:".
           05  SF-AVG                   PIC ZZ9.99-.
           05  FILLER                   PIC X(04) VALUE SPACE.
           05  FILLER                   PIC X(09) VALUE
                "MEDIAN :".
           05  SF-MEDIAN                PIC ZZ9.99-.
       01  STAT-FOOT-LINE-2.
           05  FILLER                   PIC X(16) VALUE
                "  UP COUNT    :".
           05  SF-UP-COUNT              PIC ZZZZZ9.
           05  FILLER                   PIC X(04) VALUE SPACE.
           05  FILLER                   PIC X(16) VALUE
                "DOWN COUNT   :".
           05  SF-DOWN-COUNT            PIC ZZZZZ9.
           05  FILLER                   PIC X(04) VALUE SPACE.
           05  FILLER                   PIC X(09) VALUE
                "UP RATIO:".
           05  SF-UP-RATIO              PIC ZZ9.99-.

       01  GRAND-FOOT-LINE.
           05  FILLER                   PIC X(40) VALUE
                "***** END OF STOCK RANKING REPORT *****".
           05  FILLER                   PIC X(40) VALUE SPACE.

       PROCEDURE DIVISION.
       0000-MAIN-LINE.
           PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
           PERFORM 2000-ACCEPT-PARAMETERS THRU 2000-EXIT.
           PERFORM 3000-WRITE-LATEST THRU 3000-EXIT.
           PERFORM 6000-CATALOG-ARCHIVE THRU 6000-EXIT.
           IF WS-PURGE-SWITCH-ON
                PERFORM 5000-PURGE-OLD-ARCHIVES THRU 5000-EXIT
           END-IF.
           PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
           STOP RUN.

       1000-OPEN-FILES.
           ACCEPT WS-RUN-DATE-R1 FROM SYSIN.
           MOVE WS-RUN-DATE-R1 TO WS-ARC-FNAME-DATE.
           OPEN INPUT RSLTFILE.
           IF NOT FL3-OK
                DISPLAY 'RSLTFILE OPEN FAILED: ' FL-STATUS3
                STOP RUN.
           OPEN OUTPUT PRTFILE.
           IF NOT FL-OK
                DISPLAY 'PRTFILE OPEN FAILED: ' FL-STATUS
                STOP RUN.
           OPEN OUTPUT ARCDATFILE.
           IF NOT FL2-OK
                DISPLAY 'ARCDATFILE OPEN FAILED: ' FL-STATUS2
                STOP RUN.
           PERFORM 1100-OPEN-CATALOG THRU 1100-EXIT.
       1000-EXIT.
           EXIT.

      *    ARCFILE IS A STANDING INDEXED CATALOG - OPEN I-O, AND IF
      *    IT HAS NEVER BEEN BUILT ON THIS SYSTEM, CREATE IT FIRST.
       1100-OPEN-CATALOG.
           OPEN I-O ARCFILE.
           IF NOT FL4-OK
                OPEN OUTPUT ARCFILE
                CLOSE ARCFILE
                OPEN I-O ARCFILE
           END-IF.
           IF NOT FL4-OK
                DISPLAY 'ARCFILE OPEN FAILED: ' FL-STATUS4
                STOP RUN.
       1100-EXIT.
           EXIT.

       2000-ACCEPT-PARAMETERS.
           ACCEPT WS-RUN-TIME FROM TIME.
           IF WS-PURGE-SWITCH-ON
                MOVE "Y" TO WS-PURGE-SWITCH-ON-SW
           ELSE
                MOVE "N" TO WS-PURGE-SWITCH-ON-SW.
       2000-EXIT.
           EXIT.

      *    READS RSLTFILE RECORD BY RECORD, PRINTS THE COLUMNAR REPORT
      *    AND COPIES EACH RECORD TO THE DATED ARCHIVE FILE AS IT
      *    GOES - ONE PASS SERVES BOTH JOBS.
       3000-WRITE-LATEST.
           PERFORM 3010-PRINT-REPORT-HEADER THRU 3010-EXIT.
           PERFORM 3100-READ-RESULT THRU 3100-EXIT.
           PERFORM 3200-PROCESS-ONE-RECORD THRU 3200-EXIT
                UNTIL EOF-RSLT = 'Y'.
           PERFORM 3900-PRINT-GRAND-FOOTER THRU 3900-EXIT.
       3000-EXIT.
           EXIT.

       3010-PRINT-REPORT-HEADER.
           MOVE WS-RUN-DATE-R1 TO HD-ANAL-DATE.
           MOVE SPACE TO LINEPR.
           MOVE HEAD-ONE TO LINEPR.
           WRITE LINEPR AFTER ADVANCING TOP-OF-FORM.
           MOVE WS-RUN-HH TO HD-RUN-HH.
           MOVE WS-RUN-MN TO HD-RUN-MN.
           MOVE WS-RUN-SS TO HD-RUN-SS.
           MOVE SPACE TO LINEPR.
           MOVE HEAD-TWO TO LINEPR.
           WRITE LINEPR AFTER ADVANCING 1.
       3010-EXIT.
           EXIT.

       3100-READ-RESULT.
           READ RSLTFILE AT END MOVE 'Y' TO EOF-RSLT
                GO TO 3100-EXIT.
           MOVE STK-RESULT-REC TO ARC-DAT-REC.
           WRITE ARC-DAT-REC.
       3100-EXIT.
           EXIT.

       3200-PROCESS-ONE-RECORD.
           IF SRC-IS-OVERVIEW
                PERFORM 3300-PRINT-OVERVIEW THRU 3300-EXIT
           ELSE
           IF SRC-IS-RANK
                PERFORM 3400-PRINT-RANK-ROW THRU 3400-EXIT
           ELSE
           IF SRC-IS-STAT
                PERFORM 3500-PRINT-STAT-FOOTER THRU 3500-EXIT
           END-IF
           END-IF
           END-IF.
           PERFORM 3100-READ-RESULT THRU 3100-EXIT.
       3200-EXIT.
           EXIT.

       3300-PRINT-OVERVIEW.
           MOVE SPACE TO LINEPR.
           MOVE HEAD-OVERVIEW TO LINEPR.
           WRITE LINEPR AFTER ADVANCING 2.
           MOVE OVW-TOTAL-STOCKS TO OL-TOTAL.
           MOVE OVW-UP-STOCKS TO OL-UP.
           MOVE OVW-DOWN-STOCKS TO OL-DOWN.
           MOVE OVW-FLAT-STOCKS TO OL-FLAT.
           MOVE SPACE TO LINEPR.
           MOVE OVERVIEW-LINE-1 TO LINEPR.
           WRITE LINEPR AFTER ADVANCING 1.
           MOVE OVW-LIMIT-UP TO OL-LIMIT-UP.
           MOVE OVW-LIMIT-DOWN TO OL-LIMIT-DOWN.
           MOVE OVW-AVG-CHANGE TO OL-AVG-CHANGE.
           MOVE OVW-TOTAL-AMT-YI TO OL-TOTAL-AMT.
           MOVE SPACE TO LINEPR.
           MOVE OVERVIEW-LINE-2 TO LINEPR.
           WRITE LINEPR AFTER ADVANCING 1.
       3300-EXIT.
           EXIT.

      *    CONTROL BREAK ON PERIOD-DAYS, THEN ON SIDE (G/L) - A NEW
      *    SECTION HEADER OR TABLE HEADER PRINTS ONLY ON THE BREAK.
       3400-PRINT-RANK-ROW.
           IF RK-PERIOD-DAYS NOT = WS-PREV-PERIOD
                PERFORM 3410-PRINT-PERIOD-HEAD THRU 3410-EXIT
                MOVE RK-PERIOD-DAYS TO WS-PREV-PERIOD
                MOVE SPACE TO WS-PREV-SIDE
           END-IF.
           IF RK-SIDE NOT = WS-PREV-SIDE
                PERFORM 3420-PRINT-SIDE-HEAD THRU 3420-EXIT
                MOVE RK-SIDE TO WS-PREV-SIDE
           END-IF.
           PERFORM 3430-PRINT-RANK-DATA THRU 3430-EXIT.
       3400-EXIT.
           EXIT.

       3410-PRINT-PERIOD-HEAD.
           MOVE RK-PERIOD-DAYS TO PH-PERIOD-DAYS.
           MOVE SPACE TO LINEPR.
           MOVE PERIOD-HEAD-LINE TO LINEPR.
           WRITE LINEPR AFTER ADVANCING 2.
       3410-EXIT.
           EXIT.

       3420-PRINT-SIDE-HEAD.
           MOVE SPACE TO LINEPR.
           IF RK-SIDE = "G"
                MOVE SIDE-HEAD-GAIN TO LINEPR
           ELSE
                MOVE SIDE-HEAD-LOSE TO LINEPR
           END-IF.
           WRITE LINEPR AFTER ADVANCING 1.
       3420-EXIT.
           EXIT.

       3430-PRINT-RANK-DATA.
           MOVE RK-RANK TO RD-RANK.
           MOVE RK-SYMBOL TO RD-SYMBOL.
           MOVE RK-NAME TO RD-NAME.
           MOVE RK-PRICE TO RD-PRICE.
           MOVE RK-PERIOD-CHANGE TO RD-PERIOD-CHANGE.
           MOVE RK-TODAY-CHANGE TO RD-TODAY-CHANGE.
           MOVE RK-TURNOVER TO RD-TURNOVER.
           MOVE RK-MARKET-CAP-YI TO RD-MARKET-CAP.
           MOVE SPACE TO LINEPR.
           MOVE RANK-DATA-LINE TO LINEPR.
           WRITE LINEPR AFTER ADVANCING 1.
       3430-EXIT.
           EXIT.

       3500-PRINT-STAT-FOOTER.
           MOVE PST-TOTAL-STOCKS TO SF-TOTAL.
           MOVE PST-AVG-CHANGE TO SF-AVG.
           MOVE PST-MEDIAN-CHANGE TO SF-MEDIAN.
           MOVE SPACE TO LINEPR.
           MOVE STAT-FOOT-LINE-1 TO LINEPR.
           WRITE LINEPR AFTER ADVANCING 2.
           MOVE PST-UP-COUNT TO SF-UP-COUNT.
           MOVE PST-DOWN-COUNT TO SF-DOWN-COUNT.
           MOVE PST-UP-RATIO TO SF-UP-RATIO.
           MOVE SPACE TO LINEPR.
           MOVE STAT-FOOT-LINE-2 TO LINEPR.
           WRITE LINEPR AFTER ADVANCING 1.
       3500-EXIT.
           EXIT.

       3900-PRINT-GRAND-FOOTER.
           MOVE SPACE TO LINEPR.
           MOVE GRAND-FOOT-LINE TO LINEPR.
           WRITE LINEPR AFTER ADVANCING 2.
       3900-EXIT.
           EXIT.

      *    CATALOGS TODAY'S ARCHIVE COPY SO THE PURGE CAN FIND IT BY
      *    DATE LATER WITHOUT A DIRECTORY LISTING.
       6000-CATALOG-ARCHIVE.
           MOVE WS-RUN-DATE-R1 TO ARC-ARCHIVE-DATE.
           MOVE WS-ARCHIVE-FILENAME-ALPHA TO ARC-ARCHIVE-NAME.
           WRITE ARC INVALID KEY
                DISPLAY 'ARCFILE CATALOG WRITE FAILED: ' FL-STATUS4.
       6000-EXIT.
           EXIT.

      *    RETENTION PURGE - DROPS EVERY CATALOG ENTRY WHOSE ARCHIVE
      *    DATE IS STRICTLY EARLIER THAN (RUN DATE - WS-KEEP-DAYS).
      *    ARCFILE IS KEYED ASCENDING BY DATE SO THE SCAN CAN STOP
      *    AS SOON AS AN ENTRY AT OR AFTER THE CUTOFF IS SEEN.
       5000-PURGE-OLD-ARCHIVES.
           PERFORM 5100-CALC-CUTOFF-DATE THRU 5100-EXIT.
           MOVE LOW-VALUE TO ARC-ARCHIVE-DATE.
           START ARCFILE KEY NOT LESS ARC-ARCHIVE-DATE
                INVALID KEY GO TO 5000-EXIT.
       5010-READ-NEXT-CATALOG.
           READ ARCFILE NEXT RECORD AT END GO TO 5000-EXIT.
           IF ARC-ARCHIVE-DATE NOT < WS-CUTOFF-DATE-R1
                GO TO 5000-EXIT
           END-IF.
           DELETE ARCFILE RECORD
                INVALID KEY
                     DISPLAY 'ARCFILE PURGE DELETE FAILED: '
                          FL-STATUS4.
           GO TO 5010-READ-NEXT-CATALOG.
       5000-EXIT.
           EXIT.

       5100-CALC-CUTOFF-DATE.
           MOVE WS-RUN-YYYY TO WS-CUTOFF-YYYY.
           MOVE WS-RUN-MM TO WS-CUTOFF-MM.
           MOVE WS-RUN-DD TO WS-CUTOFF-DD.
           PERFORM 5200-SUBTRACT-ONE-DAY THRU 5200-EXIT
                VARYING X2 FROM 1 BY 1 UNTIL X2 > WS-KEEP-DAYS.
       5100-EXIT.
           EXIT.

      *    WALKS THE CUTOFF DATE BACK ONE CALENDAR DAY, ROLLING OVER
      *    MONTH AND YEAR AS NEEDED.  FEBRUARY'S LENGTH IS ADJUSTED
      *    FOR LEAP YEARS BEFORE THE ROLLOVER TEST.
       5200-SUBTRACT-ONE-DAY.
           PERFORM 5210-SET-FEBRUARY-LENGTH THRU 5210-EXIT.
           IF WS-CUTOFF-DD > 1
                SUBTRACT 1 FROM WS-CUTOFF-DD
           ELSE
                IF WS-CUTOFF-MM > 1
                     SUBTRACT 1 FROM WS-CUTOFF-MM
                ELSE
                     MOVE 12 TO WS-CUTOFF-MM
                     SUBTRACT 1 FROM WS-CUTOFF-YYYY
                END-IF
                MOVE WS-DAYS-IN-MONTH (WS-CUTOFF-MM) TO WS-CUTOFF-DD
           END-IF.
       5200-EXIT.
           EXIT.

       5210-SET-FEBRUARY-LENGTH.
           DIVIDE WS-CUTOFF-YYYY BY 4 GIVING WS-LEAP-INT
                REMAINDER WS-LEAP-REM.
           IF WS-LEAP-REM = 0
                MOVE 'Y' TO WS-LEAP-SW
           ELSE
                MOVE 'N' TO WS-LEAP-SW
           END-IF.
           DIVIDE WS-CUTOFF-YYYY BY 100 GIVING WS-LEAP-INT
                REMAINDER WS-LEAP-REM.
           IF WS-LEAP-REM = 0
                DIVIDE WS-CUTOFF-YYYY BY 400 GIVING WS-LEAP-INT
                     REMAINDER WS-LEAP-REM
                IF WS-LEAP-REM = 0
                     MOVE 'Y' TO WS-LEAP-SW
                ELSE
                     MOVE 'N' TO WS-LEAP-SW
                END-IF
           END-IF.
           IF WS-IS-LEAP-YEAR
                MOVE 29 TO WS-DAYS-IN-MONTH (2)
           ELSE
                MOVE 28 TO WS-DAYS-IN-MONTH (2)
           END-IF.
       5210-EXIT.
           EXIT.

       9000-CLOSE-FILES.
           CLOSE RSLTFILE PRTFILE ARCDATFILE ARCFILE.
       9000-EXIT.
           EXIT.
