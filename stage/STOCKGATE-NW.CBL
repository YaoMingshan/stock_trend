       IDENTIFICATION DIVISION.
       PROGRAM-ID.    STOCKGATE-NW.
       AUTHOR.        JEFF BLACK.
       INSTALLATION.  DATA PROCESSING CTR.
       DATE-WRITTEN.  01/09/1986.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *REMARKS AND MODIFICATIONS.
      *****************************************************************
      * REMARKS:
      *    RUN-CONTROL GATE FOR THE EQUITY RANKING BATCH STREAM.
      *    DECIDES WHETHER TODAY IS A TRADING DAY (MON-FRI, NO HOLIDAY
      *    CALENDAR) AND, IF NOT, WHETHER THE OPERATOR FORCED THE RUN
      *    ANYWAY.  DOWNSTREAM STEPS (STOCKANLZ-NEW, SHORTANLZ-NEW,
      *    FASTRANK-NEW) ARE CONDITIONED ON THE MESSAGE THIS STEP
      *    WRITES TO SYSOUT AND ON RETURN-CODE.
      *****************************************************************
      *  MODIFICATION HISTORY:
      *
      *   WRITTEN:    01/09/1986
      *   PROGRAMMER: JEFF BLACK
      *   MODIFICATION: ORIGINAL WEEKDAY GATE FOR THE NIGHTLY EQUITY
      *                 RANKING STREAM.  TI-990 SHOP STANDARD.
      *
      *   MODIFIED:   06/14/1991
      *   PROGRAMMER: JEFFREY CLENDENING
      *   MODIFICATION: REPLACED THE CALENDAR-TABLE LOOKUP WITH A
      *                 ZELLER CONGRUENCE CALC SO NO TABLE MAINTENANCE
      *                 IS NEEDED WHEN THE YEAR ROLLS OVER.  REQ EQ-44.
      *
      *   MODIFIED:   09/02/1994
      *   PROGRAMMER: R SUMNER
      *   MODIFICATION: ADDED UPSI-0 FORCE SWITCH SO THE WEEKEND
      *                 RERUN PROCEDURE NO LONGER NEEDS A SOURCE CHANGE.
      *
      *   MODIFIED:   03/02/1999
      *   PROGRAMMER: JEFFREY CLENDENING
      *   MODIFICATION: Y2K - WS-RUN-YYYY IS ALREADY FOUR DIGIT, CLHFILE
      *                 AND QTEFILE FEEDS REVIEWED AND FOUND NOT AT
      *                 RISK.  NO CODE CHANGE REQUIRED, LOGGED PER
      *                 Y2K-REVIEW-118.
      *
      *   MODIFIED:   11/18/2002
      *   PROGRAMMER: D KOVACH
      *   MODIFICATION: CORRECTED THE CENTURY TERM IN THE ZELLER CALC
      *                 (J WAS ONE LOW FOR DATES IN JANUARY/FEBRUARY).
      *                 EQ-REQ-118.
      *
      *   MODIFIED:
      *   PROGRAMMER:
      *   MODIFICATION:
      *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  TI-990.
       OBJECT-COMPUTER.  TI-990.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS WS-FORCE-SWITCH-ON
                  OFF STATUS IS WS-FORCE-SWITCH-OFF.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT GTEFILE ASSIGN PRINT "GATELOG"
           STATUS FL-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  GTEFILE LABEL RECORD OMITTED DATA RECORD LINEPR.
       01  LINEPR                      PIC X(80).
       WORKING-STORAGE SECTION.
       01  WORK-FIELDS.
           05  FL-STATUS               PIC XX     VALUE SPACE.
           05  REPLYX                  PIC X      VALUE SPACE.
           05  FILLER                  PIC X(02).
      *    THE REDEFINES BELOW MUST STAY AN EXACT 8-BYTE MATCH TO
      *    THIS GROUP - NO FILLER ADDED HERE.
       01  WS-RUN-DATE.
           05  WS-RUN-YYYY             PIC 9(04).
           05  WS-RUN-MM               PIC 9(02).
           05  WS-RUN-DD               PIC 9(02).
       01  WS-RUN-DATE-R1 REDEFINES WS-RUN-DATE PIC 9(08).
      *    ALPHA VIEW - USED ON THE GATELOG LINE WHEN THE RUN DATE
      *    IS DISPLAYED AS A STRAIGHT 8-BYTE STRING.
       01  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE PIC X(08).
      *    MM/DD/YYYY BREAKOUT - USED WHEN TRACING A RERUN BY HAND
      *    AGAINST THE OPERATOR'S FORCE LOG.
       01  WS-RUN-DATE-MDY REDEFINES WS-RUN-DATE.
           05  WS-RUN-MM-R2            PIC 9(02).
           05  WS-RUN-DD-R2            PIC 9(02).
           05  WS-RUN-YYYY-R2          PIC 9(04).
       01  WS-SWITCHES.
           05  WS-FORCE-SWITCH-ON-SW   PIC X      VALUE "N".
               88  WS-FORCE-SWITCH-ON          VALUE "Y".
           05  WS-FORCE-SWITCH-OFF-SW  PIC X      VALUE "Y".
               88  WS-FORCE-SWITCH-OFF          VALUE "Y".
           05  WS-TRADING-DAY-SW       PIC X      VALUE "N".
               88  WS-IS-TRADING-DAY            VALUE "Y".
           05  FILLER                  PIC X(02).
       01  ZELLER-WORK-AREA.
           05  WS-Z-MONTH              PIC 9(02)  COMP.
           05  WS-Z-YEAR                PIC 9(04)  COMP.
           05  WS-Z-CENTURY            PIC 9(02)  COMP.
           05  WS-Z-YR-OF-CENT         PIC 9(02)  COMP.
           05  WS-Z-TERM1              PIC 9(04)  COMP.
           05  WS-Z-TERM1-INT          PIC 9(04)  COMP.
           05  WS-Z-TERM1-REM          PIC 9(04)  COMP.
           05  WS-Z-YOC-INT            PIC 9(02)  COMP.
           05  WS-Z-YOC-REM            PIC 9(02)  COMP.
           05  WS-Z-CENT-INT           PIC 9(02)  COMP.
           05  WS-Z-CENT-REM           PIC 9(02)  COMP.
           05  WS-Z-H-SUM              PIC 9(06)  COMP.
           05  WS-Z-H-INT              PIC 9(06)  COMP.
           05  WS-Z-DOW                PIC 9(02)  COMP.
           05  FILLER                  PIC X(02).
       01  WS-MESSAGE-AREA.
           05  WS-MSG-LINE             PIC X(80)  VALUE SPACE.
           05  FILLER                  PIC X(02).
       PROCEDURE DIVISION.
       0000-MAIN-LINE.
           PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
           PERFORM 2000-ACCEPT-PARAMETERS THRU 2000-EXIT.
           PERFORM 3000-CALC-DAY-OF-WEEK THRU 3000-EXIT.
           PERFORM 4000-APPLY-GATE-RULE THRU 4000-EXIT.
           PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
           STOP RUN.
       1000-OPEN-FILES.
           OPEN OUTPUT GTEFILE.
       1000-EXIT.
           EXIT.
       2000-ACCEPT-PARAMETERS.
           ACCEPT WS-RUN-DATE-R1 FROM SYSIN.
           IF WS-FORCE-SWITCH-ON
              MOVE "Y" TO WS-FORCE-SWITCH-ON-SW
           ELSE
              MOVE "N" TO WS-FORCE-SWITCH-ON-SW.
       2000-EXIT.
           EXIT.
       3000-CALC-DAY-OF-WEEK.
      *    ZELLER CONGRUENCE, GREGORIAN FORM, NO NEGATIVE TERMS -
      *    H = 0 SAT, 1 SUN, 2 MON, 3 TUE, 4 WED, 5 THU, 6 FRI.
           IF WS-RUN-MM < 3
              COMPUTE WS-Z-MONTH = WS-RUN-MM + 12
              COMPUTE WS-Z-YEAR = WS-RUN-YYYY - 1
           ELSE
              MOVE WS-RUN-MM TO WS-Z-MONTH
              MOVE WS-RUN-YYYY TO WS-Z-YEAR
           END-IF.
           DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY
              REMAINDER WS-Z-YR-OF-CENT.
           COMPUTE WS-Z-TERM1 = 13 * (WS-Z-MONTH + 1).
           DIVIDE WS-Z-TERM1 BY 5 GIVING WS-Z-TERM1-INT
              REMAINDER WS-Z-TERM1-REM.
           DIVIDE WS-Z-YR-OF-CENT BY 4 GIVING WS-Z-YOC-INT
              REMAINDER WS-Z-YOC-REM.
           DIVIDE WS-Z-CENTURY BY 4 GIVING WS-Z-CENT-INT
              REMAINDER WS-Z-CENT-REM.
           COMPUTE WS-Z-H-SUM = WS-RUN-DD + WS-Z-TERM1-INT +
                    WS-Z-YR-OF-CENT + WS-Z-YOC-INT + WS-Z-CENT-INT +
                    (5 * WS-Z-CENTURY).
           DIVIDE WS-Z-H-SUM BY 7 GIVING WS-Z-H-INT REMAINDER WS-Z-DOW.
       3000-EXIT.
           EXIT.
       4000-APPLY-GATE-RULE.
           IF WS-Z-DOW = 0 OR WS-Z-DOW = 1
              MOVE "N" TO WS-TRADING-DAY-SW
           ELSE
              MOVE "Y" TO WS-TRADING-DAY-SW.
           IF WS-IS-TRADING-DAY
              MOVE "TRADING DAY - PROCEED WITH RANKING STREAM"
                TO WS-MSG-LINE
              MOVE 0 TO RETURN-CODE
           ELSE
              IF WS-FORCE-SWITCH-ON
                 MOVE "WEEKEND RUN FORCED BY OPERATOR - PROCEED"
                   TO WS-MSG-LINE
                 MOVE 0 TO RETURN-CODE
              ELSE
                 MOVE "NOT A TRADING DAY - PROCESSING SKIPPED"
                   TO WS-MSG-LINE
                 MOVE 0 TO RETURN-CODE
              END-IF
           END-IF.
           DISPLAY WS-MSG-LINE.
           MOVE SPACE TO LINEPR.
           MOVE WS-MSG-LINE TO LINEPR.
           WRITE LINEPR AFTER ADVANCING 1.
       4000-EXIT.
           EXIT.
       9000-CLOSE-FILES.
           CLOSE GTEFILE.
       9000-EXIT.
           EXIT.
