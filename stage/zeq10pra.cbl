       IDENTIFICATION DIVISION.
       PROGRAM-ID. ZEQ10PRA.
       AUTHOR. JEFFREY CLENDENING
       INSTALLATION. DATA PROCESSING CTR.
       DATE-WRITTEN. 06/14/1991.
       DATE-COMPILED.
       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
      ******************************************************************
      *REMARKS.                                                        *
      * FETCHER-VARIANT QUOTE FILTER.  THIS IS THE FILTER THE DATA-     *
      * ACCESS LAYER USES WHEN IT PULLS THE RAW QUOTE SNAPSHOT - A      *
      * LOOSER FILTER THAN THE FULL ANALYZER SO THE FETCHER DOES NOT    *
      * THROW AWAY STOCKS THE ANALYZER MIGHT STILL WANT TO SEE.         *
      * READS QTEFILE, WRITES THE SURVIVORS TO FQTFILE FOR STOCKANLZ-  *
      * NEW/FASTRANK-NEW TO PICK UP.                                    *
      ******************************************************************
      * MODIFICATION HISTORY:                                          *
      *                                                                *
      *   WRITTEN:    06/14/1991                                       *
      *   PROGRAMMER: JEFFREY CLENDENING                                *
      *   MODIFICATION: BUILT FROM THE ZMA33 MATCH SKELETON, CUT DOWN   *
      *                 TO ONE FILE - A PLAIN FILTER, NOT A MATCH.      *
      *                 REQ EQ-45.                                     *
      *                                                                *
      *   MODIFIED:   05/20/1996                                       *
      *   PROGRAMMER: R SUMNER                                         *
      *   MODIFICATION: ADDED THE 20% DAY-CHANGE GUARD SO A BAD TICK    *
      *                 FROM THE FEED DOES NOT SNEAK INTO THE FAST      *
      *                 FETCHER RUN.  REQ EQ-61.                        *
      *                                                                *
      *   MODIFIED:   03/02/1999                                       *
      *   PROGRAMMER: JEFFREY CLENDENING                                *
      *   MODIFICATION: Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED  *
      *                 AND LOGGED PER Y2K-REVIEW-118, NO CHANGE.       *
      *                                                                *
      *   MODIFIED:   11/18/2002                                       *
      *   PROGRAMMER: D KOVACH                                         *
      *   MODIFICATION: WIDENED QT-AMOUNT-OUT TO MATCH THE WIDER        *
      *                 QTE-AMOUNT IN QTE.CPY.  EQ-REQ-118.             *
      *                                                                *
      *   MODIFIED:                                                    *
      *   PROGRAMMER:                                                  *
      *   MODIFICATION:                                                *
      *                                                                *
      ******************************************************************
      /
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. HP-9000.
       OBJECT-COMPUTER. HP-9000.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           COPY QTESEL.

           SELECT FQTFILE ASSIGN TO ZEQ10A1O
                  FILE STATUS IS FQT-STATUS
                  ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
       FD  QTEFILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           LABEL RECORDS ARE STANDARD.
       COPY QTE.
      *
       FD  FQTFILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           LABEL RECORDS ARE STANDARD.
       01  FQT-OUTPUT-RECORD             PIC X(092).
      *
       WORKING-STORAGE SECTION.

       01  MODULE-NAME                  PIC X(08) VALUE
                                         "ZEQ10PRC".
       01  COUNTERS.
           03  READ-CNT                 PIC S9(6) COMP VALUE ZERO.
           03  KEPT-CNT                 PIC S9(6) COMP VALUE ZERO.
           03  REJECT-CNT               PIC S9(6) COMP VALUE ZERO.
           03  WRITE-CNT                PIC S9(6) COMP VALUE ZERO.
           03  FILLER                   PIC X(02).

       01  FL-STATUS                    PIC X(02) VALUE SPACES.
           88  FL-OK                        VALUE '00'.
           88  FL-EOF                       VALUE '10'.
       01  FQT-STATUS                   PIC X(02) VALUE SPACES.
           88  FQT-OUT-OK                   VALUE '00'.

       01  QTE-EOF-IND.
           05  EOF-QTE                  PIC X(01) VALUE 'N'.
           05  FILLER                   PIC X(03).

       01  FILTER-WORK-AREA.
           05  WS-ST-TALLY              PIC 9(02) COMP VALUE ZERO.
           05  WS-TUI-TALLY             PIC 9(02) COMP VALUE ZERO.
           05  WS-STAR-TALLY            PIC 9(02) COMP VALUE ZERO.
           05  WS-KEEP-SW               PIC X(01) VALUE 'Y'.
               88  WS-KEEP-RECORD            VALUE 'Y'.
           05  FILLER                   PIC X(02).

      *    NO FILLER HERE - THE THREE REDEFINES BELOW MUST STAY AN
      *    EXACT 6-BYTE MATCH TO THIS GROUP.
       01  WS-RUN-DATE-AREA.
           05  WS-RUN-DATE              PIC 9(06).
       01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-AREA.
           05  WS-RUN-YY                PIC 9(02).
           05  WS-RUN-MM                PIC 9(02).
           05  WS-RUN-DD                PIC 9(02).
       01  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE-AREA.
           05  WS-RUN-DATE-X            PIC X(06).
       01  WS-RUN-DATE-MMDDYY REDEFINES WS-RUN-DATE-AREA.
           05  WS-RUN-MM2               PIC 9(02).
           05  WS-RUN-DD2               PIC 9(02).
           05  WS-RUN-YY2               PIC 9(02).

       01  FQT-RECORD-OUT.
           05  FQT-SYMBOL-OUT           PIC X(06).
           05  FQT-NAME-OUT             PIC X(20).
           05  FQT-PRICE-OUT            PIC S9(7)V99.
           05  FQT-PCT-CHANGE-OUT       PIC S9(3)V99.
           05  FQT-VOLUME-OUT           PIC 9(12).
           05  FQT-AMOUNT-OUT           PIC S9(13)V99.
           05  FQT-TURNOVER-OUT         PIC S9(3)V99.
           05  FQT-MARKET-CAP-OUT       PIC S9(15)V99.
           05  FILLER                  PIC X(03).

       PROCEDURE DIVISION.
       BEGIN.

       1000-MAIN-RTN.
           PERFORM OPEN-ROUTINE THRU OPEN-ROUTINE-EXIT.
           PERFORM READ-ROUTINE THRU READ-ROUTINE-EXIT.
           PERFORM FILTER-ROUTINE THRU FILTER-ROUTINE-EXIT
                UNTIL EOF-QTE = 'Y'.
           PERFORM CLOSE-ROUTINE THRU CLOSE-ROUTINE-EXIT.

       OPEN-ROUTINE.
           ACCEPT WS-RUN-DATE FROM DATE.
           OPEN INPUT QTEFILE.
           IF NOT FL-OK
                DISPLAY 'QTEFILE OPEN FAILED: ' FL-STATUS
                STOP RUN.

           OPEN OUTPUT FQTFILE.
           IF NOT FQT-OUT-OK
                DISPLAY 'FQTFILE OPEN FAILED: ' FQT-STATUS
                STOP RUN.
       OPEN-ROUTINE-EXIT.
           EXIT.

       READ-ROUTINE.
           READ QTEFILE
               AT END MOVE '10' TO FL-STATUS
                      MOVE 'Y' TO EOF-QTE
                      GO TO READ-ROUTINE-EXIT.
           IF NOT FL-OK
                DISPLAY 'QTEFILE READ FAILED: ' FL-STATUS
                PERFORM CLOSE-ROUTINE.
           ADD 1 TO READ-CNT.
       READ-ROUTINE-EXIT.
           EXIT.

       FILTER-ROUTINE.
           PERFORM 3000-FETCHER-FILTER THRU 3000-EXIT.
           IF WS-KEEP-RECORD
                ADD 1 TO KEPT-CNT
                PERFORM WRITE-RECORDS THRU WRITE-RECORDS-EXIT
           ELSE
                ADD 1 TO REJECT-CNT.
           PERFORM READ-ROUTINE THRU READ-ROUTINE-EXIT.
       FILTER-ROUTINE-EXIT.
           EXIT.

      *    FETCHER FILTER - NAME CARRIES NO "ST"/"TUI"/"*" MARKER,
      *    PRICE AT LEAST 1.00, VOLUME POSITIVE, DAY CHANGE WITHIN
      *    20 POINTS EITHER WAY.
       3000-FETCHER-FILTER.
           MOVE 'Y' TO WS-KEEP-SW.
           INSPECT QTE-NAME TALLYING WS-ST-TALLY FOR ALL 'ST'.
           INSPECT QTE-NAME TALLYING WS-TUI-TALLY FOR ALL 'TUI'.
           INSPECT QTE-NAME TALLYING WS-STAR-TALLY FOR ALL '*'.
           IF WS-ST-TALLY > 0 OR WS-TUI-TALLY > 0 OR WS-STAR-TALLY > 0
                MOVE 'N' TO WS-KEEP-SW
           END-IF.
           IF QTE-PRICE < 1.00
                MOVE 'N' TO WS-KEEP-SW
           END-IF.
           IF QTE-VOLUME = 0
                MOVE 'N' TO WS-KEEP-SW
           END-IF.
           IF QTE-PCT-CHANGE > 20.00 OR QTE-PCT-CHANGE < -20.00
                MOVE 'N' TO WS-KEEP-SW
           END-IF.
       3000-EXIT.
           EXIT.

       WRITE-RECORDS.
           MOVE QTE-SYMBOL TO FQT-SYMBOL-OUT.
           MOVE QTE-NAME TO FQT-NAME-OUT.
           MOVE QTE-PRICE TO FQT-PRICE-OUT.
           MOVE QTE-PCT-CHANGE TO FQT-PCT-CHANGE-OUT.
           MOVE QTE-VOLUME TO FQT-VOLUME-OUT.
           MOVE QTE-AMOUNT TO FQT-AMOUNT-OUT.
           MOVE QTE-TURNOVER TO FQT-TURNOVER-OUT.
           MOVE QTE-MARKET-CAP TO FQT-MARKET-CAP-OUT.
           WRITE FQT-OUTPUT-RECORD FROM FQT-RECORD-OUT.
           IF NOT FQT-OUT-OK
                DISPLAY 'FQTFILE WRITE FAILED: ' FQT-STATUS
                PERFORM CLOSE-ROUTINE
           ELSE
                ADD 1 TO WRITE-CNT
           END-IF.
       WRITE-RECORDS-EXIT.
           EXIT.

       CLOSE-ROUTINE.
           DISPLAY 'FETCHER FILTER RUN DATE: ' WS-RUN-MM2 '/'
                WS-RUN-DD2 '/' WS-RUN-YY2.
           DISPLAY 'QUOTES READ:      ' READ-CNT.
           DISPLAY 'QUOTES KEPT:      ' KEPT-CNT.
           DISPLAY 'QUOTES REJECTED:  ' REJECT-CNT.
           DISPLAY 'RECORDS WRITTEN:  ' WRITE-CNT.
           CLOSE QTEFILE
                 FQTFILE.
           STOP RUN.
       CLOSE-ROUTINE-EXIT.
           EXIT.
