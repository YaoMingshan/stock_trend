       IDENTIFICATION DIVISION.
       PROGRAM-ID. FASTRANK-NEW.
       AUTHOR.        JEFF BLACK.
       INSTALLATION.  DATA PROCESSING CTR.
       DATE-WRITTEN.  01/09/1986.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *****************************************************************
      * REMARKS:
      * SAME-DAY TOP-TEN/BOTTOM-TEN.  RUNS STRAIGHT OFF THE QUOTE
      * SNAPSHOT - NO CLOSE-HISTORY READ - SO THE TRADING DESK CAN GET
      * A QUICK LOOK AT TODAY'S BIGGEST MOVERS WHILE STOCKANLZ-NEW IS
      * STILL CHEWING THROUGH THE FULL PERIOD ANALYSIS.  ONE IDENTICAL
      * SET OF ROWS IS WRITTEN PER CONFIGURED LOOK-BACK PERIOD SO THE
      * FASTRANK FILE LINES UP WITH THE OTHER RESULT FILES ON
      * FR-PERIOD-DAYS WHEN THE DESK SCREEN JOINS THEM.
      *****************************************************************
      *  MODIFICATION HISTORY:
      *
      *   WRITTEN:    01/09/1986
      *   PROGRAMMER: JEFF BLACK
      *   MODIFICATION: ORIGINAL SAME-DAY MOVERS LIST FOR THE TRADING
      *                 DESK SCREEN.
      *
      *   MODIFIED:   06/14/1991
      *   PROGRAMMER: JEFFREY CLENDENING
      *   MODIFICATION: ADDED FR-PERIOD-DAYS SO THE DESK SCREEN CAN
      *                 JOIN FASTRANK ROWS TO THE MATCHING STOCKANLZ
      *                 PERIOD WITHOUT A SEPARATE LOOKUP.  REQ EQ-47.
      *
      *   MODIFIED:   09/02/1994
      *   PROGRAMMER: R SUMNER
      *   MODIFICATION: RAISED THE SURVIVOR TABLE TO 6000 ENTRIES TO
      *                 MATCH THE FULL ANALYZER AFTER THE SECOND
      *                 BOARD WENT LIVE.
      *
      *   MODIFIED:   03/02/1999
      *   PROGRAMMER: JEFFREY CLENDENING
      *   MODIFICATION: Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED
      *                 AND LOGGED PER Y2K-REVIEW-118, NO CHANGE.
      *
      *   MODIFIED:   11/18/2002
      *   PROGRAMMER: D KOVACH
      *   MODIFICATION: WIDENED FR-AMOUNT AND THE TRADED-AMOUNT WORK
      *                 AREA TO MATCH THE WIDER QTE-AMOUNT LAYOUT.
      *                 EQ-REQ-118.
      *
      *   MODIFIED:
      *   PROGRAMMER:
      *   MODIFICATION:
      *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. TI-990.
       OBJECT-COMPUTER. TI-990.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           COPY QTESEL.
           COPY FRKSEL.
       DATA DIVISION.
       FILE SECTION.

       FD  QTEFILE LABEL RECORD STANDARD DATA RECORD QTE.
       COPY QTE.

       FD  FRKFILE LABEL RECORD STANDARD DATA RECORD FRK.
       COPY FRK.

       WORKING-STORAGE SECTION.
       01  WORK-FIELDS.
           05  FL-STATUS               PIC XX     VALUE SPACE.
               88  FL-OK                    VALUE '00'.
           05  FL-STATUS2              PIC XX     VALUE SPACE.
               88  FL2-OK                   VALUE '00'.
           05  REPLYX                  PIC X      VALUE SPACE.
           05  FILLER                  PIC X(02).

       01  EOF-SWITCHES.
           05  EOF-QTE                 PIC X(01)  VALUE 'N'.
           05  FILLER                  PIC X(03).

       01  RUN-COUNTERS.
           05  X1                      PIC 9(06)  COMP VALUE ZERO.
           05  X2                      PIC 9(06)  COMP VALUE ZERO.
           05  X3                      PIC 9(06)  COMP VALUE ZERO.
           05  X4                      PIC 9(06)  COMP VALUE ZERO.
           05  WS-PERIOD-IDX           PIC 9(02)  COMP VALUE ZERO.
           05  FILLER                  PIC X(02).

      *    SURVIVORS OF THE FAST FILTER.
       01  WS-SORT-TABLE.
           05  WS-SORT-ENTRY OCCURS 6000 TIMES INDEXED BY SRT-IDX.
               10  SRT-SYMBOL          PIC X(06).
               10  SRT-NAME            PIC X(20).
               10  SRT-PRICE           PIC S9(7)V99.
               10  SRT-TODAY-CHANGE    PIC S9(3)V99.
               10  SRT-AMOUNT          PIC S9(13)V99.
               10  FILLER              PIC X(02).
      *    KEYED VIEW OF THE SORT TABLE - SYMBOL ONLY, USED BY A
      *    QUICK EXISTENCE CHECK WHEN TRACING A RERUN.
       01  WS-SORT-ENTRY-KEY REDEFINES WS-SORT-TABLE.
           05  WS-SRTK-ENTRY OCCURS 6000 TIMES INDEXED BY SRTK-IDX.
               10  SRTK-SYMBOL         PIC X(06).
               10  FILLER              PIC X(49).
       01  WS-SORT-COUNT                PIC 9(06) COMP VALUE ZERO.

       01  WS-KEEP-SW                  PIC X(01) VALUE 'Y'.
           88  WS-KEEP-RECORD              VALUE 'Y'.

       01  WS-SORT-SWAP.
           05  SW-SYMBOL               PIC X(06).
           05  SW-NAME                 PIC X(20).
           05  SW-PRICE                PIC S9(7)V99.
           05  SW-TODAY-CHANGE         PIC S9(3)V99.
           05  SW-AMOUNT               PIC S9(13)V99.
           05  FILLER                  PIC X(02).
      *    FLAT ALPHANUMERIC VIEW OF THE SWAP AREA - LETS THE SORT
      *    PARAGRAPH MOVE A WHOLE ENTRY IN ONE STATEMENT IF NEEDED.
       01  WS-SORT-SWAP-ALPHA REDEFINES WS-SORT-SWAP PIC X(50).
      *    SYMBOL-ONLY VIEW OF THE SWAP AREA - USED WHEN TRACING A
      *    RERUN AGAINST THE PRIOR DAY'S SAME-DAY LIST BY HAND.
       01  WS-SORT-SWAP-KEY REDEFINES WS-SORT-SWAP.
           05  SWK-SYMBOL              PIC X(06).
           05  FILLER                  PIC X(44).

       01  WS-TOP-N                    PIC 9(03) COMP VALUE 10.
      *    THE THREE CONFIGURED LOOK-BACK PERIODS - THE SAME-DAY LIST
      *    IS WRITTEN ONCE PER PERIOD SO IT JOINS TO STOCKANLZ-NEW.
       01  WS-PERIOD-TABLE.
           05  WS-PERIOD-VALUE OCCURS 3 TIMES PIC 9(02)
                VALUE 5, 10, 20.
           05  FILLER                  PIC X(02).

       PROCEDURE DIVISION.
       0000-MAIN-LINE.
           PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
           PERFORM 3000-LOAD-QUOTES THRU 3000-EXIT.
           PERFORM 7000-RANK-ALL-PERIODS THRU 7000-EXIT.
           PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
           STOP RUN.

       1000-OPEN-FILES.
           OPEN INPUT QTEFILE.
           IF NOT FL-OK
                DISPLAY 'QTEFILE OPEN FAILED: ' FL-STATUS
                STOP RUN.
           OPEN OUTPUT FRKFILE.
           IF NOT FL2-OK
                DISPLAY 'FRKFILE OPEN FAILED: ' FL-STATUS2
                STOP RUN.
       1000-EXIT.
           EXIT.

       3000-LOAD-QUOTES.
           READ QTEFILE AT END MOVE 'Y' TO EOF-QTE GO TO 3000-EXIT.
           PERFORM 4000-FAST-FILTER THRU 4000-EXIT.
           IF WS-KEEP-RECORD
                ADD 1 TO WS-SORT-COUNT
                MOVE QTE-SYMBOL      TO SRT-SYMBOL (WS-SORT-COUNT)
                MOVE QTE-NAME        TO SRT-NAME (WS-SORT-COUNT)
                MOVE QTE-PRICE       TO SRT-PRICE (WS-SORT-COUNT)
                MOVE QTE-PCT-CHANGE  TO
                     SRT-TODAY-CHANGE (WS-SORT-COUNT)
                MOVE QTE-AMOUNT      TO SRT-AMOUNT (WS-SORT-COUNT)
           END-IF.
           GO TO 3000-LOAD-QUOTES.
       3000-EXIT.
           EXIT.

      *    FAST FILTER - SPEC RULES 1 THRU 4.
       4000-FAST-FILTER.
           MOVE 'Y' TO WS-KEEP-SW.
           MOVE ZERO TO X2 X3.
           INSPECT QTE-NAME TALLYING X2 FOR ALL 'ST'.
           INSPECT QTE-NAME TALLYING X3 FOR ALL 'TUI'.
           IF X2 > 0 OR X3 > 0
                MOVE 'N' TO WS-KEEP-SW
           END-IF.
           IF QTE-VOLUME = 0
                MOVE 'N' TO WS-KEEP-SW
           END-IF.
           IF QTE-PCT-CHANGE NOT > -20
                MOVE 'N' TO WS-KEEP-SW
           END-IF.
           IF QTE-PCT-CHANGE NOT < 20
                MOVE 'N' TO WS-KEEP-SW
           END-IF.
           IF QTE-PRICE < 1.00
                MOVE 'N' TO WS-KEEP-SW
           END-IF.
       4000-EXIT.
           EXIT.

      *    SORT THE SURVIVOR TABLE ONCE, DESCENDING BY TODAY'S CHANGE,
      *    THEN WRITE THE TOP/BOTTOM TEN ONCE FOR EACH CONFIGURED
      *    PERIOD SO THE ROWS LINE UP WITH STOCKANLZ-NEW'S OUTPUT.
       7000-RANK-ALL-PERIODS.
           IF WS-SORT-COUNT > 1
                PERFORM 7050-SELECTION-SORT THRU 7050-EXIT
                     VARYING X1 FROM 1 BY 1
                     UNTIL X1 NOT < WS-SORT-COUNT
           END-IF.
           PERFORM 7300-WRITE-ONE-PERIOD THRU 7300-EXIT
                VARYING WS-PERIOD-IDX FROM 1 BY 1 UNTIL
                     WS-PERIOD-IDX > 3.
       7000-EXIT.
           EXIT.

       7050-SELECTION-SORT.
           MOVE X1 TO X2.
           PERFORM 7060-FIND-LARGEST THRU 7060-EXIT
                VARYING X3 FROM X1 BY 1 UNTIL X3 > WS-SORT-COUNT.
           IF X2 NOT = X1
                MOVE SRT-SYMBOL (X1) TO SW-SYMBOL
                MOVE SRT-NAME (X1) TO SW-NAME
                MOVE SRT-PRICE (X1) TO SW-PRICE
                MOVE SRT-TODAY-CHANGE (X1) TO SW-TODAY-CHANGE
                MOVE SRT-AMOUNT (X1) TO SW-AMOUNT
                MOVE SRT-SYMBOL (X2) TO SRT-SYMBOL (X1)
                MOVE SRT-NAME (X2) TO SRT-NAME (X1)
                MOVE SRT-PRICE (X2) TO SRT-PRICE (X1)
                MOVE SRT-TODAY-CHANGE (X2) TO SRT-TODAY-CHANGE (X1)
                MOVE SRT-AMOUNT (X2) TO SRT-AMOUNT (X1)
                MOVE SW-SYMBOL TO SRT-SYMBOL (X2)
                MOVE SW-NAME TO SRT-NAME (X2)
                MOVE SW-PRICE TO SRT-PRICE (X2)
                MOVE SW-TODAY-CHANGE TO SRT-TODAY-CHANGE (X2)
                MOVE SW-AMOUNT TO SRT-AMOUNT (X2)
           END-IF.
       7050-EXIT.
           EXIT.

       7060-FIND-LARGEST.
           IF SRT-TODAY-CHANGE (X3) > SRT-TODAY-CHANGE (X2)
                MOVE X3 TO X2
           END-IF.
       7060-EXIT.
           EXIT.

       7300-WRITE-ONE-PERIOD.
           PERFORM 7100-WRITE-GAINERS THRU 7100-EXIT.
           PERFORM 7200-WRITE-LOSERS THRU 7200-EXIT.
       7300-EXIT.
           EXIT.

       7100-WRITE-GAINERS.
           MOVE ZERO TO X4.
           IF WS-SORT-COUNT < WS-TOP-N
                MOVE WS-SORT-COUNT TO X4
           ELSE
                MOVE WS-TOP-N TO X4
           END-IF.
           PERFORM 7110-WRITE-ONE-GAINER THRU 7110-EXIT
                VARYING X1 FROM 1 BY 1 UNTIL X1 > X4.
       7100-EXIT.
           EXIT.

       7110-WRITE-ONE-GAINER.
           MOVE WS-PERIOD-VALUE (WS-PERIOD-IDX) TO FR-PERIOD-DAYS.
           MOVE "G" TO FR-SIDE.
           MOVE X1 TO FR-RANK.
           MOVE SRT-SYMBOL (X1) TO FR-SYMBOL.
           MOVE SRT-NAME (X1) TO FR-NAME.
           MOVE SRT-PRICE (X1) TO FR-PRICE.
           MOVE SRT-TODAY-CHANGE (X1) TO FR-TODAY-CHANGE.
           MOVE SRT-AMOUNT (X1) TO FR-AMOUNT.
           WRITE FRK.
       7110-EXIT.
           EXIT.

       7200-WRITE-LOSERS.
           MOVE ZERO TO X4.
           IF WS-SORT-COUNT < WS-TOP-N
                MOVE WS-SORT-COUNT TO X4
           ELSE
                MOVE WS-TOP-N TO X4
           END-IF.
           PERFORM 7210-WRITE-ONE-LOSER THRU 7210-EXIT
                VARYING X1 FROM 1 BY 1 UNTIL X1 > X4.
       7200-EXIT.
           EXIT.

       7210-WRITE-ONE-LOSER.
           COMPUTE X2 = WS-SORT-COUNT - X1 + 1.
           MOVE WS-PERIOD-VALUE (WS-PERIOD-IDX) TO FR-PERIOD-DAYS.
           MOVE "L" TO FR-SIDE.
           MOVE X1 TO FR-RANK.
           MOVE SRT-SYMBOL (X2) TO FR-SYMBOL.
           MOVE SRT-NAME (X2) TO FR-NAME.
           MOVE SRT-PRICE (X2) TO FR-PRICE.
           MOVE SRT-TODAY-CHANGE (X2) TO FR-TODAY-CHANGE.
           MOVE SRT-AMOUNT (X2) TO FR-AMOUNT.
           WRITE FRK.
       7210-EXIT.
           EXIT.

       9000-CLOSE-FILES.
           CLOSE QTEFILE FRKFILE.
       9000-EXIT.
           EXIT.
