      *****************************************************************
      *   QTESEL  -  SELECT CLAUSE FOR THE DAILY QUOTE SNAPSHOT FILE
      *   WRITTEN  :  J BLACK   01/09/1986
      *   11/18/2002 DPK  STATUS FIELD ADDED PER EQ-REQ-118
      *****************************************************************
           SELECT QTEFILE ASSIGN TO "QTEFILE"
           ORGANIZATION IS SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FL-STATUS.
