      *****************************************************************
      *   STKRESLT  -  RESULT RECORD FOR THE RANKING/STATISTICS FILE
      *   USED BY  :  STOCKANLZ-NEW, SHORTANLZ-NEW (WRITERS)
      *               VIEWSTOCKRPT-NEW (READER/REPORT)
      *   FILE     :  RSLTFILE AND ARCHIVE COPY (SEE VIEWSTOCKRPT-NEW)
      *   ONE 80-BYTE RECORD.  RNK/PST/OVW REDEFINE THE SAME AREA -
      *   SRC-REC-TYPE TELLS THE READER WHICH LAYOUT APPLIES.
      *   WRITTEN  :  J BLACK   01/09/1986
      *   06/14/1991 JEC  ADDED PST AND OVW REDEFINES FOR SUMMARY ROWS
      *   11/18/2002 DPK  WIDENED OVW-TOTAL-AMT-YI PER EQ-REQ-118
      *****************************************************************
       01  STK-RESULT-REC.
           05  SRC-REC-TYPE            PIC X(01).
               88  SRC-IS-RANK             VALUE "R".
               88  SRC-IS-STAT              VALUE "S".
               88  SRC-IS-OVERVIEW          VALUE "O".
           05  FILLER                  PIC X(79).
       01  RNK REDEFINES STK-RESULT-REC.
           05  RK-REC-TYPE             PIC X(01).
           05  RK-PERIOD-DAYS          PIC 9(02).
           05  RK-SIDE                 PIC X(01).
           05  RK-RANK                 PIC 9(03).
           05  RK-SYMBOL               PIC X(06).
           05  RK-NAME                 PIC X(20).
           05  RK-PRICE                PIC S9(7)V99.
           05  RK-PERIOD-CHANGE        PIC S9(3)V99.
           05  RK-TODAY-CHANGE         PIC S9(3)V99.
           05  RK-TURNOVER             PIC S9(3)V99.
           05  RK-MARKET-CAP-YI        PIC S9(7)V99.
           05  FILLER                  PIC X(14).
       01  PST REDEFINES STK-RESULT-REC.
           05  PST-REC-TYPE            PIC X(01).
           05  PST-PERIOD-DAYS         PIC 9(02).
           05  PST-TOTAL-STOCKS        PIC 9(06).
           05  PST-AVG-CHANGE          PIC S9(3)V99.
           05  PST-MEDIAN-CHANGE       PIC S9(3)V99.
           05  PST-UP-COUNT            PIC 9(06).
           05  PST-DOWN-COUNT          PIC 9(06).
           05  PST-UP-RATIO            PIC S9(3)V99.
           05  FILLER                  PIC X(44).
       01  OVW REDEFINES STK-RESULT-REC.
           05  OVW-REC-TYPE            PIC X(01).
           05  OVW-TOTAL-STOCKS        PIC 9(06).
           05  OVW-UP-STOCKS           PIC 9(06).
           05  OVW-DOWN-STOCKS         PIC 9(06).
           05  OVW-FLAT-STOCKS         PIC 9(06).
           05  OVW-LIMIT-UP            PIC 9(06).
           05  OVW-LIMIT-DOWN          PIC 9(06).
           05  OVW-AVG-CHANGE          PIC S9(3)V99.
           05  OVW-TOTAL-AMT-YI        PIC S9(9)V99.
           05  FILLER                  PIC X(27).
