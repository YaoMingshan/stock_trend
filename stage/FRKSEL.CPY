      *****************************************************************
      *   FRKSEL  -  SELECT CLAUSE FOR THE FASTRANK OUTPUT FILE
      *   WRITTEN  :  J BLACK   01/09/1986
      *****************************************************************
           SELECT FRKFILE ASSIGN TO "FASTRANK"
           ORGANIZATION IS SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FL-STATUS.
