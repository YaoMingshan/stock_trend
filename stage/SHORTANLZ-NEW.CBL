       IDENTIFICATION DIVISION.
       PROGRAM-ID. SHORTANLZ-NEW.
       AUTHOR.        JEFF BLACK.
       INSTALLATION.  DATA PROCESSING CTR.
       DATE-WRITTEN.  01/09/1986.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *****************************************************************
      * REMARKS:
      * EQUITY ANALYZER - QUICK MODE.  A LIGHTER PASS OVER THE SAME
      * QUOTE SNAPSHOT AND CLOSE-HISTORY FEED STOCKANLZ-NEW USES, FOR
      * WHEN THE FULL RUN CANNOT COMPLETE IN THE NIGHTLY WINDOW.  USES
      * THE LOOSER QUICK FILTER, CAPS EACH PERIOD AT THE FIRST 300
      * SURVIVORS, AND SKIPS THE TURNOVER FIELD, THE MEDIAN AND THE
      * UP/DOWN COUNTS TO KEEP THE PASS SHORT.
      *****************************************************************
      *  MODIFICATION HISTORY:
      *
      *   WRITTEN:    01/09/1986
      *   PROGRAMMER: JEFF BLACK
      *   MODIFICATION: ORIGINAL SHORT-FORM RECAP, BUILT SIDE BY SIDE
      *                 WITH THE FULL RECAP FOR THE NIGHTS WHEN THE
      *                 OPERATOR CANNOT WAIT FOR THE LONG RUN.
      *
      *   MODIFIED:   06/14/1991
      *   PROGRAMMER: JEFFREY CLENDENING
      *   MODIFICATION: REBUILT ON THE SAME QUOTE/HISTORY LAYOUTS AS
      *                 THE FULL ANALYZER SO THE TWO STAY IN STEP.
      *                 REQ EQ-46.
      *
      *   MODIFIED:   09/02/1994
      *   PROGRAMMER: R SUMNER
      *   MODIFICATION: RAISED THE SAMPLE CAP FROM 150 TO 300 STOCKS -
      *                 THE SECOND BOARD MADE 150 TOO THIN A SAMPLE.
      *
      *   MODIFIED:   03/02/1999
      *   PROGRAMMER: JEFFREY CLENDENING
      *   MODIFICATION: Y2K - NO TWO-DIGIT YEAR FIELDS IN THIS PROGRAM.
      *                 REVIEWED AND LOGGED PER Y2K-REVIEW-118, NO
      *                 CHANGE REQUIRED.
      *
      *   MODIFIED:   11/18/2002
      *   PROGRAMMER: D KOVACH
      *   MODIFICATION: WIDENED THE MARKET CAP WORK AREA TO MATCH THE
      *                 WIDER QTE-AMOUNT LAYOUT.  EQ-REQ-118.
      *
      *   MODIFIED:
      *   PROGRAMMER:
      *   MODIFICATION:
      *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. TI-990.
       OBJECT-COMPUTER. TI-990.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           COPY QTESEL.
           COPY CLHSEL.
           COPY RSLTSEL.
       DATA DIVISION.
       FILE SECTION.

       FD  QTEFILE LABEL RECORD STANDARD DATA RECORD QTE.
       COPY QTE.

       FD  CLHFILE LABEL RECORD STANDARD DATA RECORD CLH.
       COPY CLH.

       FD  RSLTFILE LABEL RECORD STANDARD DATA RECORD STK-RESULT-REC.
       COPY STKRESLT.

       WORKING-STORAGE SECTION.
       01  WORK-FIELDS.
           05  FL-STATUS               PIC XX     VALUE SPACE.
               88  FL-OK                    VALUE '00'.
           05  FL-STATUS2              PIC XX     VALUE SPACE.
               88  FL2-OK                   VALUE '00'.
           05  FL-STATUS3              PIC XX     VALUE SPACE.
               88  FL3-OK                   VALUE '00'.
           05  REPLYX                  PIC X      VALUE SPACE.
           05  WS-LATEST-FILENAME      PIC X(20)  VALUE
                                        "SHORTLATEST.DAT".
           05  FILLER                  PIC X(02).

       01  EOF-SWITCHES.
           05  EOF-QTE                 PIC X(01)  VALUE 'N'.
           05  EOF-CLH                 PIC X(01)  VALUE 'N'.
           05  FILLER                  PIC X(02).

       01  RUN-COUNTERS.
           05  X1                      PIC 9(06)  COMP VALUE ZERO.
           05  X2                      PIC 9(06)  COMP VALUE ZERO.
           05  X3                      PIC 9(06)  COMP VALUE ZERO.
           05  X4                      PIC 9(06)  COMP VALUE ZERO.
           05  WS-PASS-CNT             PIC 9(06)  COMP VALUE ZERO.
      *    SAMPLE CAP - QUICK MODE STOPS TAKING SURVIVORS AFTER THE
      *    FIRST THIS-MANY QUALIFY, PER PERIOD.
           05  WS-SAMPLE-CAP           PIC 9(06)  COMP VALUE 300.
           05  FILLER                  PIC X(02).

      *    SURVIVORS OF THE QUICK FILTER.
       01  WS-QUOTE-TABLE.
           05  WS-QT-ENTRY OCCURS 300 TIMES INDEXED BY QT-IDX.
               10  WQ-SYMBOL           PIC X(06).
               10  WQ-NAME             PIC X(20).
               10  WQ-PRICE            PIC S9(7)V99.
               10  WQ-PCT-CHANGE       PIC S9(3)V99.
               10  WQ-VOLUME           PIC 9(12).
               10  WQ-AMOUNT           PIC S9(13)V99.
               10  WQ-MARKET-CAP       PIC S9(15)V99.
               10  FILLER              PIC X(04).
       01  WS-QUOTE-COUNT               PIC 9(06) COMP VALUE ZERO.

       01  WS-KEEP-SW                  PIC X(01) VALUE 'Y'.
           88  WS-KEEP-RECORD              VALUE 'Y'.

      *    CHANGE TABLES, ONE PER LOOK-BACK PERIOD - NO TURNOVER FIELD
      *    IN QUICK MODE.
       01  WS-P05-TABLE.
           05  WS-P05-ENTRY OCCURS 300 TIMES INDEXED BY P5-IDX.
               10  P5-SYMBOL           PIC X(06).
               10  P5-NAME             PIC X(20).
               10  P5-PRICE            PIC S9(7)V99.
               10  P5-PERIOD-CHANGE    PIC S9(3)V99.
               10  P5-TODAY-CHANGE     PIC S9(3)V99.
               10  P5-MARKET-CAP-YI    PIC S9(7)V99.
               10  FILLER              PIC X(04).
      *    KEYED VIEW OF THE 5-DAY TABLE - SYMBOL ONLY, USED BY A
      *    QUICK EXISTENCE CHECK WHEN TRACING A RERUN.
           05  WS-P05-ENTRY-KEY REDEFINES WS-P05-ENTRY
                                OCCURS 300 TIMES INDEXED BY P5K-IDX.
               10  P5K-SYMBOL          PIC X(06).
               10  FILLER              PIC X(53).
       01  WS-P10-TABLE.
           05  WS-P10-ENTRY OCCURS 300 TIMES INDEXED BY P10-IDX.
               10  P10-SYMBOL          PIC X(06).
               10  P10-NAME            PIC X(20).
               10  P10-PRICE           PIC S9(7)V99.
               10  P10-PERIOD-CHANGE   PIC S9(3)V99.
               10  P10-TODAY-CHANGE    PIC S9(3)V99.
               10  P10-MARKET-CAP-YI   PIC S9(7)V99.
               10  FILLER              PIC X(04).
       01  WS-P20-TABLE.
           05  WS-P20-ENTRY OCCURS 300 TIMES INDEXED BY P20-IDX.
               10  P20-SYMBOL          PIC X(06).
               10  P20-NAME            PIC X(20).
               10  P20-PRICE           PIC S9(7)V99.
               10  P20-PERIOD-CHANGE   PIC S9(3)V99.
               10  P20-TODAY-CHANGE    PIC S9(3)V99.
               10  P20-MARKET-CAP-YI   PIC S9(7)V99.
               10  FILLER              PIC X(04).

       01  WS-P05-COUNT                PIC 9(06) COMP VALUE ZERO.
       01  WS-P10-COUNT                PIC 9(06) COMP VALUE ZERO.
       01  WS-P20-COUNT                PIC 9(06) COMP VALUE ZERO.
       01  WS-P05-SUM                  PIC S9(9)V99 VALUE ZERO.
       01  WS-P10-SUM                  PIC S9(9)V99 VALUE ZERO.
       01  WS-P20-SUM                  PIC S9(9)V99 VALUE ZERO.
      *    UP-COUNT ONLY - FEEDS THE UP RATIO.  QUICK MODE DOES NOT
      *    KEEP A SEPARATE DOWN-COUNT.
       01  WS-P05-UP-CNT               PIC 9(06) COMP VALUE ZERO.
       01  WS-P10-UP-CNT               PIC 9(06) COMP VALUE ZERO.
       01  WS-P20-UP-CNT               PIC 9(06) COMP VALUE ZERO.

      *    ONE SYMBOL'S CLOSE HISTORY, BUILT WHILE CLHFILE IS IN
      *    SYMBOL/DATE SEQUENCE.
       01  WS-HIST-BUFFER.
           05  WS-HIST-SYMBOL          PIC X(06) VALUE SPACE.
           05  WS-HIST-COUNT           PIC 9(03) COMP VALUE ZERO.
           05  WS-HIST-CLOSE OCCURS 260 TIMES INDEXED BY H-IDX
                                       PIC S9(7)V99.
           05  FILLER                  PIC X(02).
       01  WS-HIST-SAVE-KEY            PIC X(06) VALUE SPACE.
      *    NO FILLER HERE - THE DATE-BREAKDOWN REDEFINES BELOW MUST
      *    STAY AN EXACT MATCH TO THIS GROUP'S SIZE.
       01  WS-CLH-REC-SAVE.
           05  WS-CLH-SYMBOL           PIC X(06).
           05  WS-CLH-DATE             PIC 9(08).
           05  WS-CLH-CLOSE            PIC S9(7)V99.
      *    ALTERNATE VIEW OF THE SAVED CLOSE RECORD, DATE BROKEN OUT -
      *    USED WHEN TRACING A SYMBOL'S HISTORY DURING A RERUN.
       01  WS-CLH-DATE-BREAKDOWN REDEFINES WS-CLH-REC-SAVE.
           05  FILLER                  PIC X(06).
           05  WS-CLH-YYYY             PIC 9(04).
           05  WS-CLH-MM               PIC 9(02).
           05  WS-CLH-DD               PIC 9(02).
           05  FILLER                  PIC X(09).

      *    GENERIC SORT/RANK WORK AREA - REUSED FOR EACH PERIOD.
       01  WS-SORT-TABLE.
           05  WS-SORT-ENTRY OCCURS 300 TIMES INDEXED BY SRT-IDX.
               10  SRT-SYMBOL          PIC X(06).
               10  SRT-NAME            PIC X(20).
               10  SRT-PRICE           PIC S9(7)V99.
               10  SRT-PERIOD-CHANGE   PIC S9(3)V99.
               10  SRT-TODAY-CHANGE    PIC S9(3)V99.
               10  SRT-MARKET-CAP-YI   PIC S9(7)V99.
               10  FILLER              PIC X(04).
       01  WS-SORT-SWAP.
           05  SW-SYMBOL               PIC X(06).
           05  SW-NAME                 PIC X(20).
           05  SW-PRICE                PIC S9(7)V99.
           05  SW-PERIOD-CHANGE        PIC S9(3)V99.
           05  SW-TODAY-CHANGE         PIC S9(3)V99.
           05  SW-MARKET-CAP-YI        PIC S9(7)V99.
           05  FILLER                  PIC X(04).
      *    FLAT ALPHANUMERIC VIEW OF THE SWAP AREA - LETS THE SORT
      *    PARAGRAPH MOVE A WHOLE ENTRY IN ONE STATEMENT IF NEEDED.
       01  WS-SORT-SWAP-ALPHA REDEFINES WS-SORT-SWAP PIC X(59).

       01  WS-SORT-COUNT               PIC 9(06) COMP VALUE ZERO.
       01  WS-SORT-SUM                 PIC S9(9)V99 VALUE ZERO.
       01  WS-SORT-UP-CNT              PIC 9(06) COMP VALUE ZERO.
       01  WS-CURRENT-PERIOD           PIC 9(02) COMP VALUE ZERO.
       01  WS-CALC-CHANGE              PIC S9(3)V99 VALUE ZERO.
       01  WS-TOP-N                    PIC 9(03) COMP VALUE 50.
       01  WS-AVG-CHANGE               PIC S9(3)V99 VALUE ZERO.
       01  WS-UP-RATIO                 PIC S9(3)V99 VALUE ZERO.
      *    MARKET OVERVIEW ACCUMULATORS - NO FLAT-STOCK COUNT IN
      *    QUICK MODE.
       01  OVERVIEW-COUNTERS.
           05  WS-OV-TOTAL             PIC 9(06) COMP VALUE ZERO.
           05  WS-OV-UP                PIC 9(06) COMP VALUE ZERO.
           05  WS-OV-DOWN              PIC 9(06) COMP VALUE ZERO.
           05  WS-OV-LIMIT-UP          PIC 9(06) COMP VALUE ZERO.
           05  WS-OV-LIMIT-DOWN        PIC 9(06) COMP VALUE ZERO.
           05  WS-OV-SUM-CHANGE        PIC S9(9)V99 VALUE ZERO.
           05  WS-OV-SUM-AMOUNT        PIC S9(17)V99 VALUE ZERO.
           05  FILLER                  PIC X(04).

       PROCEDURE DIVISION.
       0000-MAIN-LINE.
           PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
           PERFORM 3000-LOAD-QUOTES THRU 3000-EXIT.
           PERFORM 5000-BUILD-OVERVIEW THRU 5000-EXIT.
           PERFORM 6000-BUILD-PERIOD-TABLES THRU 6000-EXIT.
           PERFORM 8000-WRITE-RESULTS THRU 8000-EXIT.
           PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
           STOP RUN.

       1000-OPEN-FILES.
           OPEN INPUT QTEFILE.
           IF NOT FL-OK
                DISPLAY 'QTEFILE OPEN FAILED: ' FL-STATUS
                STOP RUN.
           OPEN INPUT CLHFILE.
           IF NOT FL2-OK
                DISPLAY 'CLHFILE OPEN FAILED: ' FL-STATUS2
                STOP RUN.
           OPEN OUTPUT RSLTFILE.
           IF NOT FL3-OK
                DISPLAY 'RSLTFILE OPEN FAILED: ' FL-STATUS3
                STOP RUN.
       1000-EXIT.
           EXIT.

      *    STOP TAKING SURVIVORS ONCE THE SAMPLE CAP IS REACHED - THE
      *    QUICK PASS IS A BOUNDED SAMPLE, NOT A FULL SWEEP.
       3000-LOAD-QUOTES.
           IF WS-QUOTE-COUNT NOT < WS-SAMPLE-CAP
                GO TO 3000-EXIT
           END-IF.
           READ QTEFILE AT END MOVE 'Y' TO EOF-QTE GO TO 3000-EXIT.
           PERFORM 4000-QUICK-FILTER THRU 4000-EXIT.
           IF WS-KEEP-RECORD
                ADD 1 TO WS-QUOTE-COUNT
                MOVE QTE-SYMBOL      TO WQ-SYMBOL (WS-QUOTE-COUNT)
                MOVE QTE-NAME        TO WQ-NAME (WS-QUOTE-COUNT)
                MOVE QTE-PRICE       TO WQ-PRICE (WS-QUOTE-COUNT)
                MOVE QTE-PCT-CHANGE  TO WQ-PCT-CHANGE (WS-QUOTE-COUNT)
                MOVE QTE-VOLUME      TO WQ-VOLUME (WS-QUOTE-COUNT)
                MOVE QTE-AMOUNT      TO WQ-AMOUNT (WS-QUOTE-COUNT)
                MOVE QTE-MARKET-CAP  TO WQ-MARKET-CAP (WS-QUOTE-COUNT)
           END-IF.
           IF EOF-QTE NOT = 'Y'
                GO TO 3000-LOAD-QUOTES
           END-IF.
       3000-EXIT.
           EXIT.

      *    QUICK FILTER - SPEC RULES 1 THRU 4.  NO '*' CHECK, STRICT
      *    GREATER-THAN ON PRICE.
       4000-QUICK-FILTER.
           MOVE 'Y' TO WS-KEEP-SW.
           IF QTE-PRICE NOT > 1.00
                MOVE 'N' TO WS-KEEP-SW
           END-IF.
           MOVE ZERO TO X2 X3.
           INSPECT QTE-NAME TALLYING X2 FOR ALL 'ST'.
           INSPECT QTE-NAME TALLYING X3 FOR ALL 'TUI'.
           IF X2 > 0 OR X3 > 0
                MOVE 'N' TO WS-KEEP-SW
           END-IF.
           IF QTE-VOLUME = 0
                MOVE 'N' TO WS-KEEP-SW
           END-IF.
           IF QTE-PCT-CHANGE NOT > -11
                MOVE 'N' TO WS-KEEP-SW
           END-IF.
           IF QTE-PCT-CHANGE NOT < 11
                MOVE 'N' TO WS-KEEP-SW
           END-IF.
       4000-EXIT.
           EXIT.

      *    MARKET OVERVIEW OVER THE FILTERED SURVIVOR TABLE.
       5000-BUILD-OVERVIEW.
           MOVE ZERO TO WS-OV-TOTAL WS-OV-UP WS-OV-DOWN
                WS-OV-LIMIT-UP WS-OV-LIMIT-DOWN WS-OV-SUM-CHANGE
                WS-OV-SUM-AMOUNT.
           MOVE WS-QUOTE-COUNT TO WS-OV-TOTAL.
           PERFORM 5100-OVERVIEW-ONE-STOCK THRU 5100-EXIT
                VARYING X1 FROM 1 BY 1 UNTIL X1 > WS-QUOTE-COUNT.
           IF WS-OV-TOTAL > 0
                COMPUTE WS-OV-SUM-CHANGE ROUNDED =
                     WS-OV-SUM-CHANGE / WS-OV-TOTAL
           END-IF.
           MOVE SPACE TO SRC-REC-TYPE.
           MOVE "O" TO OVW-REC-TYPE.
           MOVE WS-OV-TOTAL TO OVW-TOTAL-STOCKS.
           MOVE WS-OV-UP TO OVW-UP-STOCKS.
           MOVE WS-OV-DOWN TO OVW-DOWN-STOCKS.
           MOVE ZERO TO OVW-FLAT-STOCKS.
           MOVE WS-OV-LIMIT-UP TO OVW-LIMIT-UP.
           MOVE WS-OV-LIMIT-DOWN TO OVW-LIMIT-DOWN.
           MOVE WS-OV-SUM-CHANGE TO OVW-AVG-CHANGE.
           COMPUTE OVW-TOTAL-AMT-YI ROUNDED = WS-OV-SUM-AMOUNT /
                100000000.
           WRITE STK-RESULT-REC FROM OVW.
           IF NOT FL3-OK
                DISPLAY 'RSLTFILE WRITE FAILED: ' FL-STATUS3
           END-IF.
       5000-EXIT.
           EXIT.

      *    QUICK MODE DOES NOT COUNT FLAT STOCKS, SO ANY ZERO CHANGE
      *    ENTRY FALLS THROUGH WITHOUT BUMPING UP OR DOWN.
       5100-OVERVIEW-ONE-STOCK.
           ADD WQ-PCT-CHANGE (X1) TO WS-OV-SUM-CHANGE.
           ADD WQ-AMOUNT (X1) TO WS-OV-SUM-AMOUNT.
           IF WQ-PCT-CHANGE (X1) > 0
                ADD 1 TO WS-OV-UP
           ELSE
                IF WQ-PCT-CHANGE (X1) < 0
                     ADD 1 TO WS-OV-DOWN
                END-IF
           END-IF.
           IF WQ-PCT-CHANGE (X1) NOT < 9.9
                ADD 1 TO WS-OV-LIMIT-UP
           END-IF.
           IF WQ-PCT-CHANGE (X1) NOT > -9.9
                ADD 1 TO WS-OV-LIMIT-DOWN
           END-IF.
       5100-EXIT.
           EXIT.

      *    WALK CLHFILE IN SYMBOL/DATE SEQUENCE, BUFFER EACH SYMBOL'S
      *    CLOSES, AND COMPUTE ITS PERIOD CHANGES WHEN THE SYMBOL
      *    BREAKS OR THE FILE ENDS.
       6000-BUILD-PERIOD-TABLES.
           MOVE ZERO TO WS-HIST-COUNT.
           MOVE SPACE TO WS-HIST-SYMBOL.
           PERFORM 6010-READ-CLH THRU 6010-EXIT.
           PERFORM 6020-PROCESS-CLH THRU 6020-EXIT
                UNTIL EOF-CLH = 'Y'.
           IF WS-HIST-COUNT > 0
                PERFORM 6100-PROCESS-SYMBOL-HISTORY THRU 6100-EXIT
           END-IF.
       6000-EXIT.
           EXIT.

       6010-READ-CLH.
           READ CLHFILE INTO WS-CLH-REC-SAVE
                AT END MOVE 'Y' TO EOF-CLH.
       6010-EXIT.
           EXIT.

       6020-PROCESS-CLH.
           IF WS-HIST-COUNT > 0 AND
                WS-CLH-SYMBOL NOT = WS-HIST-SYMBOL
                PERFORM 6100-PROCESS-SYMBOL-HISTORY THRU 6100-EXIT
                MOVE ZERO TO WS-HIST-COUNT
           END-IF.
           MOVE WS-CLH-SYMBOL TO WS-HIST-SYMBOL.
           IF WS-HIST-COUNT < 260
                ADD 1 TO WS-HIST-COUNT
                MOVE WS-CLH-CLOSE TO WS-HIST-CLOSE (WS-HIST-COUNT)
           END-IF.
           PERFORM 6010-READ-CLH THRU 6010-EXIT.
       6020-EXIT.
           EXIT.

      *    LOOK UP THE SYMBOL AMONG THE FILTER SURVIVORS; IF NOT A
      *    SURVIVOR, THE HISTORY IS IGNORED PER THE ANALYZER RULE.
       6100-PROCESS-SYMBOL-HISTORY.
           SET QT-IDX TO 1.
           SEARCH WS-QT-ENTRY
                AT END MOVE 'N' TO WS-KEEP-SW
                WHEN WQ-SYMBOL (QT-IDX) = WS-HIST-SYMBOL
                     MOVE 'Y' TO WS-KEEP-SW.
           IF WS-KEEP-RECORD
                PERFORM 6210-CALC-P05 THRU 6210-EXIT
                PERFORM 6220-CALC-P10 THRU 6220-EXIT
                PERFORM 6230-CALC-P20 THRU 6230-EXIT
           END-IF.
       6100-EXIT.
           EXIT.

      *    PERIOD CHANGE = (C-LAST - C-(LAST-P)) / C-(LAST-P) * 100.
      *    QUICK MODE CAPS EACH PERIOD TABLE AT THE SAMPLE CAP - A
      *    SURVIVOR PAST THE CAP IS SIMPLY NOT ADDED.
       6210-CALC-P05.
           IF WS-HIST-COUNT NOT < 6 AND WS-P05-COUNT < WS-SAMPLE-CAP
                COMPUTE WS-CALC-CHANGE ROUNDED =
                     ((WS-HIST-CLOSE (WS-HIST-COUNT) -
                       WS-HIST-CLOSE (WS-HIST-COUNT - 5)) /
                       WS-HIST-CLOSE (WS-HIST-COUNT - 5)) * 100
                ADD WS-CALC-CHANGE TO WS-P05-SUM
                IF WS-CALC-CHANGE > 0
                     ADD 1 TO WS-P05-UP-CNT
                END-IF
                ADD 1 TO WS-P05-COUNT
                MOVE WQ-SYMBOL (QT-IDX) TO P5-SYMBOL (WS-P05-COUNT)
                MOVE WQ-NAME (QT-IDX) TO P5-NAME (WS-P05-COUNT)
                MOVE WQ-PRICE (QT-IDX) TO P5-PRICE (WS-P05-COUNT)
                MOVE WS-CALC-CHANGE TO P5-PERIOD-CHANGE (WS-P05-COUNT)
                MOVE WQ-PCT-CHANGE (QT-IDX) TO
                     P5-TODAY-CHANGE (WS-P05-COUNT)
                COMPUTE P5-MARKET-CAP-YI (WS-P05-COUNT) ROUNDED =
                     WQ-MARKET-CAP (QT-IDX) / 100000000
           END-IF.
       6210-EXIT.
           EXIT.

       6220-CALC-P10.
           IF WS-HIST-COUNT NOT < 11 AND WS-P10-COUNT < WS-SAMPLE-CAP
                COMPUTE WS-CALC-CHANGE ROUNDED =
                     ((WS-HIST-CLOSE (WS-HIST-COUNT) -
                       WS-HIST-CLOSE (WS-HIST-COUNT - 10)) /
                       WS-HIST-CLOSE (WS-HIST-COUNT - 10)) * 100
                ADD WS-CALC-CHANGE TO WS-P10-SUM
                IF WS-CALC-CHANGE > 0
                     ADD 1 TO WS-P10-UP-CNT
                END-IF
                ADD 1 TO WS-P10-COUNT
                MOVE WQ-SYMBOL (QT-IDX) TO P10-SYMBOL (WS-P10-COUNT)
                MOVE WQ-NAME (QT-IDX) TO P10-NAME (WS-P10-COUNT)
                MOVE WQ-PRICE (QT-IDX) TO P10-PRICE (WS-P10-COUNT)
                MOVE WS-CALC-CHANGE TO P10-PERIOD-CHANGE (WS-P10-COUNT)
                MOVE WQ-PCT-CHANGE (QT-IDX) TO
                     P10-TODAY-CHANGE (WS-P10-COUNT)
                COMPUTE P10-MARKET-CAP-YI (WS-P10-COUNT) ROUNDED =
                     WQ-MARKET-CAP (QT-IDX) / 100000000
           END-IF.
       6220-EXIT.
           EXIT.

       6230-CALC-P20.
           IF WS-HIST-COUNT NOT < 21 AND WS-P20-COUNT < WS-SAMPLE-CAP
                COMPUTE WS-CALC-CHANGE ROUNDED =
                     ((WS-HIST-CLOSE (WS-HIST-COUNT) -
                       WS-HIST-CLOSE (WS-HIST-COUNT - 20)) /
                       WS-HIST-CLOSE (WS-HIST-COUNT - 20)) * 100
                ADD WS-CALC-CHANGE TO WS-P20-SUM
                IF WS-CALC-CHANGE > 0
                     ADD 1 TO WS-P20-UP-CNT
                END-IF
                ADD 1 TO WS-P20-COUNT
                MOVE WQ-SYMBOL (QT-IDX) TO P20-SYMBOL (WS-P20-COUNT)
                MOVE WQ-NAME (QT-IDX) TO P20-NAME (WS-P20-COUNT)
                MOVE WQ-PRICE (QT-IDX) TO P20-PRICE (WS-P20-COUNT)
                MOVE WS-CALC-CHANGE TO P20-PERIOD-CHANGE (WS-P20-COUNT)
                MOVE WQ-PCT-CHANGE (QT-IDX) TO
                     P20-TODAY-CHANGE (WS-P20-COUNT)
                COMPUTE P20-MARKET-CAP-YI (WS-P20-COUNT) ROUNDED =
                     WQ-MARKET-CAP (QT-IDX) / 100000000
           END-IF.
       6230-EXIT.
           EXIT.

      *    DRIVE RANKING AND STATISTICS FOR EACH OF THE THREE PERIODS
      *    BY COPYING ITS TABLE INTO THE SHARED SORT WORK AREA.
       8000-WRITE-RESULTS.
           MOVE 5 TO WS-CURRENT-PERIOD.
           MOVE WS-P05-TABLE TO WS-SORT-TABLE.
           MOVE WS-P05-COUNT TO WS-SORT-COUNT.
           MOVE WS-P05-SUM TO WS-SORT-SUM.
           MOVE WS-P05-UP-CNT TO WS-SORT-UP-CNT.
           PERFORM 7000-RANK-PERIOD THRU 7000-EXIT.
           PERFORM 7500-PERIOD-STATISTICS THRU 7500-EXIT.

           MOVE 10 TO WS-CURRENT-PERIOD.
           MOVE WS-P10-TABLE TO WS-SORT-TABLE.
           MOVE WS-P10-COUNT TO WS-SORT-COUNT.
           MOVE WS-P10-SUM TO WS-SORT-SUM.
           MOVE WS-P10-UP-CNT TO WS-SORT-UP-CNT.
           PERFORM 7000-RANK-PERIOD THRU 7000-EXIT.
           PERFORM 7500-PERIOD-STATISTICS THRU 7500-EXIT.

           MOVE 20 TO WS-CURRENT-PERIOD.
           MOVE WS-P20-TABLE TO WS-SORT-TABLE.
           MOVE WS-P20-COUNT TO WS-SORT-COUNT.
           MOVE WS-P20-SUM TO WS-SORT-SUM.
           MOVE WS-P20-UP-CNT TO WS-SORT-UP-CNT.
           PERFORM 7000-RANK-PERIOD THRU 7000-EXIT.
           PERFORM 7500-PERIOD-STATISTICS THRU 7500-EXIT.

           PERFORM 8100-CHECK-ANY-RESULTS THRU 8100-EXIT.
       8000-EXIT.
           EXIT.

      *    SELECTION SORT OF WS-SORT-TABLE, DESCENDING BY PERIOD
      *    CHANGE, THEN WRITE GAINERS (TOP) AND LOSERS (BOTTOM,
      *    WORST FIRST).
       7000-RANK-PERIOD.
           IF WS-SORT-COUNT > 1
                PERFORM 7050-SELECTION-SORT THRU 7050-EXIT
                     VARYING X1 FROM 1 BY 1
                     UNTIL X1 NOT < WS-SORT-COUNT
           END-IF.
           PERFORM 7100-WRITE-GAINERS THRU 7100-EXIT.
           PERFORM 7200-WRITE-LOSERS THRU 7200-EXIT.
       7000-EXIT.
           EXIT.

       7050-SELECTION-SORT.
           MOVE X1 TO X2.
           PERFORM 7060-FIND-LARGEST THRU 7060-EXIT
                VARYING X3 FROM X1 BY 1 UNTIL X3 > WS-SORT-COUNT.
           IF X2 NOT = X1
                MOVE SRT-SYMBOL (X1) TO SW-SYMBOL
                MOVE SRT-NAME (X1) TO SW-NAME
                MOVE SRT-PRICE (X1) TO SW-PRICE
                MOVE SRT-PERIOD-CHANGE (X1) TO SW-PERIOD-CHANGE
                MOVE SRT-TODAY-CHANGE (X1) TO SW-TODAY-CHANGE
                MOVE SRT-MARKET-CAP-YI (X1) TO SW-MARKET-CAP-YI
                MOVE SRT-SYMBOL (X2) TO SRT-SYMBOL (X1)
                MOVE SRT-NAME (X2) TO SRT-NAME (X1)
                MOVE SRT-PRICE (X2) TO SRT-PRICE (X1)
                MOVE SRT-PERIOD-CHANGE (X2) TO SRT-PERIOD-CHANGE (X1)
                MOVE SRT-TODAY-CHANGE (X2) TO SRT-TODAY-CHANGE (X1)
                MOVE SRT-MARKET-CAP-YI (X2) TO SRT-MARKET-CAP-YI (X1)
                MOVE SW-SYMBOL TO SRT-SYMBOL (X2)
                MOVE SW-NAME TO SRT-NAME (X2)
                MOVE SW-PRICE TO SRT-PRICE (X2)
                MOVE SW-PERIOD-CHANGE TO SRT-PERIOD-CHANGE (X2)
                MOVE SW-TODAY-CHANGE TO SRT-TODAY-CHANGE (X2)
                MOVE SW-MARKET-CAP-YI TO SRT-MARKET-CAP-YI (X2)
           END-IF.
       7050-EXIT.
           EXIT.

       7060-FIND-LARGEST.
           IF SRT-PERIOD-CHANGE (X3) > SRT-PERIOD-CHANGE (X2)
                MOVE X3 TO X2
           END-IF.
       7060-EXIT.
           EXIT.

       7100-WRITE-GAINERS.
           MOVE ZERO TO X4.
           IF WS-SORT-COUNT < WS-TOP-N
                MOVE WS-SORT-COUNT TO X4
           ELSE
                MOVE WS-TOP-N TO X4
           END-IF.
           PERFORM 7110-WRITE-ONE-GAINER THRU 7110-EXIT
                VARYING X1 FROM 1 BY 1 UNTIL X1 > X4.
       7100-EXIT.
           EXIT.

       7110-WRITE-ONE-GAINER.
           MOVE SPACE TO SRC-REC-TYPE.
           MOVE "R" TO RK-REC-TYPE.
           MOVE WS-CURRENT-PERIOD TO RK-PERIOD-DAYS.
           MOVE "G" TO RK-SIDE.
           MOVE X1 TO RK-RANK.
           MOVE SRT-SYMBOL (X1) TO RK-SYMBOL.
           MOVE SRT-NAME (X1) TO RK-NAME.
           MOVE SRT-PRICE (X1) TO RK-PRICE.
           MOVE SRT-PERIOD-CHANGE (X1) TO RK-PERIOD-CHANGE.
           MOVE SRT-TODAY-CHANGE (X1) TO RK-TODAY-CHANGE.
           MOVE ZERO TO RK-TURNOVER.
           MOVE SRT-MARKET-CAP-YI (X1) TO RK-MARKET-CAP-YI.
           WRITE STK-RESULT-REC FROM RNK.
       7110-EXIT.
           EXIT.

       7200-WRITE-LOSERS.
           MOVE ZERO TO X4.
           IF WS-SORT-COUNT < WS-TOP-N
                MOVE WS-SORT-COUNT TO X4
           ELSE
                MOVE WS-TOP-N TO X4
           END-IF.
           PERFORM 7210-WRITE-ONE-LOSER THRU 7210-EXIT
                VARYING X1 FROM 1 BY 1 UNTIL X1 > X4.
       7200-EXIT.
           EXIT.

       7210-WRITE-ONE-LOSER.
           COMPUTE X2 = WS-SORT-COUNT - X1 + 1.
           MOVE SPACE TO SRC-REC-TYPE.
           MOVE "R" TO RK-REC-TYPE.
           MOVE WS-CURRENT-PERIOD TO RK-PERIOD-DAYS.
           MOVE "L" TO RK-SIDE.
           MOVE X1 TO RK-RANK.
           MOVE SRT-SYMBOL (X2) TO RK-SYMBOL.
           MOVE SRT-NAME (X2) TO RK-NAME.
           MOVE SRT-PRICE (X2) TO RK-PRICE.
           MOVE SRT-PERIOD-CHANGE (X2) TO RK-PERIOD-CHANGE.
           MOVE SRT-TODAY-CHANGE (X2) TO RK-TODAY-CHANGE.
           MOVE ZERO TO RK-TURNOVER.
           MOVE SRT-MARKET-CAP-YI (X2) TO RK-MARKET-CAP-YI.
           WRITE STK-RESULT-REC FROM RNK.
       7210-EXIT.
           EXIT.

      *    QUICK MODE STATISTICS - SAMPLE SIZE, MEAN AND UP RATIO ONLY.
      *    NO MEDIAN, NO UP/DOWN COUNTS (THE SORT PASS ITSELF IS
      *    SKIPPED FOR THOSE, SO THE FIELDS ARE LEFT ZERO).
       7500-PERIOD-STATISTICS.
           MOVE ZERO TO WS-AVG-CHANGE WS-UP-RATIO.
           IF WS-SORT-COUNT > 0
                COMPUTE WS-AVG-CHANGE ROUNDED =
                     WS-SORT-SUM / WS-SORT-COUNT
                COMPUTE WS-UP-RATIO ROUNDED =
                     (WS-SORT-UP-CNT / WS-SORT-COUNT) * 100
           END-IF.
           MOVE SPACE TO SRC-REC-TYPE.
           MOVE "S" TO PST-REC-TYPE.
           MOVE WS-CURRENT-PERIOD TO PST-PERIOD-DAYS.
           MOVE WS-SORT-COUNT TO PST-TOTAL-STOCKS.
           MOVE WS-AVG-CHANGE TO PST-AVG-CHANGE.
           MOVE ZERO TO PST-MEDIAN-CHANGE.
           MOVE ZERO TO PST-UP-COUNT.
           MOVE ZERO TO PST-DOWN-COUNT.
           MOVE WS-UP-RATIO TO PST-UP-RATIO.
           WRITE STK-RESULT-REC FROM PST.
       7500-EXIT.
           EXIT.

       8100-CHECK-ANY-RESULTS.
           COMPUTE WS-PASS-CNT =
                WS-P05-COUNT + WS-P10-COUNT + WS-P20-COUNT.
           IF WS-PASS-CNT = 0
                DISPLAY 'NO PERIOD PRODUCED ANY RESULTS'
                MOVE 1 TO RETURN-CODE
           ELSE
                MOVE 0 TO RETURN-CODE
           END-IF.
       8100-EXIT.
           EXIT.

       9000-CLOSE-FILES.
           CLOSE QTEFILE CLHFILE RSLTFILE.
       9000-EXIT.
           EXIT.
