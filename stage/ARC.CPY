      *****************************************************************
      *   ARC  -  ARCHIVE CATALOG RECORD (ONE PER DATED ARCHIVE COPY)
      *   USED BY  :  VIEWSTOCKRPT-NEW
      *   FILE     :  ARCFILE  (SEE ARCSEL.CPY FOR SELECT CLAUSE)
      *   KEYED BY ARC-ARCHIVE-DATE SO THE RETENTION PURGE CAN DELETE
      *   A CATALOG ENTRY DIRECTLY BY DATE.
      *   WRITTEN  :  J BLACK   01/09/1986
      *   06/14/1991 JEC  ADDED ARC-ARCHIVE-NAME FOR THE DATED FILE ID
      *****************************************************************
       01  ARC.
           05  ARC-ARCHIVE-DATE        PIC 9(08).
           05  ARC-ARCHIVE-NAME        PIC X(20).
           05  FILLER                  PIC X(08).
