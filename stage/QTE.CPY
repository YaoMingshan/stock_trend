      *****************************************************************
      *   QTE  -  DAILY QUOTE SNAPSHOT RECORD  (ONE PER STOCK)
      *   USED BY  :  STOCKANLZ-NEW, SHORTANLZ-NEW, ZEQ10PRA,
      *               FASTRANK-NEW
      *   FILE     :  QTEFILE  (SEE QTESEL.CPY FOR SELECT CLAUSE)
      *   WRITTEN  :  J BLACK   01/09/1986
      *   01/22/1986 JB   ORIGINAL LAYOUT FOR EQUITY FEED CONVERSION
      *   06/14/1991 JEC  ADDED QTE-TURNOVER AND QTE-MARKET-CAP
      *   03/02/1999 JEC  Y2K - NO DATE FIELDS ON THIS RECORD, REVIEWED
      *               AND FOUND NOT AT RISK, NO CHANGE MADE
      *   11/18/2002 DPK  WIDENED QTE-AMOUNT TO S9(13)V99 PER EQ-REQ-118
      *****************************************************************
       01  QTE.
           05  QTE-SYMBOL              PIC X(06).
           05  QTE-NAME                PIC X(20).
           05  QTE-PRICE                PIC S9(7)V99.
           05  QTE-PCT-CHANGE           PIC S9(3)V99.
           05  QTE-VOLUME               PIC 9(12).
           05  QTE-AMOUNT               PIC S9(13)V99.
           05  QTE-TURNOVER             PIC S9(3)V99.
           05  QTE-MARKET-CAP           PIC S9(15)V99.
           05  FILLER                  PIC X(03).
